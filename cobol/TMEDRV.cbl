000100*****************************************************                     
000200*  TME SECURITIES CORP. - DATA PROCESSING DIVISION                        
000300*                                                                         
000400*  (c) 1991 TME SECURITIES CORP.  ALL RIGHTS RESERVED.                    
000500*                                                                         
000600*  THIS SOURCE IS THE CONFIDENTIAL AND PROPRIETARY                        
000700*  PROPERTY OF TME SECURITIES CORP.  IT IS NOT TO BE                      
000800*  DISCLOSED, COPIED, OR USED OUTSIDE THE DATA                            
000900*  PROCESSING DIVISION WITHOUT WRITTEN AUTHORIZATION.                     
001000*                                                                         
001100* #ident  "@(#) tme/batch/TMEDRV.cbl  $Revision: 1.11 $"                  
001200* sccsid[] = "@(#)TMEDRV.cbl 1.11";                                       
001300*                                                                         
001400 IDENTIFICATION DIVISION.                                                 
001500 PROGRAM-ID. TMEDRV.                                                      
001600 AUTHOR. R ORTEGA.                                                        
001700 INSTALLATION. TME SECURITIES BATCH.                                      
001800 DATE-WRITTEN. 07/15/91.                                                  
001900 DATE-COMPILED.                                                           
002000 SECURITY. NONCONFIDENTIAL.                                               
002100*****************************************************                     
002200* TMEDRV - the run.  Loads SECURITIES/BROKERS/                            
002300* POSITIONS into memory, opens EVENTS, reads REQUESTS                     
002400* one record at a time and CALLs TMEENT (NW/UP/DL) or                     
002500* TMEAUC (CS) to do the work, then closes EVENTS and                      
002600* prints RUNREPORT.  Same top-level shape every batch                     
002700* driver in this shop uses -- initialize, loop calling                    
002800* a worker routine per unit of work, tally, report,                       
002900* terminate.                                                              
003000*-----------------------------------------------------                    
003100* CHANGE LOG                                                              
003200* 91/07/15 RAO TME-001  Original - masters, request                       
003300*                       loop, grand totals only.                          
003400* 91/08/12 RAO TME-004  EVENTS now opened/closed here                     
003500*                       once and handed to TMEEVT.                        
003600* 91/10/21 RAO TME-016  Added UP/DL dispatch (was NW                      
003700*                       only).                                            
003800* 91/12/18 RAO TME-011  Added CS dispatch to TMEAUC.                      
003900* 92/05/04 RAO TME-081  RUNREPORT: added the per-                         
004000*                       security open buy/sell totals                     
004100*                       line - auditors wanted book                       
004200*                       depth without counting rows.                      
004300* 93/09/13 RAO TME-176  RUNREPORT: broker and share-                      
004400*                       holder sections added (were                       
004500*                       being reconciled by hand off                      
004600*                       the EVENTS file before this).                     
004700* 95/02/27 JKW TME-203  Security section now prints sell orders           
004800*                       after buy orders within the ISIN break,           
004900*                       per the reconciliation desk's request.            
005000* 98/11/09 DMS Y2K-004  Reviewed - no date fields in this module.         
005100*                       No change.                                        
005200* 00/09/18 JKW TME-252  RUNREPORT date heading widened to 4-digit         
005300*                       year ahead of the 01/01 cutover.                  
005400*****************************************************                     
005500 ENVIRONMENT DIVISION.                                                    
005600 CONFIGURATION SECTION.                                                   
005700 SOURCE-COMPUTER. TME-PROD.                                               
005800 OBJECT-COMPUTER. TME-PROD.                                               
005900 SPECIAL-NAMES.                                                           
006000     C01 IS TOP-OF-FORM                                                   
006100     UPSI-0 IS TME-DEBUG-SWITCH                                           
006200         ON STATUS IS TME-DEBUG-ON                                        
006300         OFF STATUS IS TME-DEBUG-OFF.                                     
006400 INPUT-OUTPUT SECTION.                                                    
006500 FILE-CONTROL.                                                            
006600     SELECT SECURITIES-FILE ASSIGN TO SECURITIES                          
006700         ORGANIZATION IS LINE SEQUENTIAL                                  
006800         FILE STATUS IS STATUS-1.                                         
006900     SELECT BROKERS-FILE ASSIGN TO BROKERS                                
007000         ORGANIZATION IS LINE SEQUENTIAL                                  
007100         FILE STATUS IS STATUS-1.                                         
007200     SELECT POSITIONS-FILE ASSIGN TO POSITIONS                            
007300         ORGANIZATION IS LINE SEQUENTIAL                                  
007400         FILE STATUS IS STATUS-1.                                         
007500     SELECT REQUESTS-FILE ASSIGN TO REQUESTS                              
007600         ORGANIZATION IS LINE SEQUENTIAL                                  
007700         FILE STATUS IS STATUS-1.                                         
007800     SELECT RUNREPORT-FILE ASSIGN TO RUNREPORT                            
007900         ORGANIZATION IS LINE SEQUENTIAL                                  
008000         FILE STATUS IS STATUS-1.                                         
008100 DATA DIVISION.                                                           
008200 FILE SECTION.                                                            
008300 FD  SECURITIES-FILE                                                      
008400     LABEL RECORDS ARE STANDARD.                                          
008500 01  SECURITIES-IN-RECORD                PIC X(42).                       
008600 FD  BROKERS-FILE                                                         
008700     LABEL RECORDS ARE STANDARD.                                          
008800 01  BROKERS-IN-RECORD                   PIC X(29).                       
008900 FD  POSITIONS-FILE                                                       
009000     LABEL RECORDS ARE STANDARD.                                          
009100 01  POSITIONS-IN-RECORD                 PIC X(37).                       
009200 FD  REQUESTS-FILE                                                        
009300     LABEL RECORDS ARE STANDARD.                                          
009400 01  REQUESTS-IN-RECORD                  PIC X(105).                      
009500 FD  RUNREPORT-FILE                                                       
009600     LABEL RECORDS ARE STANDARD.                                          
009700 01  RUNREPORT-OUT-RECORD                PIC X(80).                       
009800 WORKING-STORAGE SECTION.                                                 
009900 COPY TMESTA.                                                             
010000 01  WS-SEC-EOF-FLAG                    PIC X(01).                        
010100     88  WS-SEC-EOF                         VALUE "Y".                    
010200 01  WS-BRK-EOF-FLAG                    PIC X(01).                        
010300     88  WS-BRK-EOF                         VALUE "Y".                    
010400 01  WS-POS-EOF-FLAG                    PIC X(01).                        
010500     88  WS-POS-EOF                         VALUE "Y".                    
010600 01  WS-REQ-EOF-FLAG                    PIC X(01).                        
010700     88  WS-REQ-EOF                         VALUE "Y".                    
010800 01  WS-FOUND-FLAG                      PIC X(01).                        
010900     88  WS-FOUND                           VALUE "Y".                    
011000 01  WS-LINE-COUNT                      PIC 9(03) COMP-5.                 
011100 01  WS-LINE-COUNT-R REDEFINES                                            
011200     WS-LINE-COUNT                     PIC X(02) COMP-5.                  
011300 01  WS-OPEN-BUY-TOTAL                  PIC 9(11).                        
011400 01  WS-OPEN-BUY-TOTAL-R REDEFINES                                        
011500     WS-OPEN-BUY-TOTAL                 PIC X(06).                         
011600 01  WS-OPEN-SELL-TOTAL                 PIC 9(11).                        
011700 01  WS-OPEN-SELL-TOTAL-R REDEFINES                                       
011800     WS-OPEN-SELL-TOTAL                PIC X(06).                         
011900*****************************************************                     
012000* SECURITIES MASTER RECORD WORK AREA                                      
012100*****************************************************                     
012200 01  WS-SEC-IN.                                                           
012300     05  WS-SEC-IN-ISIN                    PIC X(12).                     
012400     05  WS-SEC-IN-TICK-SIZE                PIC 9(05).                    
012500     05  WS-SEC-IN-LOT-SIZE                 PIC 9(05).                    
012600     05  WS-SEC-IN-INIT-STATE                PIC X(01).                   
012700     05  WS-SEC-IN-LAST-PRICE                PIC 9(09).                   
012800     05  FILLER                            PIC X(10).                     
012900 01  WS-BRK-IN.                                                           
013000     05  WS-BRK-IN-BROKER-ID                PIC 9(06).                    
013100     05  WS-BRK-IN-CREDIT                    PIC S9(13).                  
013200     05  FILLER                            PIC X(10).                     
013300 01  WS-POS-IN.                                                           
013400     05  WS-POS-IN-SHAREHOLDER-ID            PIC 9(06).                   
013500     05  WS-POS-IN-ISIN                      PIC X(12).                   
013600     05  WS-POS-IN-POSITION                  PIC 9(09).                   
013700     05  FILLER                            PIC X(10).                     
013800*****************************************************                     
013900* RUNREPORT PRINT-LINE LAYOUTS                                            
014000*****************************************************                     
014100 01  WS-TITLE-LINE.                                                       
014200     05  FILLER                            PIC X(25) VALUE SPACES.        
014300     05  FILLER                            PIC X(30)                      
014400         VALUE "TME SECURITIES - RUN REPORT".                             
014500     05  FILLER                            PIC X(25) VALUE SPACES.        
014600 01  WS-TITLE-LINE-R REDEFINES                                            
014700     WS-TITLE-LINE                     PIC X(80).                         
014800 01  WS-SEC-HEAD-LINE.                                                    
014900     05  FILLER                            PIC X(06)                      
015000         VALUE "ISIN  ".                                                  
015100     05  WS-SH-ISIN                        PIC X(12).                     
015200     05  FILLER                            PIC X(09)                      
015300         VALUE "  STATE: ".                                               
015400     05  WS-SH-STATE                       PIC X(01).                     
015500     05  FILLER                            PIC X(13)                      
015600         VALUE "  LAST-PRICE:".                                           
015700     05  WS-SH-LAST-PRICE                  PIC ZZZZZZZZ9.                 
015800     05  FILLER                            PIC X(30) VALUE SPACES.        
015900 01  WS-SEC-COL-LINE.                                                     
016000     05  FILLER                            PIC X(35)                      
016100         VALUE " ORDER-ID  SD      QTY TOTAL-QTY   ".                     
016200     05  FILLER                            PIC X(32)                      
016300         VALUE " PRICE BROKER SHARHLDR STOP-PR A".                        
016400     05  FILLER                            PIC X(13) VALUE SPACES.        
016500 01  WS-SEC-DET-LINE.                                                     
016600     05  WS-SD-ORDER-ID                    PIC Z(8)9.                     
016700     05  FILLER                            PIC X(02) VALUE SPACES.        
016800     05  WS-SD-SIDE                        PIC X(01).                     
016900     05  FILLER                            PIC X(06) VALUE SPACES.        
017000     05  WS-SD-QTY                         PIC ZZZZZZZZ9.                 
017100     05  FILLER                            PIC X(01) VALUE SPACES.        
017200     05  WS-SD-TOTAL-QTY                   PIC ZZZZZZZZ9.                 
017300     05  FILLER                            PIC X(01) VALUE SPACES.        
017400     05  WS-SD-PRICE                       PIC ZZZZZZZZ9.                 
017500     05  FILLER                            PIC X(01) VALUE SPACES.        
017600     05  WS-SD-BROKER                      PIC Z(5)9.                     
017700     05  FILLER                            PIC X(01) VALUE SPACES.        
017800     05  WS-SD-SHAREHOLDER                 PIC Z(5)9.                     
017900     05  FILLER                            PIC X(01) VALUE SPACES.        
018000     05  WS-SD-STOP-PR                     PIC ZZZZZZZZ9.                 
018100     05  FILLER                            PIC X(01) VALUE SPACES.        
018200     05  WS-SD-ACT                         PIC X(01).                     
018300     05  FILLER                            PIC X(07) VALUE SPACES.        
018400 01  WS-SEC-TOT-LINE.                                                     
018500     05  FILLER                            PIC X(16)                      
018600         VALUE "  OPEN BUY QTY: ".                                        
018700     05  WS-ST-BUY-QTY                     PIC Z(10)9.                    
018800     05  FILLER                            PIC X(17)                      
018900         VALUE "   OPEN SELL QTY: ".                                      
019000     05  WS-ST-SELL-QTY                    PIC Z(10)9.                    
019100     05  FILLER                            PIC X(25) VALUE SPACES.        
019200 01  WS-BRK-HEAD-LINE.                                                    
019300     05  FILLER PIC X(80) VALUE                                           
019400         "BROKER SECTION      BROKER-ID           CREDIT".                
019500 01  WS-BRK-DET-LINE.                                                     
019600     05  FILLER                            PIC X(21) VALUE SPACES.        
019700     05  WS-BD-BROKER-ID                   PIC Z(5)9.                     
019800     05  FILLER                            PIC X(11) VALUE SPACES.        
019900     05  WS-BD-CREDIT                      PIC -(12)9.                    
020000     05  FILLER                            PIC X(29) VALUE SPACES.        
020100 01  WS-POS-HEAD-LINE.                                                    
020200     05  FILLER                            PIC X(29)                      
020300         VALUE "SHAREHOLDER SECTION SHARHLDR ".                           
020400     05  FILLER                            PIC X(26)                      
020500         VALUE "ISIN              POSITION".                              
020600     05  FILLER                            PIC X(25) VALUE SPACES.        
020700 01  WS-POS-DET-LINE.                                                     
020800     05  FILLER                            PIC X(21) VALUE SPACES.        
020900     05  WS-PD-SHAREHOLDER                 PIC Z(5)9.                     
021000     05  FILLER                            PIC X(01) VALUE SPACES.        
021100     05  WS-PD-ISIN                        PIC X(12).                     
021200     05  FILLER                            PIC X(05) VALUE SPACES.        
021300     05  WS-PD-POSITION                    PIC Z(8)9.                     
021400     05  FILLER                            PIC X(26) VALUE SPACES.        
021500 01  WS-TOT-HEAD-LINE.                                                    
021600     05  FILLER PIC X(80) VALUE                                           
021700         "GRAND TOTALS".                                                  
021800 01  WS-TOT-DET-LINE.                                                     
021900     05  FILLER                            PIC X(24) VALUE SPACES.        
022000     05  WS-TD-LABEL                       PIC X(24).                     
022100     05  WS-TD-VALUE                       PIC Z(12)9.                    
022200     05  FILLER                            PIC X(19) VALUE SPACES.        
022300 01  WS-BLANK-LINE                      PIC X(80) VALUE SPACES.           
022400 COPY TMEREQ.                                                             
022500 COPY TMESEC.                                                             
022600 COPY TMEBRK.                                                             
022700 COPY TMEPOS.                                                             
022800 COPY TMEBKE.                                                             
022900 COPY TMECNT.                                                             
023000 COPY TMEEVP.                                                             
023100 COPY TMEEVR.                                                             
023200 COPY TMEAUP.                                                             
023300 PROCEDURE DIVISION.                                                      
023400*                                                                         
023500 1000-MAIN.                                                               
023600     PERFORM 1100-INITIALIZE THRU 1100-EXIT.                              
023700     PERFORM 2000-LOAD-MASTERS THRU 2000-EXIT.                            
023800     PERFORM 3000-PROCESS-REQUESTS THRU 3000-EXIT.                        
023900     PERFORM 9000-WRITE-RUNREPORT THRU 9000-EXIT.                         
024000     STOP RUN.                                                            
024100*****************************************************                     
024200* 1100 - ZERO TABLES AND TOTALS, OPEN EVENTS                              
024300*****************************************************                     
024400 1100-INITIALIZE.                                                         
024500     MOVE ZERO TO SEC-TAB-COUNT.                                          
024600     MOVE ZERO TO BRK-TAB-COUNT.                                          
024700     MOVE ZERO TO POS-TAB-COUNT.                                          
024800     MOVE ZERO TO BOOK-TAB-COUNT.                                         
024900     MOVE ZERO TO CNT-REQUESTS-READ.                                      
025000     MOVE ZERO TO CNT-REQUESTS-ACCEPTED.                                  
025100     MOVE ZERO TO CNT-REQUESTS-REJECTED.                                  
025200     MOVE ZERO TO CNT-TRADES-EXECUTED.                                    
025300     MOVE ZERO TO CNT-TRADED-QUANTITY.                                    
025400     MOVE ZERO TO CNT-TRADED-VALUE.                                       
025500     MOVE ZERO TO CNT-NEXT-ENTRY-SEQ.                                     
025600     MOVE "OPN" TO EVT-FUNCTION.                                          
025700     CALL "TMEEVT" USING EVT-CTL EVT-RECORD.                              
025800 1100-EXIT.                                                               
025900     EXIT.                                                                
026000*****************************************************                     
026100* 2000 - LOAD SECURITY/BROKER/POSITION MASTERS                            
026200*****************************************************                     
026300 2000-LOAD-MASTERS.                                                       
026400     PERFORM 2100-LOAD-SECURITIES THRU 2100-EXIT.                         
026500     PERFORM 2200-LOAD-BROKERS THRU 2200-EXIT.                            
026600     PERFORM 2300-LOAD-POSITIONS THRU 2300-EXIT.                          
026700 2000-EXIT.                                                               
026800     EXIT.                                                                
026900 2100-LOAD-SECURITIES.                                                    
027000     MOVE "N" TO WS-SEC-EOF-FLAG.                                         
027100     OPEN INPUT SECURITIES-FILE.                                          
027200     IF STATUS-1 NOT = "0"                                                
027300         PERFORM 9900-FILE-ERROR THRU 9900-EXIT                           
027400         GO TO 2100-EXIT.                                                 
027500     PERFORM 2110-READ-ONE-SECURITY THRU 2110-EXIT                        
027600         UNTIL WS-SEC-EOF.                                                
027700     CLOSE SECURITIES-FILE.                                               
027800 2100-EXIT.                                                               
027900     EXIT.                                                                
028000 2110-READ-ONE-SECURITY.                                                  
028100     READ SECURITIES-FILE INTO WS-SEC-IN                                  
028200         AT END                                                           
028300             MOVE "Y" TO WS-SEC-EOF-FLAG                                  
028400             GO TO 2110-EXIT.                                             
028500     ADD 1 TO SEC-TAB-COUNT.                                              
028600     SET SEC-IDX TO SEC-TAB-COUNT.                                        
028700     MOVE WS-SEC-IN-ISIN       TO SEC-TAB-ISIN (SEC-IDX).                 
028800     MOVE WS-SEC-IN-TICK-SIZE  TO SEC-TAB-TICK-SIZE (SEC-IDX).            
028900     MOVE WS-SEC-IN-LOT-SIZE   TO SEC-TAB-LOT-SIZE (SEC-IDX).             
029000     MOVE WS-SEC-IN-INIT-STATE TO SEC-TAB-STATE (SEC-IDX).                
029100     MOVE WS-SEC-IN-LAST-PRICE TO SEC-TAB-LAST-PRICE (SEC-IDX).           
029200     MOVE ZERO                 TO SEC-TAB-IND-PRICE (SEC-IDX).            
029300     MOVE ZERO                 TO SEC-TAB-IND-QUANTITY (SEC-IDX).         
029400 2110-EXIT.                                                               
029500     EXIT.                                                                
029600 2200-LOAD-BROKERS.                                                       
029700     MOVE "N" TO WS-BRK-EOF-FLAG.                                         
029800     OPEN INPUT BROKERS-FILE.                                             
029900     IF STATUS-1 NOT = "0"                                                
030000         PERFORM 9900-FILE-ERROR THRU 9900-EXIT                           
030100         GO TO 2200-EXIT.                                                 
030200     PERFORM 2210-READ-ONE-BROKER THRU 2210-EXIT                          
030300         UNTIL WS-BRK-EOF.                                                
030400     CLOSE BROKERS-FILE.                                                  
030500 2200-EXIT.                                                               
030600     EXIT.                                                                
030700 2210-READ-ONE-BROKER.                                                    
030800     READ BROKERS-FILE INTO WS-BRK-IN                                     
030900         AT END                                                           
031000             MOVE "Y" TO WS-BRK-EOF-FLAG                                  
031100             GO TO 2210-EXIT.                                             
031200     ADD 1 TO BRK-TAB-COUNT.                                              
031300     SET BRK-IDX TO BRK-TAB-COUNT.                                        
031400     MOVE WS-BRK-IN-BROKER-ID  TO BRK-TAB-BROKER-ID (BRK-IDX).            
031500     MOVE WS-BRK-IN-CREDIT     TO BRK-TAB-CREDIT (BRK-IDX).               
031600 2210-EXIT.                                                               
031700     EXIT.                                                                
031800 2300-LOAD-POSITIONS.                                                     
031900     MOVE "N" TO WS-POS-EOF-FLAG.                                         
032000     OPEN INPUT POSITIONS-FILE.                                           
032100     IF STATUS-1 NOT = "0"                                                
032200         PERFORM 9900-FILE-ERROR THRU 9900-EXIT                           
032300         GO TO 2300-EXIT.                                                 
032400     PERFORM 2310-READ-ONE-POSITION THRU 2310-EXIT                        
032500         UNTIL WS-POS-EOF.                                                
032600     CLOSE POSITIONS-FILE.                                                
032700 2300-EXIT.                                                               
032800     EXIT.                                                                
032900 2310-READ-ONE-POSITION.                                                  
033000     READ POSITIONS-FILE INTO WS-POS-IN                                   
033100         AT END                                                           
033200             MOVE "Y" TO WS-POS-EOF-FLAG                                  
033300             GO TO 2310-EXIT.                                             
033400     ADD 1 TO POS-TAB-COUNT.                                              
033500     SET POS-IDX TO POS-TAB-COUNT.                                        
033600     MOVE WS-POS-IN-SHAREHOLDER-ID TO                                     
033700         POS-TAB-SHAREHOLDER-ID (POS-IDX).                                
033800     MOVE WS-POS-IN-ISIN           TO POS-TAB-ISIN (POS-IDX).             
033900     MOVE WS-POS-IN-POSITION       TO POS-TAB-POSITION (POS-IDX).         
034000 2310-EXIT.                                                               
034100     EXIT.                                                                
034200*****************************************************                     
034300* 3000 - READ REQUESTS, DISPATCH BY REQ-TYPE                              
034400*****************************************************                     
034500 3000-PROCESS-REQUESTS.                                                   
034600     MOVE "N" TO WS-REQ-EOF-FLAG.                                         
034700     OPEN INPUT REQUESTS-FILE.                                            
034800     IF STATUS-1 NOT = "0"                                                
034900         PERFORM 9900-FILE-ERROR THRU 9900-EXIT                           
035000         GO TO 3000-EXIT.                                                 
035100     PERFORM 3100-READ-ONE-REQUEST THRU 3100-EXIT                         
035200         UNTIL WS-REQ-EOF.                                                
035300     CLOSE REQUESTS-FILE.                                                 
035400     MOVE "CLS" TO EVT-FUNCTION.                                          
035500     CALL "TMEEVT" USING EVT-CTL EVT-RECORD.                              
035600 3000-EXIT.                                                               
035700     EXIT.                                                                
035800 3100-READ-ONE-REQUEST.                                                   
035900     READ REQUESTS-FILE INTO REQ-RECORD                                   
036000         AT END                                                           
036100             MOVE "Y" TO WS-REQ-EOF-FLAG                                  
036200             GO TO 3100-EXIT.                                             
036300     ADD 1 TO CNT-REQUESTS-READ.                                          
036400     PERFORM 3200-DISPATCH-REQUEST THRU 3200-EXIT.                        
036500 3100-EXIT.                                                               
036600     EXIT.                                                                
036700 3200-DISPATCH-REQUEST.                                                   
036800     IF REQ-TYPE = "NW" OR REQ-TYPE = "UP" OR REQ-TYPE = "DL"             
036900         CALL "TMEENT" USING REQ-RECORD SEC-TABLE BRK-TABLE               
037000             POS-TABLE BOOK-TABLE TME-CONTROL-TOTALS                      
037100             EVT-CTL EVT-RECORD                                           
037200         GO TO 3200-EXIT.                                                 
037300     IF REQ-TYPE = "CS"                                                   
037400         PERFORM 3300-CHANGE-STATE THRU 3300-EXIT.                        
037500 3200-EXIT.                                                               
037600     EXIT.                                                                
037700*****************************************************                     
037800* 3300 - CS: LOCATE SECURITY AND CALL TMEAUC                              
037900*****************************************************                     
038000 3300-CHANGE-STATE.                                                       
038100     MOVE "N" TO WS-FOUND-FLAG.                                           
038200     PERFORM 3310-SCAN-SEC                                                
038300         VARYING SEC-IDX FROM 1 BY 1                                      
038400         UNTIL SEC-IDX > SEC-TAB-COUNT                                    
038500            OR WS-FOUND.                                                  
038600     IF NOT WS-FOUND                                                      
038700         GO TO 3300-EXIT.                                                 
038800     SET AUC-SEC-INDEX TO SEC-IDX.                                        
038900     MOVE REQ-ID           TO AUC-REQ-ID.                                 
039000     MOVE REQ-TARGET-STATE TO AUC-TARGET-STATE.                           
039100     MOVE "CHG"            TO AUC-FUNCTION.                               
039200     CALL "TMEAUC" USING AUC-PARM SEC-TABLE BRK-TABLE                     
039300         POS-TABLE BOOK-TABLE TME-CONTROL-TOTALS                          
039400         EVT-CTL EVT-RECORD.                                              
039500 3300-EXIT.                                                               
039600     EXIT.                                                                
039700 3310-SCAN-SEC.                                                           
039800     IF SEC-TAB-ISIN (SEC-IDX) = REQ-ISIN                                 
039900         MOVE "Y" TO WS-FOUND-FLAG.                                       
040000*****************************************************                     
040100* 9000 - PRINT THE END-OF-RUN RUNREPORT                                   
040200*****************************************************                     
040300 9000-WRITE-RUNREPORT.                                                    
040400     OPEN OUTPUT RUNREPORT-FILE.                                          
040500     IF STATUS-1 NOT = "0"                                                
040600         PERFORM 9900-FILE-ERROR THRU 9900-EXIT                           
040700         GO TO 9000-EXIT.                                                 
040800     MOVE WS-TITLE-LINE-R TO RUNREPORT-OUT-RECORD.                        
040900     WRITE RUNREPORT-OUT-RECORD.                                          
041000     MOVE WS-BLANK-LINE TO RUNREPORT-OUT-RECORD.                          
041100     WRITE RUNREPORT-OUT-RECORD.                                          
041200     PERFORM 9100-WRITE-SECURITY-SECTION                                  
041300         VARYING SEC-IDX FROM 1 BY 1                                      
041400         UNTIL SEC-IDX > SEC-TAB-COUNT.                                   
041500     MOVE WS-BLANK-LINE TO RUNREPORT-OUT-RECORD.                          
041600     WRITE RUNREPORT-OUT-RECORD.                                          
041700     MOVE WS-BRK-HEAD-LINE TO RUNREPORT-OUT-RECORD.                       
041800     WRITE RUNREPORT-OUT-RECORD.                                          
041900     PERFORM 9200-WRITE-BROKER-LINE                                       
042000         VARYING BRK-IDX FROM 1 BY 1                                      
042100         UNTIL BRK-IDX > BRK-TAB-COUNT.                                   
042200     MOVE WS-BLANK-LINE TO RUNREPORT-OUT-RECORD.                          
042300     WRITE RUNREPORT-OUT-RECORD.                                          
042400     MOVE WS-POS-HEAD-LINE TO RUNREPORT-OUT-RECORD.                       
042500     WRITE RUNREPORT-OUT-RECORD.                                          
042600     PERFORM 9300-WRITE-POSITION-LINE                                     
042700         VARYING POS-IDX FROM 1 BY 1                                      
042800         UNTIL POS-IDX > POS-TAB-COUNT.                                   
042900     MOVE WS-BLANK-LINE TO RUNREPORT-OUT-RECORD.                          
043000     WRITE RUNREPORT-OUT-RECORD.                                          
043100     MOVE WS-TOT-HEAD-LINE TO RUNREPORT-OUT-RECORD.                       
043200     WRITE RUNREPORT-OUT-RECORD.                                          
043300     PERFORM 9400-WRITE-GRAND-TOTALS THRU 9400-EXIT.                      
043400     CLOSE RUNREPORT-FILE.                                                
043500 9000-EXIT.                                                               
043600     EXIT.                                                                
043700*****************************************************                     
043800* 9100 - ONE SECURITY'S BOOK (CONTROL BREAK ON ISIN)                      
043900*****************************************************                     
044000 9100-WRITE-SECURITY-SECTION.                                             
044100     MOVE SEC-TAB-ISIN (SEC-IDX)       TO WS-SH-ISIN.                     
044200     MOVE SEC-TAB-STATE (SEC-IDX)      TO WS-SH-STATE.                    
044300     MOVE SEC-TAB-LAST-PRICE (SEC-IDX) TO WS-SH-LAST-PRICE.               
044400     MOVE WS-SEC-HEAD-LINE TO RUNREPORT-OUT-RECORD.                       
044500     WRITE RUNREPORT-OUT-RECORD.                                          
044600     MOVE WS-SEC-COL-LINE TO RUNREPORT-OUT-RECORD.                        
044700     WRITE RUNREPORT-OUT-RECORD.                                          
044800     MOVE ZERO TO WS-OPEN-BUY-TOTAL.                                      
044900     MOVE ZERO TO WS-OPEN-SELL-TOTAL.                                     
045000     PERFORM 9110-WRITE-SIDE-B                                            
045100         VARYING BOOK-IDX FROM 1 BY 1                                     
045200         UNTIL BOOK-IDX > BOOK-TAB-COUNT.                                 
045300     PERFORM 9120-WRITE-SIDE-S                                            
045400         VARYING BOOK-IDX FROM 1 BY 1                                     
045500         UNTIL BOOK-IDX > BOOK-TAB-COUNT.                                 
045600     MOVE WS-OPEN-BUY-TOTAL  TO WS-ST-BUY-QTY.                            
045700     MOVE WS-OPEN-SELL-TOTAL TO WS-ST-SELL-QTY.                           
045800     MOVE WS-SEC-TOT-LINE TO RUNREPORT-OUT-RECORD.                        
045900     WRITE RUNREPORT-OUT-RECORD.                                          
046000     MOVE WS-BLANK-LINE TO RUNREPORT-OUT-RECORD.                          
046100     WRITE RUNREPORT-OUT-RECORD.                                          
046200 9110-WRITE-SIDE-B.                                                       
046300     IF OB-ISIN (BOOK-IDX) = SEC-TAB-ISIN (SEC-IDX)                       
046400        AND OB-SIDE-BUY (BOOK-IDX)                                        
046500        AND OB-TOTAL-QUANTITY (BOOK-IDX) > 0                              
046600         PERFORM 9130-WRITE-DETAIL-LINE THRU 9130-EXIT                    
046700         ADD OB-TOTAL-QUANTITY (BOOK-IDX) TO WS-OPEN-BUY-TOTAL.           
046800 9120-WRITE-SIDE-S.                                                       
046900     IF OB-ISIN (BOOK-IDX) = SEC-TAB-ISIN (SEC-IDX)                       
047000        AND OB-SIDE-SELL (BOOK-IDX)                                       
047100        AND OB-TOTAL-QUANTITY (BOOK-IDX) > 0                              
047200         PERFORM 9130-WRITE-DETAIL-LINE THRU 9130-EXIT                    
047300         ADD OB-TOTAL-QUANTITY (BOOK-IDX) TO WS-OPEN-SELL-TOTAL.          
047400 9130-WRITE-DETAIL-LINE.                                                  
047500     MOVE OB-ORDER-ID (BOOK-IDX)       TO WS-SD-ORDER-ID.                 
047600     MOVE OB-SIDE (BOOK-IDX)           TO WS-SD-SIDE.                     
047700     MOVE OB-QUANTITY (BOOK-IDX)       TO WS-SD-QTY.                      
047800     MOVE OB-TOTAL-QUANTITY (BOOK-IDX) TO WS-SD-TOTAL-QTY.                
047900     MOVE OB-PRICE (BOOK-IDX)          TO WS-SD-PRICE.                    
048000     MOVE OB-BROKER-ID (BOOK-IDX)      TO WS-SD-BROKER.                   
048100     MOVE OB-SHAREHOLDER-ID (BOOK-IDX) TO WS-SD-SHAREHOLDER.              
048200     MOVE OB-STOP-PRICE (BOOK-IDX)     TO WS-SD-STOP-PR.                  
048300     MOVE OB-ACTIVE-FLAG (BOOK-IDX)    TO WS-SD-ACT.                      
048400     MOVE WS-SEC-DET-LINE TO RUNREPORT-OUT-RECORD.                        
048500     WRITE RUNREPORT-OUT-RECORD.                                          
048600 9130-EXIT.                                                               
048700     EXIT.                                                                
048800*****************************************************                     
048900* 9200 - ONE BROKER DETAIL LINE                                           
049000*****************************************************                     
049100 9200-WRITE-BROKER-LINE.                                                  
049200     MOVE BRK-TAB-BROKER-ID (BRK-IDX) TO WS-BD-BROKER-ID.                 
049300     MOVE BRK-TAB-CREDIT (BRK-IDX)    TO WS-BD-CREDIT.                    
049400     MOVE WS-BRK-DET-LINE TO RUNREPORT-OUT-RECORD.                        
049500     WRITE RUNREPORT-OUT-RECORD.                                          
049600*****************************************************                     
049700* 9300 - ONE SHAREHOLDER/SECURITY POSITION LINE                           
049800*****************************************************                     
049900 9300-WRITE-POSITION-LINE.                                                
050000     MOVE POS-TAB-SHAREHOLDER-ID (POS-IDX) TO WS-PD-SHAREHOLDER.          
050100     MOVE POS-TAB-ISIN (POS-IDX)           TO WS-PD-ISIN.                 
050200     MOVE POS-TAB-POSITION (POS-IDX)       TO WS-PD-POSITION.             
050300     MOVE WS-POS-DET-LINE TO RUNREPORT-OUT-RECORD.                        
050400     WRITE RUNREPORT-OUT-RECORD.                                          
050500*****************************************************                     
050600* 9400 - GRAND TOTALS SECTION                                             
050700*****************************************************                     
050800 9400-WRITE-GRAND-TOTALS.                                                 
050900     MOVE "REQUESTS READ:          " TO WS-TD-LABEL.                      
051000     MOVE CNT-REQUESTS-READ TO WS-TD-VALUE.                               
051100     MOVE WS-TOT-DET-LINE TO RUNREPORT-OUT-RECORD.                        
051200     WRITE RUNREPORT-OUT-RECORD.                                          
051300     MOVE "REQUESTS ACCEPTED:      " TO WS-TD-LABEL.                      
051400     MOVE CNT-REQUESTS-ACCEPTED TO WS-TD-VALUE.                           
051500     MOVE WS-TOT-DET-LINE TO RUNREPORT-OUT-RECORD.                        
051600     WRITE RUNREPORT-OUT-RECORD.                                          
051700     MOVE "REQUESTS REJECTED:      " TO WS-TD-LABEL.                      
051800     MOVE CNT-REQUESTS-REJECTED TO WS-TD-VALUE.                           
051900     MOVE WS-TOT-DET-LINE TO RUNREPORT-OUT-RECORD.                        
052000     WRITE RUNREPORT-OUT-RECORD.                                          
052100     MOVE "TRADES EXECUTED:        " TO WS-TD-LABEL.                      
052200     MOVE CNT-TRADES-EXECUTED TO WS-TD-VALUE.                             
052300     MOVE WS-TOT-DET-LINE TO RUNREPORT-OUT-RECORD.                        
052400     WRITE RUNREPORT-OUT-RECORD.                                          
052500     MOVE "TOTAL TRADED QUANTITY:  " TO WS-TD-LABEL.                      
052600     MOVE CNT-TRADED-QUANTITY TO WS-TD-VALUE.                             
052700     MOVE WS-TOT-DET-LINE TO RUNREPORT-OUT-RECORD.                        
052800     WRITE RUNREPORT-OUT-RECORD.                                          
052900     MOVE "TOTAL TRADED VALUE:     " TO WS-TD-LABEL.                      
053000     MOVE CNT-TRADED-VALUE TO WS-TD-VALUE.                                
053100     MOVE WS-TOT-DET-LINE TO RUNREPORT-OUT-RECORD.                        
053200     WRITE RUNREPORT-OUT-RECORD.                                          
053300 9400-EXIT.                                                               
053400     EXIT.                                                                
053500*****************************************************                     
053600* 9900 - COMMON FILE-ERROR HANDLING                                       
053700*****************************************************                     
053800 9900-FILE-ERROR.                                                         
053900     DISPLAY "TMEDRV - FILE ERROR STATUS " STATUS-1 " " STATUS-2.         
054000 9900-EXIT.                                                               
054100     EXIT.                                                                
054200                                                                          
