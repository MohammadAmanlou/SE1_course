000100*****************************************************                     
000200* TMEEVP - parameter area for CALL "TMEEVT".  One                         
000300* field picks the function the way BOK-OPCODE picks                       
000400* the TMEBOK function; the caller leaves EVENTS open                      
000500* across many WRT calls and closes it once at EOJ.                        
000600*                                   -- R.ORTEGA 91/11                     
000700*****************************************************                     
000800 01  EVT-CTL.                                                             
000900     05  EVT-FUNCTION                      PIC X(03).                     
001000         88  EVT-FN-OPEN                       VALUE "OPN".               
001100         88  EVT-FN-WRITE                      VALUE "WRT".               
001200         88  EVT-FN-CLOSE                      VALUE "CLS".               
001300     05  FILLER                            PIC X(07).                     
