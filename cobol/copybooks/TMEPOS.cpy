000100*****************************************************                     
000200* TMEPOS - shareholder position record (POSITIONS                         
000300* file) and the in-memory POS-TABLE, keyed by                             
000400* SHAREHOLDER-ID + ISIN the same way CUST-FILE used                       
000500* to be keyed by ACCOUNT + FUND.                                          
000600*                                   -- R.ORTEGA 91/06                     
000700*****************************************************                     
000800 01  POS-MASTER-RECORD.                                                   
000900     05  POS-SHAREHOLDER-ID                PIC 9(06).                     
001000     05  POS-ISIN                          PIC X(12).                     
001100     05  POS-POSITION-IN                   PIC 9(09).                     
001200     05  FILLER                            PIC X(10).                     
001300*****************************************************                     
001400* POS-TABLE - one entry per shareholder/security pair.                    
001500*****************************************************                     
001600 01  POS-TABLE.                                                           
001700     05  POS-TAB-COUNT                     PIC 9(05) COMP-5.              
001800     05  POS-TAB OCCURS 2000 TIMES                                        
001900                  INDEXED BY POS-IDX.                                     
002000         10  POS-TAB-SHAREHOLDER-ID        PIC 9(06).                     
002100         10  POS-TAB-ISIN                  PIC X(12).                     
002200         10  POS-TAB-POSITION              PIC 9(09).                     
002300         10  FILLER                        PIC X(05).                     
