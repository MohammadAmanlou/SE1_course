000100*****************************************************                     
000200* TMEBKP - parameter area for CALL "TMEBOK", passed                       
000300* in every call alongside OBW-ENTRY and BOOK-TABLE.                       
000400* One dispatch byte picks the operation -- INS, DEL,                      
000500* FND, BOP -- the same one-byte opcode convention                         
000600* this shop uses on every local CALL interface.                           
000700*                                   -- R.ORTEGA 91/07                     
000800*****************************************************                     
000900 01  BOK-PARM.                                                            
001000     05  BOK-OPCODE                        PIC X(03).                     
001100         88  BOK-OP-INSERT                     VALUE "INS".               
001200         88  BOK-OP-REMOVE                     VALUE "DEL".               
001300         88  BOK-OP-FIND-ID                    VALUE "FND".               
001400         88  BOK-OP-BEST-OPPOSITE               VALUE "BOP".              
001500         88  BOK-OP-SELL-TOTAL                  VALUE "SEL".              
001600         88  BOK-OP-NEXT-ACTIVATABLE            VALUE "ACT".              
001700         88  BOK-OP-REWRITE                     VALUE "UPD".              
001800     05  BOK-FOUND-FLAG                    PIC X(01).                     
001900         88  BOK-FOUND                          VALUE "Y".                
002000         88  BOK-NOT-FOUND                      VALUE "N".                
002100     05  BOK-INDEX                         PIC 9(05) COMP-5.              
002200     05  BOK-IN-ISIN                       PIC X(12).                     
002300     05  BOK-IN-SIDE                       PIC X(01).                     
002400     05  BOK-IN-ORDER-ID                   PIC 9(09).                     
002500     05  BOK-IN-CROSS-PRICE                PIC 9(09).                     
002600     05  BOK-IN-LAST-PRICE                 PIC 9(09).                     
002700     05  BOK-IN-SHAREHOLDER-ID             PIC 9(06).                     
002800     05  BOK-OUT-TOTAL-QTY                 PIC 9(09).                     
002900     05  FILLER                            PIC X(05).                     
