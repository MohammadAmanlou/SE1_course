000100*****************************************************                     
000200* TMEVLP - parameter area for CALL "TMEVAL".  The                         
000300* caller fills VAL-MODE and, for UPD, the OBW-ENTRY                       
000400* work area with the order being updated; TMEVAL                          
000500* returns VAL-REJECT-FLAG/VAL-REASON-CODE and the                         
000600* master-table indexes it found along the way so the                      
000700* caller need not look them up twice.                                     
000800*                                   -- R.ORTEGA 91/10                     
000900*****************************************************                     
001000 01  VAL-PARM.                                                            
001100     05  VAL-MODE                          PIC X(03).                     
001200         88  VAL-MODE-NEW                      VALUE "NEW".               
001300         88  VAL-MODE-UPD                      VALUE "UPD".               
001400         88  VAL-MODE-DEL                      VALUE "DEL".               
001500     05  VAL-REJECT-FLAG                   PIC X(01).                     
001600         88  VAL-REJECTED                      VALUE "Y".                 
001700         88  VAL-OK                            VALUE "N".                 
001800     05  VAL-REASON-CODE                   PIC 9(02) COMP-5.              
001900     05  VAL-SEC-INDEX                     PIC 9(05) COMP-5.              
002000     05  VAL-BRK-INDEX                     PIC 9(05) COMP-5.              
002100     05  VAL-POS-INDEX                     PIC 9(05) COMP-5.              
002200     05  FILLER                            PIC X(05).                     
