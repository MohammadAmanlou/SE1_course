000100*****************************************************                     
000200* TMEAUP - parameter area for CALL "TMEAUC".  Two                         
000300* functions share the block: IND just recomputes and                      
000400* stores the indicative opening price for a security                      
000500* (called after any book change while the security is                     
000600* in auction state); CHG runs a full CS state-change                      
000700* -- recompute, uncross if coming out of auction, set                     
000800* the new state, sweep/relocate stop-limit orders.                        
000900*                                   -- R.ORTEGA 91/12                     
001000*****************************************************                     
001100 01  AUC-PARM.                                                            
001200     05  AUC-FUNCTION                      PIC X(03).                     
001300         88  AUC-FN-INDICATIVE                 VALUE "IND".               
001400         88  AUC-FN-CHANGE-STATE               VALUE "CHG".               
001500     05  AUC-SEC-INDEX                     PIC 9(05) COMP-5.              
001600     05  AUC-REQ-ID                        PIC 9(09).                     
001700     05  AUC-TARGET-STATE                  PIC X(01).                     
001800     05  AUC-OPENED-FLAG                   PIC X(01).                     
001900         88  AUC-OPENED                        VALUE "Y".                 
002000     05  FILLER                            PIC X(05).                     
