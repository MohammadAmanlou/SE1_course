000100*****************************************************                     
000200* TMEMTP - parameter area for CALL "TMEMAT".  The                         
000300* caller hands over the order to be matched in                            
000400* OBW-ENTRY (already validated, position-checked,                         
000500* and given an ENTRY-SEQ) along with its already-                         
000600* resolved security/broker indexes; TMEMAT hands                          
000700* back whether it traded, and if it was rejected                          
000800* mid-match, the reason for the REJECTED event.                           
000900*                                   -- R.ORTEGA 91/09                     
001000*****************************************************                     
001100 01  MAT-PARM.                                                            
001200     05  MAT-SEC-INDEX                     PIC 9(05) COMP-5.              
001300     05  MAT-BRK-INDEX                     PIC 9(05) COMP-5.              
001400     05  MAT-REJECT-FLAG                   PIC X(01).                     
001500         88  MAT-REJECTED                      VALUE "Y".                 
001600         88  MAT-ACCEPTED                      VALUE "N".                 
001700     05  MAT-REASON-CODE                   PIC 9(02) COMP-5.              
001800     05  MAT-TRADE-COUNT                   PIC 9(05) COMP-5.              
001900     05  MAT-TRADED-QTY                    PIC 9(09).                     
002000     05  MAT-TRADED-VALUE                  PIC S9(13).                    
002100     05  MAT-REMAINING-QTY                 PIC 9(09).                     
002200     05  FILLER                            PIC X(05).                     
