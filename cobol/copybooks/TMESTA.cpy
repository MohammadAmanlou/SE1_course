000100*****************************************************                     
000200* TMESTA - common two-byte file status group, COPYd                       
000300* REPLACING FILE-STATUS by the caller's own status                        
000400* name, so every TME program branches on STATUS-1                         
000500* the same way no matter which file it is checking.                       
000600*                                   -- R.ORTEGA 91/04                     
000700*****************************************************                     
000800 01  FILE-STATUS.                                                         
000900     05  STATUS-1                          PIC X.                         
001000     05  STATUS-2                          PIC X.                         
