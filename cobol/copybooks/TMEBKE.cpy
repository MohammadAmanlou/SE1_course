000100*****************************************************                     
000200* TMEBKE - order-book entry.  One flat table (see                         
000300* BOOK-TAB below) holds every security's buy queue,                       
000400* sell queue, AND inactive stop-limit queues; which                       
000500* queue an entry belongs to is told by ISIN/SIDE/                         
000600* ACTIVE-FLAG, not by its position in the table --                        
000700* TMEBOK finds the best entry by scanning, same as                        
000800* any other keyed lookup in this shop's copybooks.                        
000900*                                   -- R.ORTEGA 91/07                     
001000* 92/09 R.ORTEGA  TICKET TME-140 - added TOTAL-QTY                        
001100*                 for iceberg orders.                                     
001200*****************************************************                     
001300 01  BOOK-TABLE.                                                          
001400     05  BOOK-TAB-COUNT                    PIC 9(05) COMP-5.              
001500     05  BOOK-TAB OCCURS 5000 TIMES                                       
001600                   INDEXED BY BOOK-IDX.                                   
001700         10  OB-ORDER-ID                   PIC 9(09).                     
001800         10  OB-REQ-ID                     PIC 9(09).                     
001900         10  OB-ISIN                       PIC X(12).                     
002000         10  OB-SIDE                       PIC X(01).                     
002100             88  OB-SIDE-BUY                    VALUE "B".                
002200             88  OB-SIDE-SELL                   VALUE "S".                
002300         10  OB-QUANTITY                   PIC 9(09).                     
002400         10  OB-TOTAL-QUANTITY             PIC 9(09).                     
002500         10  OB-PRICE                      PIC 9(09).                     
002600         10  OB-BROKER-ID                  PIC 9(06).                     
002700         10  OB-SHAREHOLDER-ID             PIC 9(06).                     
002800         10  OB-PEAK-SIZE                  PIC 9(09).                     
002900         10  OB-MIN-EXEC-QTY               PIC 9(09).                     
003000         10  OB-STOP-PRICE                 PIC 9(09).                     
003100         10  OB-ACTIVE-FLAG                PIC X(01).                     
003200             88  OB-IS-ACTIVE                   VALUE "Y".                
003300             88  OB-IS-INACTIVE                 VALUE "N".                
003400         10  OB-ENTRY-SEQ                  PIC 9(09).                     
003500         10  FILLER                        PIC X(05).                     
003600*****************************************************                     
003700* OBW-ENTRY - single order-book entry work buffer,                        
003800* same shape as one BOOK-TAB occurrence, used to pass                     
003900* one entry at a time across the TMEBOK CALL                              
004000* interface (LINKAGE cannot pass a subscripted item).                     
004100*****************************************************                     
004200 01  OBW-ENTRY.                                                           
004300     05  OBW-ORDER-ID                      PIC 9(09).                     
004400     05  OBW-REQ-ID                        PIC 9(09).                     
004500     05  OBW-ISIN                          PIC X(12).                     
004600     05  OBW-SIDE                          PIC X(01).                     
004700     05  OBW-QUANTITY                      PIC 9(09).                     
004800     05  OBW-TOTAL-QUANTITY                PIC 9(09).                     
004900     05  OBW-PRICE                         PIC 9(09).                     
005000     05  OBW-BROKER-ID                     PIC 9(06).                     
005100     05  OBW-SHAREHOLDER-ID                PIC 9(06).                     
005200     05  OBW-PEAK-SIZE                     PIC 9(09).                     
005300     05  OBW-MIN-EXEC-QTY                  PIC 9(09).                     
005400     05  OBW-STOP-PRICE                    PIC 9(09).                     
005500     05  OBW-ACTIVE-FLAG                   PIC X(01).                     
005600     05  OBW-ENTRY-SEQ                     PIC 9(09).                     
005700     05  FILLER                            PIC X(05).                     
