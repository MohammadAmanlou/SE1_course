000100*****************************************************                     
000200* TMERSC - reason-code constants, one per TME-REASON-                     
000300* TABLE subscript, the same 77-level VALUE habit this                     
000400* shop uses for every small fixed set of codes.                           
000500*                                   -- R.ORTEGA 91/09                     
000600*****************************************************                     
000700 77  RC-INVALID-ORDER-ID          PIC 9(02) COMP-5 VALUE 1.               
000800 77  RC-QUANTITY-NOT-POSITIVE     PIC 9(02) COMP-5 VALUE 2.               
000900 77  RC-PRICE-NOT-POSITIVE        PIC 9(02) COMP-5 VALUE 3.               
001000 77  RC-MEQ-NEGATIVE              PIC 9(02) COMP-5 VALUE 4.               
001100 77  RC-MEQ-MORE-THAN-QTY         PIC 9(02) COMP-5 VALUE 5.               
001200 77  RC-STOPLIM-CANT-ICEBERG      PIC 9(02) COMP-5 VALUE 6.               
001300 77  RC-STOPLIM-CANT-MEQ          PIC 9(02) COMP-5 VALUE 7.               
001400 77  RC-INVALID-PEAK-SIZE         PIC 9(02) COMP-5 VALUE 8.               
001500 77  RC-UNKNOWN-SECURITY          PIC 9(02) COMP-5 VALUE 9.               
001600 77  RC-UNKNOWN-BROKER            PIC 9(02) COMP-5 VALUE 10.              
001700 77  RC-UNKNOWN-SHAREHOLDER       PIC 9(02) COMP-5 VALUE 11.              
001800 77  RC-QTY-NOT-MULT-LOT          PIC 9(02) COMP-5 VALUE 12.              
001900 77  RC-PRICE-NOT-MULT-TICK       PIC 9(02) COMP-5 VALUE 13.              
002000 77  RC-MEQ-PROHIB-AUCTION        PIC 9(02) COMP-5 VALUE 14.              
002100 77  RC-STOPLIM-AUCTION-ERROR     PIC 9(02) COMP-5 VALUE 15.              
002200 77  RC-SELLER-NOT-ENOUGH-POS     PIC 9(02) COMP-5 VALUE 16.              
002300 77  RC-NOT-ENOUGH-CREDIT         PIC 9(02) COMP-5 VALUE 17.              
002400 77  RC-ORDER-ID-NOT-FOUND        PIC 9(02) COMP-5 VALUE 18.              
002500 77  RC-MEQ-NOT-MATCHED           PIC 9(02) COMP-5 VALUE 19.              
002600 77  RC-STOPLIM-AUCT-CANT-REMOVE  PIC 9(02) COMP-5 VALUE 20.              
002700 77  RC-STOPLIM-AUCT-CANT-UPDATE  PIC 9(02) COMP-5 VALUE 21.              
002800 77  RC-PEAK-ON-NON-ICEBERG       PIC 9(02) COMP-5 VALUE 22.              
002900 77  RC-UPDATE-STOPLIM-ACTIVE     PIC 9(02) COMP-5 VALUE 23.              
003000 77  RC-UPDATE-NOT-STOPLIM        PIC 9(02) COMP-5 VALUE 24.              
003100 77  RC-CANT-UPDATE-MEQ           PIC 9(02) COMP-5 VALUE 25.              
