000100*****************************************************                     
000200* TMEBRK - broker master record (BROKERS file) and                        
000300* the in-memory BRK-TABLE.  Credit is carried zoned                       
000400* S9(13) the way this shop has always carried money                       
000500* -- no COMP-3 anywhere in this system.                                   
000600*                                   -- R.ORTEGA 91/06                     
000700*****************************************************                     
000800 01  BRK-MASTER-RECORD.                                                   
000900     05  BRK-BROKER-ID                     PIC 9(06).                     
001000     05  BRK-CREDIT-IN                     PIC S9(13).                    
001100     05  FILLER                            PIC X(10).                     
001200*****************************************************                     
001300* BRK-TABLE - one entry per broker, credit debited                        
001400* and credited in place as orders are queued/matched.                     
001500*****************************************************                     
001600 01  BRK-TABLE.                                                           
001700     05  BRK-TAB-COUNT                     PIC 9(05) COMP-5.              
001800     05  BRK-TAB OCCURS 200 TIMES                                         
001900                  INDEXED BY BRK-IDX.                                     
002000         10  BRK-TAB-BROKER-ID             PIC 9(06).                     
002100         10  BRK-TAB-CREDIT                PIC S9(13).                    
002200         10  FILLER                        PIC X(05).                     
