000100*****************************************************                     
000200* TMECNT - run control totals, COPYd into TMEDRV's                        
000300* working storage and onto the RUNREPORT grand                            
000400* totals section.  COMP-5 the way this shop has                           
000500* always carried counters that never go negative                          
000600* and never need a sign.                                                  
000700*                                   -- R.ORTEGA 91/08                     
000800* 92/10 R.ORTEGA  TICKET TME-143 - added the running                      
000900*                 entry-sequence generator here since                     
001000*                 every program that can (re)enter an                     
001100*                 order onto a book needed one counter                    
001200*                 shared run-wide for time priority.                      
001300*****************************************************                     
001400 01  TME-CONTROL-TOTALS.                                                  
001500     05  CNT-REQUESTS-READ                 PIC 9(09) COMP-5.              
001600     05  CNT-REQUESTS-ACCEPTED             PIC 9(09) COMP-5.              
001700     05  CNT-REQUESTS-REJECTED             PIC 9(09) COMP-5.              
001800     05  CNT-TRADES-EXECUTED               PIC 9(09) COMP-5.              
001900     05  CNT-TRADED-QUANTITY               PIC 9(09) COMP-5.              
002000     05  CNT-TRADED-VALUE                  PIC S9(13) COMP-5.             
002100     05  CNT-NEXT-ENTRY-SEQ                PIC 9(09) COMP-5.              
002200     05  FILLER                            PIC X(10).                     
