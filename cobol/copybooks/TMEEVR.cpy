000100*****************************************************                     
000200* TMEEVR - event record, one per line written to the                      
000300* EVENTS file by TMEEVT.  One writer, one record                          
000400* format, so every outcome this shop logs -- accepts,                     
000500* rejects, trades, opens, closes -- lands in a                            
000600* single permanent, replayable trail.                                     
000700*                                   -- R.ORTEGA 91/08                     
000800*****************************************************                     
000900 01  EVT-RECORD.                                                          
001000     05  EVT-TYPE                          PIC X(12).                     
001100     05  EVT-REQ-ID                        PIC 9(09).                     
001200     05  EVT-ORDER-ID                      PIC 9(09).                     
001300     05  EVT-ISIN                          PIC X(12).                     
001400     05  EVT-PRICE                         PIC 9(09).                     
001500     05  EVT-QUANTITY                      PIC 9(09).                     
001600     05  EVT-BUY-ORDER                     PIC 9(09).                     
001700     05  EVT-SELL-ORDER                    PIC 9(09).                     
001800     05  EVT-REASON                        PIC X(60).                     
