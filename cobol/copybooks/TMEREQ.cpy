000100*****************************************************                     
000200* TMEREQ - order-entry request record, one per line                       
000300* of the REQUESTS file.  TMEDRV reads one of these                        
000400* per unit of work and dispatches on REQ-TYPE to                          
000500* TMEENT or TMEAUC; nothing about this layout cares                       
000600* which program ends up handling it.                                      
000700*                                   -- R.ORTEGA 91/06                     
000800* 98/11 R.ORTEGA  TICKET Y2K-004 - reviewed, no date                      
000900*                 fields in this record, no change.                       
001000*****************************************************                     
001100 01  REQ-RECORD.                                                          
001200     05  REQ-TYPE                          PIC X(02).                     
001300     05  REQ-ID                            PIC 9(09).                     
001400     05  REQ-ISIN                          PIC X(12).                     
001500     05  REQ-ORDER-ID                      PIC 9(09).                     
001600     05  REQ-SIDE                          PIC X(01).                     
001700     05  REQ-QUANTITY                      PIC 9(09).                     
001800     05  REQ-PRICE                         PIC 9(09).                     
001900     05  REQ-BROKER-ID                     PIC 9(06).                     
002000     05  REQ-SHAREHOLDER-ID                PIC 9(06).                     
002100     05  REQ-PEAK-SIZE                     PIC 9(09).                     
002200     05  REQ-MIN-EXEC-QTY                  PIC 9(09).                     
002300     05  REQ-STOP-PRICE                    PIC 9(09).                     
002400     05  REQ-TARGET-STATE                  PIC X(01).                     
002500     05  FILLER                            PIC X(14).                     
