000100*****************************************************                     
000200* TMERSN - rejection reason literals, one FILLER                          
000300* VALUE per reason the way the old LOGMSG/LOGMSG-ERR                      
000400* records were built up out of FILLER pieces; the                         
000500* whole group is REDEFINEd as a table so TMEVAL can                       
000600* MOVE the one it needs by subscript instead of a                         
000700* long EVALUATE.                                                          
000800*                                   -- R.ORTEGA 91/09                     
000900* 93/05 R.ORTEGA  TICKET TME-151 - added the seven                        
001000*                 update-only reasons (21-27).                            
001100*****************************************************                     
001200 01  TME-REASON-LITERALS.                                                 
001300     05  FILLER  PIC X(60) VALUE "INVALID_ORDER_ID".                      
001400     05  FILLER  PIC X(60) VALUE "ORDER_QUANTITY_NOT_POSITIVE".           
001500     05  FILLER  PIC X(60) VALUE "ORDER_PRICE_NOT_POSITIVE".              
001600     05  FILLER  PIC X(60) VALUE                                          
001700         "MINIMUM_EXECUTION_QUANTITY_IS_NEGATIVE".                        
001800     05  FILLER  PIC X(60) VALUE                                          
001900         "MINIMUM_EXECUTION_QUANTITY_IS_MORE_THAN_QUANTITY".              
002000     05  FILLER  PIC X(60) VALUE                                          
002100         "STOP_LIMIT_ORDER_CANT_BE_ICEBERG".                              
002200     05  FILLER  PIC X(60) VALUE "STOP_LIMIT_ORDER_CANT_MEQ".             
002300     05  FILLER  PIC X(60) VALUE "INVALID_PEAK_SIZE".                     
002400     05  FILLER  PIC X(60) VALUE "UNKNOWN_SECURITY_ISIN".                 
002500     05  FILLER  PIC X(60) VALUE "UNKNOWN_BROKER_ID".                     
002600     05  FILLER  PIC X(60) VALUE "UNKNOWN_SHAREHOLDER_ID".                
002700     05  FILLER  PIC X(60) VALUE                                          
002800         "QUANTITY_NOT_MULTIPLE_OF_LOT_SIZE".                             
002900     05  FILLER  PIC X(60) VALUE                                          
003000         "PRICE_NOT_MULTIPLE_OF_TICK_SIZE".                               
003100     05  FILLER  PIC X(60) VALUE                                          
003200         "MEQ_IS_PROHIBITED_IN_AUCTION_MODE".                             
003300     05  FILLER  PIC X(60) VALUE                                          
003400         "STOPLIMIT_ORDER_IN_AUCTION_MODE_ERROR".                         
003500     05  FILLER  PIC X(60) VALUE                                          
003600         "SELLER_HAS_NOT_ENOUGH_POSITIONS".                               
003700     05  FILLER  PIC X(60) VALUE "NOT_ENOUGH_CREDIT".                     
003800     05  FILLER  PIC X(60) VALUE "ORDER_ID_NOT_FOUND".                    
003900     05  FILLER  PIC X(60) VALUE                                          
004000         "NOT_ENOUGH_QUANTITIES_MATCHED".                                 
004100     05  FILLER  PIC X(60) VALUE                                          
004200         "STOPLIMIT_ORDER_IN_AUCTION_MODE_CANT_REMOVE".                   
004300     05  FILLER  PIC X(60) VALUE                                          
004400         "STOPLIMIT_ORDER_IN_AUCTION_MODE_CANT_UPDATE".                   
004500     05  FILLER  PIC X(60) VALUE                                          
004600         "CANNOT_SPECIFY_PEAK_SIZE_FOR_A_NON_ICEBERG_ORDER".              
004700     05  FILLER  PIC X(60) VALUE                                          
004800       "UPDATING_REJECTED_BECAUSE_THE_STOP_LIMIT_ORDER_IS_ACTIVE".        
004900     05  FILLER  PIC X(60) VALUE                                          
005000         "UPDATING_REJECTED_BECAUSE_IT_IS_NOT_STOP_LIMIT_ORDER".          
005100     05  FILLER  PIC X(60) VALUE                                          
005200         "CAN_NOT_UPDATE_ORDER_MINIMUM_EXECUTION_QUANTITY".               
005300 01  TME-REASON-TABLE REDEFINES TME-REASON-LITERALS.                      
005400     05  RSN-TEXT                          PIC X(60)                      
005500         OCCURS 25 TIMES INDEXED BY RSN-IDX.                              
