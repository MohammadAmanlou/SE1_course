000100*****************************************************                     
000200* TMESEC - security master record (SECURITIES file)                       
000300* and the in-memory SEC-TABLE loaded from it.                             
000400* Replaces the old QUOTE-REC fund-quote view; a                           
000500* security here carries tick/lot size and matching                        
000600* state instead of buy/sell fund prices.                                  
000700*                                   -- R.ORTEGA 91/06                     
000800* 93/02 R.ORTEGA  TICKET TME-118 - added LAST-PRICE                       
000900*                 so the auction calc has a seed.                         
001000*****************************************************                     
001100 01  SEC-MASTER-RECORD.                                                   
001200     05  SEC-ISIN                          PIC X(12).                     
001300     05  SEC-TICK-SIZE                     PIC 9(05).                     
001400     05  SEC-LOT-SIZE                      PIC 9(05).                     
001500     05  SEC-INIT-STATE                    PIC X(01).                     
001600     05  SEC-LAST-PRICE-IN                 PIC 9(09).                     
001700     05  FILLER                            PIC X(10).                     
001800*****************************************************                     
001900* SEC-TABLE - one entry per security held in memory                       
002000* for the life of the run.                                                
002100*****************************************************                     
002200 01  SEC-TABLE.                                                           
002300     05  SEC-TAB-COUNT                     PIC 9(05) COMP-5.              
002400     05  SEC-TAB OCCURS 500 TIMES                                         
002500                  INDEXED BY SEC-IDX.                                     
002600         10  SEC-TAB-ISIN                  PIC X(12).                     
002700         10  SEC-TAB-TICK-SIZE             PIC 9(05).                     
002800         10  SEC-TAB-LOT-SIZE              PIC 9(05).                     
002900         10  SEC-TAB-STATE                 PIC X(01).                     
003000             88  SEC-TAB-CONTINUOUS             VALUE "C".                
003100             88  SEC-TAB-AUCTION                VALUE "A".                
003200         10  SEC-TAB-LAST-PRICE            PIC 9(09).                     
003300         10  SEC-TAB-IND-PRICE             PIC 9(09).                     
003400         10  SEC-TAB-IND-QUANTITY          PIC 9(09).                     
003500         10  FILLER                        PIC X(05).                     
