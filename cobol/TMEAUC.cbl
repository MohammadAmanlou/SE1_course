000100*****************************************************                     
000200*  TME SECURITIES CORP. - DATA PROCESSING DIVISION                        
000300*                                                                         
000400*  (c) 1991 TME SECURITIES CORP.  ALL RIGHTS RESERVED.                    
000500*                                                                         
000600*  THIS SOURCE IS THE CONFIDENTIAL AND PROPRIETARY                        
000700*  PROPERTY OF TME SECURITIES CORP.  IT IS NOT TO BE                      
000800*  DISCLOSED, COPIED, OR USED OUTSIDE THE DATA                            
000900*  PROCESSING DIVISION WITHOUT WRITTEN AUTHORIZATION.                     
001000*                                                                         
001100* #ident  "@(#) tme/batch/TMEAUC.cbl  $Revision: 1.9 $"                   
001200* sccsid[] = "@(#)TMEAUC.cbl 1.9";                                        
001300*                                                                         
001400 IDENTIFICATION DIVISION.                                                 
001500 PROGRAM-ID. TMEAUC.                                                      
001600 AUTHOR. R ORTEGA.                                                        
001700 INSTALLATION. TME SECURITIES BATCH.                                      
001800 DATE-WRITTEN. 11/12/91.                                                  
001900 DATE-COMPILED.                                                           
002000 SECURITY. NONCONFIDENTIAL.                                               
002100*****************************************************                     
002200* TMEAUC - the call-auction engine.  Two jobs live                        
002300* here because they share the same candidate-price                        
002400* scan: (1) recompute and park the indicative opening                     
002500* price on SEC-TAB every time an auction security's                       
002600* book changes, and (2) when a CS request moves a                         
002700* security OUT of auction, actually uncross the book                      
002800* at that price before the new state takes hold.                          
002900*-----------------------------------------------------                    
003000* CHANGE LOG                                                              
003100* 91/11/12 RAO TME-008  Original indicative-price calc.                   
003200* 91/12/18 RAO TME-011  Added the opening uncross.                        
003300* 92/02/09 RAO TME-029  Buyer refund was using the                        
003400*                       opening price twice - fixed to                    
003500*                       refund (limit - opening) * qty.                   
003600* 92/07/22 JKW TME-098  Move-stops-to-auction leg of the opening          
003700*                       now checks the indicative price, not the          
003800*                       last trade price.                                 
003900* 94/04/03 RAO TME-162  Tie-break on indicative price uncross             
004000*                       added for entries at the same price level.        
004100* 98/11/09 DMS Y2K-004  Reviewed - no date fields in this module.         
004200*                       No change.                                        
004300* 01/09/10 JKW TME-268  Opening uncross tie-break now falls               
004400*                       through to entry sequence when indicative         
004500*                       prices still match.                               
004600*****************************************************                     
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SOURCE-COMPUTER. TME-PROD.                                               
005000 OBJECT-COMPUTER. TME-PROD.                                               
005100 SPECIAL-NAMES.                                                           
005200     UPSI-0 IS TME-DEBUG-SWITCH                                           
005300         ON STATUS IS TME-DEBUG-ON                                        
005400         OFF STATUS IS TME-DEBUG-OFF.                                     
005500 DATA DIVISION.                                                           
005600 WORKING-STORAGE SECTION.                                                 
005700 01  WS-MIN-PRICE                       PIC 9(09) COMP-5.                 
005800 01  WS-MAX-PRICE                       PIC 9(09) COMP-5.                 
005900 01  WS-CAND-PRICE                      PIC 9(09) COMP-5.                 
006000 01  WS-BUY-QTY                         PIC 9(09) COMP-5.                 
006100 01  WS-SELL-QTY                        PIC 9(09) COMP-5.                 
006200 01  WS-TRADABLE-QTY                    PIC 9(09) COMP-5.                 
006300 01  WS-BEST-PRICE                      PIC 9(09) COMP-5.                 
006400 01  WS-BEST-PRICE-R REDEFINES                                            
006500     WS-BEST-PRICE                     PIC X(04).                         
006600 01  WS-BEST-QTY                        PIC 9(09) COMP-5.                 
006700 01  WS-BEST-QTY-R REDEFINES                                              
006800     WS-BEST-QTY                       PIC X(04).                         
006900 01  WS-BEST-DIST                       PIC 9(09) COMP-5.                 
007000 01  WS-CAND-DIST                       PIC 9(09) COMP-5.                 
007100 01  WS-ANY-RANGE-FLAG                  PIC X(01).                        
007200     88  WS-HAVE-RANGE                      VALUE "Y".                    
007300 01  WS-ANY-TRADE-FLAG                  PIC X(01).                        
007400     88  WS-ANY-TRADE                       VALUE "Y".                    
007500 01  WS-FOUND-FLAG                      PIC X(01).                        
007600     88  WS-FOUND                           VALUE "Y".                    
007700 01  WS-FOUND-FLAG-R REDEFINES                                            
007800     WS-FOUND-FLAG                     PIC X(01).                         
007900 01  WS-BUY-FOUND-IDX                   PIC 9(05) COMP-5.                 
008000 01  WS-SELL-FOUND-IDX                  PIC 9(05) COMP-5.                 
008100 01  WS-TRADE-QTY                       PIC 9(09).                        
008200 01  WS-TRADE-AMOUNT                    PIC S9(13).                       
008300 01  WS-REFUND-AMOUNT                   PIC S9(13).                       
008400 01  WS-PER-SHARE-DIFF                  PIC S9(09).                       
008500 01  WS-SCAN-BROKER-ID                  PIC 9(06).                        
008600 01  WS-SCAN-BRK-IDX                    PIC 9(05) COMP-5.                 
008700 01  WS-LOOP-GUARD                      PIC 9(05) COMP-5.                 
008800 LINKAGE SECTION.                                                         
008900 COPY TMEAUP.                                                             
009000 COPY TMESEC.                                                             
009100 COPY TMEBRK.                                                             
009200 COPY TMEPOS.                                                             
009300 COPY TMEBKE.                                                             
009400 COPY TMECNT.                                                             
009500 COPY TMEEVP.                                                             
009600 COPY TMEEVR.                                                             
009700 COPY TMEMTP.                                                             
009800 PROCEDURE DIVISION USING AUC-PARM                                        
009900                           SEC-TABLE                                      
010000                           BRK-TABLE                                      
010100                           POS-TABLE                                      
010200                           BOOK-TABLE                                     
010300                           TME-CONTROL-TOTALS                             
010400                           EVT-CTL                                        
010500                           EVT-RECORD.                                    
010600*                                                                         
010700 1000-MAIN.                                                               
010800     SET SEC-IDX TO AUC-SEC-INDEX.                                        
010900     IF AUC-FN-INDICATIVE                                                 
011000         PERFORM 2000-CALC-INDICATIVE THRU 2000-EXIT                      
011100         GO TO 1000-EXIT.                                                 
011200     IF AUC-FN-CHANGE-STATE                                               
011300         PERFORM 3000-STATE-CHANGE THRU 3000-EXIT.                        
011400 1000-EXIT.                                                               
011500     EXIT PROGRAM.                                                        
011600*****************************************************                     
011700* 2000 - RECOMPUTE THE INDICATIVE OPENING PRICE                           
011800*****************************************************                     
011900 2000-CALC-INDICATIVE.                                                    
012000     MOVE "N" TO WS-ANY-RANGE-FLAG.                                       
012100     MOVE ZERO TO WS-MIN-PRICE WS-MAX-PRICE.                              
012200     PERFORM 2100-FIND-RANGE                                              
012300         VARYING BOOK-IDX FROM 1 BY 1                                     
012400         UNTIL BOOK-IDX > BOOK-TAB-COUNT.                                 
012500     IF NOT WS-HAVE-RANGE                                                 
012600         MOVE ZERO TO SEC-TAB-IND-PRICE (SEC-IDX)                         
012700         MOVE ZERO TO SEC-TAB-IND-QUANTITY (SEC-IDX)                      
012800         GO TO 2000-EXIT.                                                 
012900     MOVE ZERO TO WS-BEST-QTY.                                            
013000     MOVE ZERO TO WS-BEST-PRICE.                                          
013100     MOVE 999999999 TO WS-BEST-DIST.                                      
013200     PERFORM 2200-TRY-CANDIDATE                                           
013300         VARYING WS-CAND-PRICE FROM WS-MIN-PRICE BY 1                     
013400         UNTIL WS-CAND-PRICE > WS-MAX-PRICE.                              
013500     MOVE WS-BEST-PRICE TO SEC-TAB-IND-PRICE (SEC-IDX).                   
013600     MOVE WS-BEST-QTY   TO SEC-TAB-IND-QUANTITY (SEC-IDX).                
013700 2000-EXIT.                                                               
013800     EXIT.                                                                
013900 2100-FIND-RANGE.                                                         
014000     IF OB-ISIN (BOOK-IDX) = SEC-TAB-ISIN (SEC-IDX)                       
014100        AND OB-IS-ACTIVE (BOOK-IDX)                                       
014200        AND OB-TOTAL-QUANTITY (BOOK-IDX) > 0                              
014300         PERFORM 2150-TRACK-RANGE THRU 2150-EXIT.                         
014400 2150-TRACK-RANGE.                                                        
014500     IF NOT WS-HAVE-RANGE                                                 
014600         MOVE OB-PRICE (BOOK-IDX) TO WS-MIN-PRICE                         
014700         MOVE OB-PRICE (BOOK-IDX) TO WS-MAX-PRICE                         
014800         MOVE "Y" TO WS-ANY-RANGE-FLAG                                    
014900         GO TO 2150-EXIT.                                                 
015000     IF OB-PRICE (BOOK-IDX) < WS-MIN-PRICE                                
015100         MOVE OB-PRICE (BOOK-IDX) TO WS-MIN-PRICE.                        
015200     IF OB-PRICE (BOOK-IDX) > WS-MAX-PRICE                                
015300         MOVE OB-PRICE (BOOK-IDX) TO WS-MAX-PRICE.                        
015400 2150-EXIT.                                                               
015500     EXIT.                                                                
015600 2200-TRY-CANDIDATE.                                                      
015700     MOVE ZERO TO WS-BUY-QTY WS-SELL-QTY.                                 
015800     PERFORM 2210-SUM-BUY                                                 
015900         VARYING BOOK-IDX FROM 1 BY 1                                     
016000         UNTIL BOOK-IDX > BOOK-TAB-COUNT.                                 
016100     PERFORM 2220-SUM-SELL                                                
016200         VARYING BOOK-IDX FROM 1 BY 1                                     
016300         UNTIL BOOK-IDX > BOOK-TAB-COUNT.                                 
016400     IF WS-BUY-QTY < WS-SELL-QTY                                          
016500         MOVE WS-BUY-QTY TO WS-TRADABLE-QTY                               
016600     ELSE                                                                 
016700         MOVE WS-SELL-QTY TO WS-TRADABLE-QTY.                             
016800     IF WS-CAND-PRICE >= SEC-TAB-LAST-PRICE (SEC-IDX)                     
016900         COMPUTE WS-CAND-DIST =                                           
017000             WS-CAND-PRICE - SEC-TAB-LAST-PRICE (SEC-IDX)                 
017100     ELSE                                                                 
017200         COMPUTE WS-CAND-DIST =                                           
017300             SEC-TAB-LAST-PRICE (SEC-IDX) - WS-CAND-PRICE.                
017400     IF WS-TRADABLE-QTY > WS-BEST-QTY                                     
017500         MOVE WS-TRADABLE-QTY TO WS-BEST-QTY                              
017600         MOVE WS-CAND-PRICE   TO WS-BEST-PRICE                            
017700         MOVE WS-CAND-DIST    TO WS-BEST-DIST                             
017800     ELSE                                                                 
017900         IF WS-TRADABLE-QTY = WS-BEST-QTY                                 
018000          AND WS-CAND-DIST < WS-BEST-DIST                                 
018100             MOVE WS-CAND-PRICE TO WS-BEST-PRICE                          
018200             MOVE WS-CAND-DIST  TO WS-BEST-DIST.                          
018300 2210-SUM-BUY.                                                            
018400     IF OB-ISIN (BOOK-IDX) = SEC-TAB-ISIN (SEC-IDX)                       
018500        AND OB-SIDE-BUY (BOOK-IDX)                                        
018600        AND OB-IS-ACTIVE (BOOK-IDX)                                       
018700        AND OB-PRICE (BOOK-IDX) >= WS-CAND-PRICE                          
018800         ADD OB-TOTAL-QUANTITY (BOOK-IDX) TO WS-BUY-QTY.                  
018900 2220-SUM-SELL.                                                           
019000     IF OB-ISIN (BOOK-IDX) = SEC-TAB-ISIN (SEC-IDX)                       
019100        AND OB-SIDE-SELL (BOOK-IDX)                                       
019200        AND OB-IS-ACTIVE (BOOK-IDX)                                       
019300        AND OB-PRICE (BOOK-IDX) <= WS-CAND-PRICE                          
019400         ADD OB-TOTAL-QUANTITY (BOOK-IDX) TO WS-SELL-QTY.                 
019500*****************************************************                     
019600* 3000 - CS STATE-CHANGE REQUEST                                          
019700*****************************************************                     
019800 3000-STATE-CHANGE.                                                       
019900     PERFORM 2000-CALC-INDICATIVE THRU 2000-EXIT.                         
020000     MOVE "N" TO AUC-OPENED-FLAG.                                         
020100     IF SEC-TAB-AUCTION (SEC-IDX)                                         
020200         PERFORM 4000-OPENING-PROCESS THRU 4000-EXIT.                     
020300     MOVE AUC-TARGET-STATE TO SEC-TAB-STATE (SEC-IDX).                    
020400     IF AUC-OPENED                                                        
020500         MOVE "OPENPRICE"          TO EVT-TYPE                            
020600         MOVE AUC-REQ-ID           TO EVT-REQ-ID                          
020700         MOVE ZERO                 TO EVT-ORDER-ID                        
020800         MOVE SEC-TAB-ISIN (SEC-IDX) TO EVT-ISIN                          
020900         MOVE SEC-TAB-IND-PRICE (SEC-IDX) TO EVT-PRICE                    
021000         MOVE SEC-TAB-IND-QUANTITY (SEC-IDX) TO EVT-QUANTITY              
021100         MOVE ZERO                 TO EVT-BUY-ORDER                       
021200         MOVE ZERO                 TO EVT-SELL-ORDER                      
021300         MOVE SPACES               TO EVT-REASON                          
021400         MOVE "WRT"                TO EVT-FUNCTION                        
021500         CALL "TMEEVT" USING EVT-CTL EVT-RECORD.                          
021600     IF SEC-TAB-CONTINUOUS (SEC-IDX)                                      
021700         MOVE SEC-IDX TO MAT-SEC-INDEX                                    
021800         CALL "TMESWP" USING MAT-PARM OBW-ENTRY BOOK-TABLE                
021900             SEC-TABLE BRK-TABLE POS-TABLE                                
022000             TME-CONTROL-TOTALS EVT-CTL EVT-RECORD                        
022100     ELSE                                                                 
022200         PERFORM 6000-MOVE-STOPS-TO-AUCTION THRU 6000-EXIT.               
022300     MOVE "STATECHANGE"        TO EVT-TYPE.                               
022400     MOVE AUC-REQ-ID           TO EVT-REQ-ID.                             
022500     MOVE ZERO                 TO EVT-ORDER-ID.                           
022600     MOVE SEC-TAB-ISIN (SEC-IDX) TO EVT-ISIN.                             
022700     MOVE ZERO                 TO EVT-PRICE.                              
022800     MOVE ZERO                 TO EVT-QUANTITY.                           
022900     MOVE ZERO                 TO EVT-BUY-ORDER.                          
023000     MOVE ZERO                 TO EVT-SELL-ORDER.                         
023100     MOVE SPACES               TO EVT-REASON.                             
023200     MOVE "WRT"                TO EVT-FUNCTION.                           
023300     CALL "TMEEVT" USING EVT-CTL EVT-RECORD.                              
023400 3000-EXIT.                                                               
023500     EXIT.                                                                
023600*****************************************************                     
023700* 4000 - OPENING (UNCROSS) PROCESS                                        
023800*****************************************************                     
023900 4000-OPENING-PROCESS.                                                    
024000     MOVE "N" TO WS-ANY-TRADE-FLAG.                                       
024100     MOVE ZERO TO WS-LOOP-GUARD.                                          
024200 4000-OPEN-LOOP.                                                          
024300     ADD 1 TO WS-LOOP-GUARD.                                              
024400     IF WS-LOOP-GUARD > 5000                                              
024500         GO TO 4000-DONE.                                                 
024600     PERFORM 4100-FIND-BEST-BUY THRU 4100-EXIT.                           
024700     IF NOT WS-FOUND                                                      
024800         GO TO 4000-DONE.                                                 
024900     MOVE WS-BUY-FOUND-IDX TO WS-SCAN-BRK-IDX.                            
025000     PERFORM 4200-FIND-BEST-SELL THRU 4200-EXIT.                          
025100     IF NOT WS-FOUND                                                      
025200         GO TO 4000-DONE.                                                 
025300     PERFORM 4300-DO-ONE-TRADE THRU 4300-EXIT.                            
025400     MOVE "Y" TO WS-ANY-TRADE-FLAG.                                       
025500     GO TO 4000-OPEN-LOOP.                                                
025600 4000-DONE.                                                               
025700     IF WS-ANY-TRADE                                                      
025800         MOVE SEC-TAB-IND-PRICE (SEC-IDX)                                 
025900             TO SEC-TAB-LAST-PRICE (SEC-IDX)                              
026000         MOVE "Y" TO AUC-OPENED-FLAG.                                     
026100 4000-EXIT.                                                               
026200     EXIT.                                                                
026300 4100-FIND-BEST-BUY.                                                      
026400     MOVE "N" TO WS-FOUND-FLAG.                                           
026500     PERFORM 4110-SCAN-BUY                                                
026600         VARYING BOOK-IDX FROM 1 BY 1                                     
026700         UNTIL BOOK-IDX > BOOK-TAB-COUNT.                                 
026800 4100-EXIT.                                                               
026900     EXIT.                                                                
027000 4110-SCAN-BUY.                                                           
027100     IF OB-ISIN (BOOK-IDX) = SEC-TAB-ISIN (SEC-IDX)                       
027200        AND OB-SIDE-BUY (BOOK-IDX)                                        
027300        AND OB-IS-ACTIVE (BOOK-IDX)                                       
027400        AND OB-TOTAL-QUANTITY (BOOK-IDX) > 0                              
027500        AND OB-PRICE (BOOK-IDX) >= SEC-TAB-IND-PRICE (SEC-IDX)            
027600         IF NOT WS-FOUND                                                  
027700             MOVE "Y" TO WS-FOUND-FLAG                                    
027800             SET WS-BUY-FOUND-IDX TO BOOK-IDX                             
027900         ELSE                                                             
028000             IF OB-PRICE (BOOK-IDX) >                                     
028100                OB-PRICE (WS-BUY-FOUND-IDX)                               
028200                 SET WS-BUY-FOUND-IDX TO BOOK-IDX                         
028300             ELSE                                                         
028400               IF OB-PRICE (BOOK-IDX) =                                   
028500                  OB-PRICE (WS-BUY-FOUND-IDX)                             
028600                AND OB-ENTRY-SEQ (BOOK-IDX) <                             
028700                    OB-ENTRY-SEQ (WS-BUY-FOUND-IDX)                       
028800                 SET WS-BUY-FOUND-IDX TO BOOK-IDX.                        
028900 4200-FIND-BEST-SELL.                                                     
029000     MOVE "N" TO WS-FOUND-FLAG.                                           
029100     PERFORM 4210-SCAN-SELL                                               
029200         VARYING BOOK-IDX FROM 1 BY 1                                     
029300         UNTIL BOOK-IDX > BOOK-TAB-COUNT.                                 
029400 4200-EXIT.                                                               
029500     EXIT.                                                                
029600 4210-SCAN-SELL.                                                          
029700     IF OB-ISIN (BOOK-IDX) = SEC-TAB-ISIN (SEC-IDX)                       
029800        AND OB-SIDE-SELL (BOOK-IDX)                                       
029900        AND OB-IS-ACTIVE (BOOK-IDX)                                       
030000        AND OB-TOTAL-QUANTITY (BOOK-IDX) > 0                              
030100        AND OB-PRICE (BOOK-IDX) <= SEC-TAB-IND-PRICE (SEC-IDX)            
030200         IF NOT WS-FOUND                                                  
030300             MOVE "Y" TO WS-FOUND-FLAG                                    
030400             SET WS-SELL-FOUND-IDX TO BOOK-IDX                            
030500         ELSE                                                             
030600             IF OB-PRICE (BOOK-IDX) <                                     
030700                OB-PRICE (WS-SELL-FOUND-IDX)                              
030800                 SET WS-SELL-FOUND-IDX TO BOOK-IDX                        
030900             ELSE                                                         
031000               IF OB-PRICE (BOOK-IDX) =                                   
031100                  OB-PRICE (WS-SELL-FOUND-IDX)                            
031200                AND OB-ENTRY-SEQ (BOOK-IDX) <                             
031300                    OB-ENTRY-SEQ (WS-SELL-FOUND-IDX)                      
031400                 SET WS-SELL-FOUND-IDX TO BOOK-IDX.                       
031500 4300-DO-ONE-TRADE.                                                       
031600     IF OB-TOTAL-QUANTITY (WS-BUY-FOUND-IDX) <                            
031700        OB-TOTAL-QUANTITY (WS-SELL-FOUND-IDX)                             
031800         MOVE OB-TOTAL-QUANTITY (WS-BUY-FOUND-IDX)                        
031900             TO WS-TRADE-QTY                                              
032000     ELSE                                                                 
032100         MOVE OB-TOTAL-QUANTITY (WS-SELL-FOUND-IDX)                       
032200             TO WS-TRADE-QTY.                                             
032300     COMPUTE WS-TRADE-AMOUNT =                                            
032400         WS-TRADE-QTY * SEC-TAB-IND-PRICE (SEC-IDX).                      
032500     COMPUTE WS-PER-SHARE-DIFF =                                          
032600         OB-PRICE (WS-BUY-FOUND-IDX) -                                    
032700         SEC-TAB-IND-PRICE (SEC-IDX).                                     
032800     COMPUTE WS-REFUND-AMOUNT =                                           
032900         WS-PER-SHARE-DIFF * WS-TRADE-QTY.                                
033000     MOVE OB-BROKER-ID (WS-BUY-FOUND-IDX)                                 
033100         TO WS-SCAN-BROKER-ID.                                            
033200     PERFORM 7000-FIND-BRK-INDEX THRU 7000-EXIT.                          
033300     IF WS-REFUND-AMOUNT NOT = ZERO                                       
033400         ADD WS-REFUND-AMOUNT                                             
033500             TO BRK-TAB-CREDIT (WS-SCAN-BRK-IDX).                         
033600     MOVE OB-BROKER-ID (WS-SELL-FOUND-IDX)                                
033700         TO WS-SCAN-BROKER-ID.                                            
033800     PERFORM 7000-FIND-BRK-INDEX THRU 7000-EXIT.                          
033900     ADD WS-TRADE-AMOUNT TO BRK-TAB-CREDIT (WS-SCAN-BRK-IDX).             
034000     SUBTRACT WS-TRADE-QTY                                                
034100         FROM OB-TOTAL-QUANTITY (WS-BUY-FOUND-IDX).                       
034200     SUBTRACT WS-TRADE-QTY                                                
034300         FROM OB-TOTAL-QUANTITY (WS-SELL-FOUND-IDX).                      
034400     IF OB-QUANTITY (WS-BUY-FOUND-IDX) >                                  
034500        OB-TOTAL-QUANTITY (WS-BUY-FOUND-IDX)                              
034600         MOVE OB-TOTAL-QUANTITY (WS-BUY-FOUND-IDX)                        
034700             TO OB-QUANTITY (WS-BUY-FOUND-IDX).                           
034800     IF OB-QUANTITY (WS-SELL-FOUND-IDX) >                                 
034900        OB-TOTAL-QUANTITY (WS-SELL-FOUND-IDX)                             
035000         MOVE OB-TOTAL-QUANTITY (WS-SELL-FOUND-IDX)                       
035100             TO OB-QUANTITY (WS-SELL-FOUND-IDX).                          
035200     MOVE OB-SHAREHOLDER-ID (WS-BUY-FOUND-IDX)                            
035300         TO POS-TAB-SHAREHOLDER-ID (1).                                   
035400     PERFORM 5000-ADD-POSITION THRU 5000-EXIT.                            
035500     PERFORM 5100-SUB-POSITION THRU 5100-EXIT.                            
035600     MOVE "TRADE"           TO EVT-TYPE.                                  
035700     MOVE AUC-REQ-ID        TO EVT-REQ-ID.                                
035800     MOVE ZERO              TO EVT-ORDER-ID.                              
035900     MOVE SEC-TAB-ISIN (SEC-IDX) TO EVT-ISIN.                             
036000     MOVE SEC-TAB-IND-PRICE (SEC-IDX) TO EVT-PRICE.                       
036100     MOVE WS-TRADE-QTY      TO EVT-QUANTITY.                              
036200     MOVE OB-ORDER-ID (WS-BUY-FOUND-IDX) TO EVT-BUY-ORDER.                
036300     MOVE OB-ORDER-ID (WS-SELL-FOUND-IDX) TO EVT-SELL-ORDER.              
036400     MOVE SPACES            TO EVT-REASON.                                
036500     MOVE "WRT"             TO EVT-FUNCTION.                              
036600     CALL "TMEEVT" USING EVT-CTL EVT-RECORD.                              
036700     ADD 1 TO CNT-TRADES-EXECUTED.                                        
036800     ADD WS-TRADE-QTY TO CNT-TRADED-QUANTITY.                             
036900     ADD WS-TRADE-AMOUNT TO CNT-TRADED-VALUE.                             
037000 4300-EXIT.                                                               
037100     EXIT.                                                                
037200*****************************************************                     
037300* 5000 - POSITION TABLE MAINTENANCE (OPENING TRADES)                      
037400*****************************************************                     
037500 5000-ADD-POSITION.                                                       
037600     MOVE "N" TO WS-FOUND-FLAG.                                           
037700     PERFORM 5010-SCAN-BUYER                                              
037800         VARYING POS-IDX FROM 1 BY 1                                      
037900         UNTIL POS-IDX > POS-TAB-COUNT                                    
038000            OR WS-FOUND.                                                  
038100 5000-EXIT.                                                               
038200     EXIT.                                                                
038300 5010-SCAN-BUYER.                                                         
038400     IF POS-TAB-SHAREHOLDER-ID (POS-IDX) =                                
038500        OB-SHAREHOLDER-ID (WS-BUY-FOUND-IDX)                              
038600        AND POS-TAB-ISIN (POS-IDX) = SEC-TAB-ISIN (SEC-IDX)               
038700         MOVE "Y" TO WS-FOUND-FLAG                                        
038800         ADD WS-TRADE-QTY TO POS-TAB-POSITION (POS-IDX).                  
038900 5100-SUB-POSITION.                                                       
039000     MOVE "N" TO WS-FOUND-FLAG.                                           
039100     PERFORM 5110-SCAN-SELLER                                             
039200         VARYING POS-IDX FROM 1 BY 1                                      
039300         UNTIL POS-IDX > POS-TAB-COUNT                                    
039400            OR WS-FOUND.                                                  
039500 5100-EXIT.                                                               
039600     EXIT.                                                                
039700 5110-SCAN-SELLER.                                                        
039800     IF POS-TAB-SHAREHOLDER-ID (POS-IDX) =                                
039900        OB-SHAREHOLDER-ID (WS-SELL-FOUND-IDX)                             
040000        AND POS-TAB-ISIN (POS-IDX) = SEC-TAB-ISIN (SEC-IDX)               
040100         MOVE "Y" TO WS-FOUND-FLAG                                        
040200         SUBTRACT WS-TRADE-QTY                                            
040300             FROM POS-TAB-POSITION (POS-IDX).                             
040400*****************************************************                     
040500* 6000 - MOVE ACTIVATABLE STOPS INTO THE AUCTION BOOK                     
040600*****************************************************                     
040700 6000-MOVE-STOPS-TO-AUCTION.                                              
040800     MOVE ZERO TO WS-LOOP-GUARD.                                          
040900 6000-SWEEP-LOOP.                                                         
041000     ADD 1 TO WS-LOOP-GUARD.                                              
041100     IF WS-LOOP-GUARD > 5000                                              
041200         GO TO 6000-EXIT.                                                 
041300     PERFORM 6100-FIND-ACTIVATABLE THRU 6100-EXIT.                        
041400     IF NOT WS-FOUND                                                      
041500         GO TO 6000-EXIT.                                                 
041600*    A STOP ORDER MOVING INTO THE AUCTION BOOK KEEPS ITS                  
041700*    ORIGINAL PRICE AND QUANTITY, SO THE CREDIT RESERVED                  
041800*    AT ENTRY TIME STILL COVERS IT -- NO REFUND OR                        
041900*    RE-RESERVE IS NEEDED HERE.                                           
042000     MOVE "Y" TO OB-ACTIVE-FLAG (WS-BUY-FOUND-IDX).                       
042100     MOVE "ACTIVATED"       TO EVT-TYPE.                                  
042200     MOVE OB-REQ-ID (WS-BUY-FOUND-IDX) TO EVT-REQ-ID.                     
042300     MOVE OB-ORDER-ID (WS-BUY-FOUND-IDX) TO EVT-ORDER-ID.                 
042400     MOVE SEC-TAB-ISIN (SEC-IDX) TO EVT-ISIN.                             
042500     MOVE OB-PRICE (WS-BUY-FOUND-IDX) TO EVT-PRICE.                       
042600     MOVE OB-TOTAL-QUANTITY (WS-BUY-FOUND-IDX) TO EVT-QUANTITY.           
042700     MOVE ZERO               TO EVT-BUY-ORDER.                            
042800     MOVE ZERO               TO EVT-SELL-ORDER.                           
042900     MOVE SPACES             TO EVT-REASON.                               
043000     MOVE "WRT"              TO EVT-FUNCTION.                             
043100     CALL "TMEEVT" USING EVT-CTL EVT-RECORD.                              
043200     GO TO 6000-SWEEP-LOOP.                                               
043300 6000-EXIT.                                                               
043400     EXIT.                                                                
043500 6100-FIND-ACTIVATABLE.                                                   
043600     MOVE "N" TO WS-FOUND-FLAG.                                           
043700     PERFORM 6110-SCAN-INACTIVE                                           
043800         VARYING BOOK-IDX FROM 1 BY 1                                     
043900         UNTIL BOOK-IDX > BOOK-TAB-COUNT                                  
044000            OR WS-FOUND.                                                  
044100 6100-EXIT.                                                               
044200     EXIT.                                                                
044300 6110-SCAN-INACTIVE.                                                      
044400     IF OB-ISIN (BOOK-IDX) = SEC-TAB-ISIN (SEC-IDX)                       
044500        AND OB-IS-INACTIVE (BOOK-IDX)                                     
044600         IF OB-SIDE-BUY (BOOK-IDX)                                        
044700            AND SEC-TAB-LAST-PRICE (SEC-IDX) >=                           
044800                OB-STOP-PRICE (BOOK-IDX)                                  
044900             MOVE "Y" TO WS-FOUND-FLAG                                    
045000             SET WS-BUY-FOUND-IDX TO BOOK-IDX                             
045100         ELSE                                                             
045200           IF OB-SIDE-SELL (BOOK-IDX)                                     
045300              AND SEC-TAB-LAST-PRICE (SEC-IDX) <=                         
045400                  OB-STOP-PRICE (BOOK-IDX)                                
045500               MOVE "Y" TO WS-FOUND-FLAG                                  
045600               SET WS-BUY-FOUND-IDX TO BOOK-IDX.                          
045700*****************************************************                     
045800* 7000 - BROKER-ID TO BRK-TABLE INDEX LOOKUP                              
045900*****************************************************                     
046000 7000-FIND-BRK-INDEX.                                                     
046100     MOVE "N" TO WS-FOUND-FLAG.                                           
046200     PERFORM 7100-SCAN-BRK                                                
046300         VARYING BRK-IDX FROM 1 BY 1                                      
046400         UNTIL BRK-IDX > BRK-TAB-COUNT                                    
046500            OR WS-FOUND.                                                  
046600 7000-EXIT.                                                               
046700     EXIT.                                                                
046800 7100-SCAN-BRK.                                                           
046900     IF BRK-TAB-BROKER-ID (BRK-IDX) = WS-SCAN-BROKER-ID                   
047000         MOVE "Y" TO WS-FOUND-FLAG                                        
047100         SET WS-SCAN-BRK-IDX TO BRK-IDX.                                  
047200                                                                          
