000100*****************************************************                     
000200*  TME SECURITIES CORP. - DATA PROCESSING DIVISION                        
000300*                                                                         
000400*  (c) 1991 TME SECURITIES CORP.  ALL RIGHTS RESERVED.                    
000500*                                                                         
000600*  THIS SOURCE IS THE CONFIDENTIAL AND PROPRIETARY                        
000700*  PROPERTY OF TME SECURITIES CORP.  IT IS NOT TO BE                      
000800*  DISCLOSED, COPIED, OR USED OUTSIDE THE DATA                            
000900*  PROCESSING DIVISION WITHOUT WRITTEN AUTHORIZATION.                     
001000*                                                                         
001100* #ident  "@(#) tme/batch/TMEVAL.cbl  $Revision: 1.11 $"                  
001200* sccsid[] = "@(#)TMEVAL.cbl 1.11";                                       
001300*                                                                         
001400 IDENTIFICATION DIVISION.                                                 
001500 PROGRAM-ID. TMEVAL.                                                      
001600 AUTHOR. R ORTEGA.                                                        
001700 INSTALLATION. TME SECURITIES BATCH.                                      
001800 DATE-WRITTEN. 08/01/91.                                                  
001900 DATE-COMPILED.                                                           
002000 SECURITY. NONCONFIDENTIAL.                                               
002100*****************************************************                     
002200* TMEVAL - request validation.  Checks a single NEW,                      
002300* UPDATE or DELETE request against the rule book and                      
002400* hands back the first rule it broke; TMEENT reports                      
002500* only the first reason on the REJECTED event the                         
002600* same way SELL only ever logged the first error it                       
002700* hit on a screen entry.                                                  
002800*-----------------------------------------------------                    
002900* CHANGE LOG                                                              
003000* 91/08/01 RAO TME-003  Original NEW-order rules.                         
003100* 91/10/15 RAO TME-017  Added UPDATE-only rules.                          
003200* 91/10/29 RAO TME-018  Added DELETE validation.                          
003300* 92/01/12 RAO TME-027  Auction-mode MEQ/stop checks                      
003400*                       split new vs update reason.                       
003500* 93/04/08 JKW TME-149  Shareholder lookup widened to require the         
003600*                       ISIN match too - a shareholder unknown on         
003700*                       THIS security was slipping through.               
003800* 98/11/09 DMS Y2K-004  Reviewed - no date fields in this module.         
003900*                       No change.                                        
004000* 01/02/14 JKW TME-256  Auction-mode MEQ check now honors a               
004100*                       reduced lot size instead of rejecting             
004200*                       outright.                                         
004300*****************************************************                     
004400 ENVIRONMENT DIVISION.                                                    
004500 CONFIGURATION SECTION.                                                   
004600 SOURCE-COMPUTER. TME-PROD.                                               
004700 OBJECT-COMPUTER. TME-PROD.                                               
004800 SPECIAL-NAMES.                                                           
004900     UPSI-0 IS TME-DEBUG-SWITCH                                           
005000         ON STATUS IS TME-DEBUG-ON                                        
005100         OFF STATUS IS TME-DEBUG-OFF.                                     
005200 DATA DIVISION.                                                           
005300 WORKING-STORAGE SECTION.                                                 
005400 COPY TMERSC.                                                             
005500 01  WS-FOUND-FLAG                      PIC X(01).                        
005600     88  WS-FOUND                           VALUE "Y".                    
005700     88  WS-NOT-FOUND                       VALUE "N".                    
005800 01  WS-AUCTION-FLAG                    PIC X(01).                        
005900     88  WS-IN-AUCTION                      VALUE "Y".                    
006000 01  WS-LOT-REMAINDER                   PIC 9(09).                        
006100 01  WS-LOT-REMAINDER-R REDEFINES                                         
006200     WS-LOT-REMAINDER                  PIC X(09).                         
006300 01  WS-TICK-REMAINDER                  PIC 9(09).                        
006400 01  WS-TICK-REMAINDER-R REDEFINES                                        
006500     WS-TICK-REMAINDER                 PIC X(09).                         
006600 01  WS-QUOTIENT                        PIC 9(09).                        
006700 01  WS-QUOTIENT-R REDEFINES                                              
006800     WS-QUOTIENT                       PIC X(09).                         
006900 LINKAGE SECTION.                                                         
007000 COPY TMEVLP.                                                             
007100 COPY TMEREQ.                                                             
007200 COPY TMESEC.                                                             
007300 COPY TMEBRK.                                                             
007400 COPY TMEPOS.                                                             
007500 COPY TMEBKE.                                                             
007600 PROCEDURE DIVISION USING VAL-PARM                                        
007700                           REQ-RECORD                                     
007800                           SEC-TABLE                                      
007900                           BRK-TABLE                                      
008000                           POS-TABLE                                      
008100                           OBW-ENTRY.                                     
008200*                                                                         
008300 1000-MAIN.                                                               
008400     MOVE "N" TO VAL-REJECT-FLAG.                                         
008500     MOVE ZERO TO VAL-REASON-CODE.                                        
008600     MOVE ZERO TO VAL-SEC-INDEX.                                          
008700     MOVE ZERO TO VAL-BRK-INDEX.                                          
008800     MOVE ZERO TO VAL-POS-INDEX.                                          
008900     IF VAL-MODE-DEL                                                      
009000         PERFORM 5000-VALIDATE-DELETE THRU 5000-EXIT                      
009100         GO TO 1000-EXIT.                                                 
009200     PERFORM 2000-VALIDATE-COMMON THRU 2000-EXIT.                         
009300     IF VAL-REJECTED                                                      
009400         GO TO 1000-EXIT.                                                 
009500     IF VAL-MODE-UPD                                                      
009600         PERFORM 3000-VALIDATE-UPDATE THRU 3000-EXIT.                     
009700 1000-EXIT.                                                               
009800     EXIT PROGRAM.                                                        
009900*****************************************************                     
010000* 2000 - RULES SHARED BY NEW AND UPDATE REQUESTS                          
010100*****************************************************                     
010200 2000-VALIDATE-COMMON.                                                    
010300     IF REQ-ORDER-ID NOT > 0                                              
010400         MOVE RC-INVALID-ORDER-ID TO VAL-REASON-CODE                      
010500         PERFORM 9000-REJECT                                              
010600         GO TO 2000-EXIT.                                                 
010700     IF REQ-QUANTITY NOT > 0                                              
010800         MOVE RC-QUANTITY-NOT-POSITIVE TO VAL-REASON-CODE                 
010900         PERFORM 9000-REJECT                                              
011000         GO TO 2000-EXIT.                                                 
011100     IF REQ-PRICE NOT > 0                                                 
011200         MOVE RC-PRICE-NOT-POSITIVE TO VAL-REASON-CODE                    
011300         PERFORM 9000-REJECT                                              
011400         GO TO 2000-EXIT.                                                 
011500     IF REQ-MIN-EXEC-QTY > REQ-QUANTITY                                   
011600         MOVE RC-MEQ-MORE-THAN-QTY TO VAL-REASON-CODE                     
011700         PERFORM 9000-REJECT                                              
011800         GO TO 2000-EXIT.                                                 
011900     IF REQ-STOP-PRICE > 0 AND REQ-PEAK-SIZE > 0                          
012000         MOVE RC-STOPLIM-CANT-ICEBERG TO VAL-REASON-CODE                  
012100         PERFORM 9000-REJECT                                              
012200         GO TO 2000-EXIT.                                                 
012300     IF REQ-STOP-PRICE > 0 AND REQ-MIN-EXEC-QTY > 0                       
012400         MOVE RC-STOPLIM-CANT-MEQ TO VAL-REASON-CODE                      
012500         PERFORM 9000-REJECT                                              
012600         GO TO 2000-EXIT.                                                 
012700     IF REQ-PEAK-SIZE NOT < REQ-QUANTITY                                  
012800         MOVE RC-INVALID-PEAK-SIZE TO VAL-REASON-CODE                     
012900         PERFORM 9000-REJECT                                              
013000         GO TO 2000-EXIT.                                                 
013100     PERFORM 2100-FIND-SECURITY THRU 2100-EXIT.                           
013200     IF VAL-REJECTED                                                      
013300         GO TO 2000-EXIT.                                                 
013400     PERFORM 2200-FIND-BROKER THRU 2200-EXIT.                             
013500     IF VAL-REJECTED                                                      
013600         GO TO 2000-EXIT.                                                 
013700     PERFORM 2300-FIND-SHAREHOLDER THRU 2300-EXIT.                        
013800     IF VAL-REJECTED                                                      
013900         GO TO 2000-EXIT.                                                 
014000     PERFORM 2400-CHECK-LOT-TICK THRU 2400-EXIT.                          
014100     IF VAL-REJECTED                                                      
014200         GO TO 2000-EXIT.                                                 
014300     PERFORM 2500-CHECK-AUCTION-MODE THRU 2500-EXIT.                      
014400 2000-EXIT.                                                               
014500     EXIT.                                                                
014600 2100-FIND-SECURITY.                                                      
014700     MOVE "N" TO WS-FOUND-FLAG.                                           
014800     PERFORM 2110-SCAN-SECURITY                                           
014900         VARYING SEC-IDX FROM 1 BY 1                                      
015000         UNTIL SEC-IDX > SEC-TAB-COUNT                                    
015100            OR WS-FOUND.                                                  
015200     IF NOT WS-FOUND                                                      
015300         MOVE RC-UNKNOWN-SECURITY TO VAL-REASON-CODE                      
015400         PERFORM 9000-REJECT.                                             
015500 2100-EXIT.                                                               
015600     EXIT.                                                                
015700 2110-SCAN-SECURITY.                                                      
015800     IF SEC-TAB-ISIN (SEC-IDX) = REQ-ISIN                                 
015900         MOVE "Y" TO WS-FOUND-FLAG                                        
016000         SET VAL-SEC-INDEX TO SEC-IDX.                                    
016100 2200-FIND-BROKER.                                                        
016200     MOVE "N" TO WS-FOUND-FLAG.                                           
016300     PERFORM 2210-SCAN-BROKER                                             
016400         VARYING BRK-IDX FROM 1 BY 1                                      
016500         UNTIL BRK-IDX > BRK-TAB-COUNT                                    
016600            OR WS-FOUND.                                                  
016700     IF NOT WS-FOUND                                                      
016800         MOVE RC-UNKNOWN-BROKER TO VAL-REASON-CODE                        
016900         PERFORM 9000-REJECT.                                             
017000 2200-EXIT.                                                               
017100     EXIT.                                                                
017200 2210-SCAN-BROKER.                                                        
017300     IF BRK-TAB-BROKER-ID (BRK-IDX) = REQ-BROKER-ID                       
017400         MOVE "Y" TO WS-FOUND-FLAG                                        
017500         SET VAL-BRK-INDEX TO BRK-IDX.                                    
017600 2300-FIND-SHAREHOLDER.                                                   
017700     MOVE "N" TO WS-FOUND-FLAG.                                           
017800     PERFORM 2310-SCAN-SHAREHOLDER                                        
017900         VARYING POS-IDX FROM 1 BY 1                                      
018000         UNTIL POS-IDX > POS-TAB-COUNT                                    
018100            OR WS-FOUND.                                                  
018200     IF NOT WS-FOUND                                                      
018300         MOVE RC-UNKNOWN-SHAREHOLDER TO VAL-REASON-CODE                   
018400         PERFORM 9000-REJECT.                                             
018500 2300-EXIT.                                                               
018600     EXIT.                                                                
018700 2310-SCAN-SHAREHOLDER.                                                   
018800     IF POS-TAB-SHAREHOLDER-ID (POS-IDX)                                  
018900             = REQ-SHAREHOLDER-ID                                         
019000            AND POS-TAB-ISIN (POS-IDX) = REQ-ISIN                         
019100         MOVE "Y" TO WS-FOUND-FLAG                                        
019200         SET VAL-POS-INDEX TO POS-IDX.                                    
019300 2400-CHECK-LOT-TICK.                                                     
019400     SET SEC-IDX TO VAL-SEC-INDEX.                                        
019500     DIVIDE REQ-QUANTITY BY SEC-TAB-LOT-SIZE (SEC-IDX)                    
019600         GIVING WS-QUOTIENT                                               
019700         REMAINDER WS-LOT-REMAINDER.                                      
019800     IF WS-LOT-REMAINDER NOT = 0                                          
019900         MOVE RC-QTY-NOT-MULT-LOT TO VAL-REASON-CODE                      
020000         PERFORM 9000-REJECT                                              
020100         GO TO 2400-EXIT.                                                 
020200     DIVIDE REQ-PRICE BY SEC-TAB-TICK-SIZE (SEC-IDX)                      
020300         GIVING WS-QUOTIENT                                               
020400         REMAINDER WS-TICK-REMAINDER.                                     
020500     IF WS-TICK-REMAINDER NOT = 0                                         
020600         MOVE RC-PRICE-NOT-MULT-TICK TO VAL-REASON-CODE                   
020700         PERFORM 9000-REJECT.                                             
020800 2400-EXIT.                                                               
020900     EXIT.                                                                
021000 2500-CHECK-AUCTION-MODE.                                                 
021100     SET SEC-IDX TO VAL-SEC-INDEX.                                        
021200     IF SEC-TAB-AUCTION (SEC-IDX)                                         
021300         IF REQ-MIN-EXEC-QTY > 0                                          
021400             MOVE RC-MEQ-PROHIB-AUCTION TO VAL-REASON-CODE                
021500             PERFORM 9000-REJECT                                          
021600         ELSE IF REQ-STOP-PRICE > 0                                       
021700             IF VAL-MODE-NEW                                              
021800                 MOVE RC-STOPLIM-AUCTION-ERROR                            
021900                     TO VAL-REASON-CODE                                   
022000                 PERFORM 9000-REJECT                                      
022100             ELSE                                                         
022200                 MOVE RC-STOPLIM-AUCT-CANT-UPDATE                         
022300                     TO VAL-REASON-CODE                                   
022400                 PERFORM 9000-REJECT.                                     
022500 2500-EXIT.                                                               
022600     EXIT.                                                                
022700*****************************************************                     
022800* 3000 - RULES SPECIFIC TO UPDATE REQUESTS, TESTED                        
022900*        AGAINST THE OLD ORDER PASSED IN OBW-ENTRY                        
023000*****************************************************                     
023100 3000-VALIDATE-UPDATE.                                                    
023200     IF OBW-PEAK-SIZE > 0 AND REQ-PEAK-SIZE = 0                           
023300         MOVE RC-INVALID-PEAK-SIZE TO VAL-REASON-CODE                     
023400         PERFORM 9000-REJECT                                              
023500         GO TO 3000-EXIT.                                                 
023600     IF OBW-PEAK-SIZE = 0 AND REQ-PEAK-SIZE > 0                           
023700         MOVE RC-PEAK-ON-NON-ICEBERG TO VAL-REASON-CODE                   
023800         PERFORM 9000-REJECT                                              
023900         GO TO 3000-EXIT.                                                 
024000     IF OBW-STOP-PRICE > 0 AND OBW-ACTIVE-FLAG = "Y"                      
024100         MOVE RC-UPDATE-STOPLIM-ACTIVE TO VAL-REASON-CODE                 
024200         PERFORM 9000-REJECT                                              
024300         GO TO 3000-EXIT.                                                 
024400     IF (REQ-STOP-PRICE > 0 AND OBW-STOP-PRICE = 0)                       
024500            OR (REQ-STOP-PRICE = 0 AND OBW-STOP-PRICE > 0)                
024600         MOVE RC-UPDATE-NOT-STOPLIM TO VAL-REASON-CODE                    
024700         PERFORM 9000-REJECT                                              
024800         GO TO 3000-EXIT.                                                 
024900     IF REQ-MIN-EXEC-QTY NOT = OBW-MIN-EXEC-QTY                           
025000         MOVE RC-CANT-UPDATE-MEQ TO VAL-REASON-CODE                       
025100         PERFORM 9000-REJECT.                                             
025200 3000-EXIT.                                                               
025300     EXIT.                                                                
025400*****************************************************                     
025500* 5000 - DELETE REQUEST VALIDATION                                        
025600*****************************************************                     
025700 5000-VALIDATE-DELETE.                                                    
025800     IF REQ-ORDER-ID NOT > 0                                              
025900         MOVE RC-INVALID-ORDER-ID TO VAL-REASON-CODE                      
026000         PERFORM 9000-REJECT                                              
026100         GO TO 5000-EXIT.                                                 
026200     PERFORM 2100-FIND-SECURITY THRU 2100-EXIT.                           
026300 5000-EXIT.                                                               
026400     EXIT.                                                                
026500*****************************************************                     
026600* 9000 - MARK THE REQUEST REJECTED.  CALLER MUST SET                      
026700*        VAL-REASON-CODE BEFORE PERFORMING THIS.                          
026800*****************************************************                     
026900 9000-REJECT.                                                             
027000     MOVE "Y" TO VAL-REJECT-FLAG.                                         
027100 9000-EXIT.                                                               
027200     EXIT.                                                                
027300                                                                          
