000100*****************************************************                     
000200*  TME SECURITIES CORP. - DATA PROCESSING DIVISION                        
000300*                                                                         
000400*  (c) 1991 TME SECURITIES CORP.  ALL RIGHTS RESERVED.                    
000500*                                                                         
000600*  THIS SOURCE IS THE CONFIDENTIAL AND PROPRIETARY                        
000700*  PROPERTY OF TME SECURITIES CORP.  IT IS NOT TO BE                      
000800*  DISCLOSED, COPIED, OR USED OUTSIDE THE DATA                            
000900*  PROCESSING DIVISION WITHOUT WRITTEN AUTHORIZATION.                     
001000*                                                                         
001100* #ident  "@(#) tme/batch/TMEBOK.cbl  $Revision: 1.9 $"                   
001200* sccsid[] = "@(#)TMEBOK.cbl 1.9";                                        
001300*                                                                         
001400 IDENTIFICATION DIVISION.                                                 
001500 PROGRAM-ID. TMEBOK.                                                      
001600 AUTHOR. R ORTEGA.                                                        
001700 INSTALLATION. TME SECURITIES BATCH.                                      
001800 DATE-WRITTEN. 07/14/91.                                                  
001900 DATE-COMPILED.                                                           
002000 SECURITY. NONCONFIDENTIAL.                                               
002100*****************************************************                     
002200* TMEBOK - order book maintenance.  One flat table                        
002300* (BOOK-TAB) serves every security's buy queue, sell                      
002400* queue, and inactive stop-limit queues; priority is                      
002500* found by scan, not by physical queue position --                        
002600* see BOOK-TAB in TMEBKE for why.  Called by TMEENT,                      
002700* TMEMAT and TMEAUC; never opens a file of its own.                       
002800*-----------------------------------------------------                    
002900* CHANGE LOG                                                              
003000* 91/07/14 RAO TME-002  Original insert/find/remove.                      
003100* 91/08/02 RAO TME-009  Added best-opposite scan for                      
003200*                       the continuous matcher.                           
003300* 91/09/20 RAO TME-014  Added shareholder sell-total                      
003400*                       scan for the position check.                      
003500* 91/11/11 RAO TME-021  Added next-activatable scan                       
003600*                       for stop-limit sweep.                             
003700* 92/02/05 JKW TME-033  Tie-break on ENTRY-SEQ added for                  
003800*                       equal-price entries.                              
003900* 92/09/18 RAO TME-140  REWRITE opcode added for                          
004000*                       iceberg replenishment in place.                   
004100* 93/06/30 RAO TME-161  Table bumped to 5000 entries,                     
004200*                       2000 was running out on the                       
004300*                       large auction test file.                          
004400* 95/04/02 JKW TME-205  Removed entries now zero both the price           
004500*                       and quantity fields instead of leaving            
004600*                       stale values behind.                              
004700* 98/11/09 DMS Y2K-004  Reviewed - no date fields in this module.         
004800*                       No change.                                        
004900* 02/03/14 RAO TME-248  Best-opposite now skips an                        
005000*                       entry whose own QUANTITY is                       
005100*                       zero (spent queued order).                        
005200*****************************************************                     
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500 SOURCE-COMPUTER. TME-PROD.                                               
005600 OBJECT-COMPUTER. TME-PROD.                                               
005700 SPECIAL-NAMES.                                                           
005800     UPSI-0 IS TME-DEBUG-SWITCH                                           
005900         ON STATUS IS TME-DEBUG-ON                                        
006000         OFF STATUS IS TME-DEBUG-OFF.                                     
006100 DATA DIVISION.                                                           
006200 WORKING-STORAGE SECTION.                                                 
006300 01  WS-SAVE-PRICE                      PIC 9(09).                        
006400 01  WS-SAVE-PRICE-R REDEFINES                                            
006500     WS-SAVE-PRICE                      PIC X(09).                        
006600 01  WS-SAVE-SEQ                        PIC 9(09).                        
006700 01  WS-SAVE-SEQ-R REDEFINES                                              
006800     WS-SAVE-SEQ                        PIC X(09).                        
006900 01  WS-SUM-QTY                         PIC 9(09) COMP-5.                 
007000 01  WS-FREE-IDX                        PIC 9(05) COMP-5.                 
007100 01  WS-TRACE-LINE.                                                       
007200     05  WS-TRACE-OPCODE                PIC X(03).                        
007300     05  WS-TRACE-INDEX                 PIC 9(05).                        
007400 01  WS-TRACE-LINE-R REDEFINES                                            
007500     WS-TRACE-LINE                      PIC X(08).                        
007600 LINKAGE SECTION.                                                         
007700 COPY TMEBKP.                                                             
007800 COPY TMEBKE.                                                             
007900 PROCEDURE DIVISION USING BOK-PARM                                        
008000                           BOOK-TABLE                                     
008100                           OBW-ENTRY.                                     
008200*                                                                         
008300 1000-MAIN.                                                               
008400     MOVE "N" TO BOK-FOUND-FLAG.                                          
008500     IF BOK-OP-INSERT                                                     
008600         PERFORM 2000-INSERT-ENTRY THRU 2000-EXIT                         
008700     ELSE IF BOK-OP-REMOVE                                                
008800         PERFORM 3000-REMOVE-ENTRY THRU 3000-EXIT                         
008900     ELSE IF BOK-OP-FIND-ID                                               
009000         PERFORM 4000-FIND-BY-ID THRU 4000-EXIT                           
009100     ELSE IF BOK-OP-BEST-OPPOSITE                                         
009200         PERFORM 5000-FIND-BEST-OPP THRU 5000-EXIT                        
009300     ELSE IF BOK-OP-SELL-TOTAL                                            
009400         PERFORM 6000-SELL-TOTAL THRU 6000-EXIT                           
009500     ELSE IF BOK-OP-NEXT-ACTIVATABLE                                      
009600         PERFORM 7000-NEXT-ACTIVATABLE THRU 7000-EXIT                     
009700     ELSE IF BOK-OP-REWRITE                                               
009800         PERFORM 8000-REWRITE-ENTRY THRU 8000-EXIT                        
009900     ELSE                                                                 
010000         CONTINUE.                                                        
010100     EXIT PROGRAM.                                                        
010200*****************************************************                     
010300* 2000 - INSERT A NEW ENTRY AT THE END OF THE TABLE                       
010400*****************************************************                     
010500 2000-INSERT-ENTRY.                                                       
010600     ADD 1 TO BOOK-TAB-COUNT GIVING WS-FREE-IDX.                          
010700     MOVE WS-FREE-IDX TO BOOK-TAB-COUNT.                                  
010800     SET BOOK-IDX TO WS-FREE-IDX.                                         
010900     MOVE OBW-ORDER-ID       TO OB-ORDER-ID (BOOK-IDX).                   
011000     MOVE OBW-REQ-ID         TO OB-REQ-ID (BOOK-IDX).                     
011100     MOVE OBW-ISIN           TO OB-ISIN (BOOK-IDX).                       
011200     MOVE OBW-SIDE           TO OB-SIDE (BOOK-IDX).                       
011300     MOVE OBW-QUANTITY       TO OB-QUANTITY (BOOK-IDX).                   
011400     MOVE OBW-TOTAL-QUANTITY TO OB-TOTAL-QUANTITY (BOOK-IDX).             
011500     MOVE OBW-PRICE          TO OB-PRICE (BOOK-IDX).                      
011600     MOVE OBW-BROKER-ID      TO OB-BROKER-ID (BOOK-IDX).                  
011700     MOVE OBW-SHAREHOLDER-ID TO OB-SHAREHOLDER-ID (BOOK-IDX).             
011800     MOVE OBW-PEAK-SIZE      TO OB-PEAK-SIZE (BOOK-IDX).                  
011900     MOVE OBW-MIN-EXEC-QTY   TO OB-MIN-EXEC-QTY (BOOK-IDX).               
012000     MOVE OBW-STOP-PRICE     TO OB-STOP-PRICE (BOOK-IDX).                 
012100     MOVE OBW-ACTIVE-FLAG    TO OB-ACTIVE-FLAG (BOOK-IDX).                
012200     MOVE OBW-ENTRY-SEQ      TO OB-ENTRY-SEQ (BOOK-IDX).                  
012300     MOVE WS-FREE-IDX TO BOK-INDEX.                                       
012400     MOVE "Y" TO BOK-FOUND-FLAG.                                          
012500 2000-EXIT.                                                               
012600     EXIT.                                                                
012700*****************************************************                     
012800* 3000 - REMOVE (ZERO OUT) THE ENTRY AT BOK-INDEX,                        
012900*        AS LOCATED BY A PRIOR FND CALL                                   
013000*****************************************************                     
013100 3000-REMOVE-ENTRY.                                                       
013200     IF BOK-INDEX > 0 AND BOK-INDEX NOT > BOOK-TAB-COUNT                  
013300         SET BOOK-IDX TO BOK-INDEX                                        
013400         MOVE ZERO TO OB-QUANTITY (BOOK-IDX)                              
013500         MOVE ZERO TO OB-TOTAL-QUANTITY (BOOK-IDX)                        
013600         MOVE "Y" TO BOK-FOUND-FLAG                                       
013700     ELSE                                                                 
013800         MOVE "N" TO BOK-FOUND-FLAG.                                      
013900 3000-EXIT.                                                               
014000     EXIT.                                                                
014100*****************************************************                     
014200* 4000 - FIND AN ENTRY BY ORDER-ID / SIDE / ISIN                          
014300*****************************************************                     
014400 4000-FIND-BY-ID.                                                         
014500     PERFORM 4100-SCAN-ID                                                 
014600         VARYING BOOK-IDX FROM 1 BY 1                                     
014700         UNTIL BOOK-IDX > BOOK-TAB-COUNT                                  
014800            OR BOK-FOUND.                                                 
014900     IF NOT BOK-FOUND                                                     
015000         MOVE "N" TO BOK-FOUND-FLAG.                                      
015100 4000-EXIT.                                                               
015200     EXIT.                                                                
015300 4100-SCAN-ID.                                                            
015400     IF OB-ORDER-ID (BOOK-IDX) = BOK-IN-ORDER-ID                          
015500        AND OB-SIDE (BOOK-IDX) = BOK-IN-SIDE                              
015600        AND OB-ISIN (BOOK-IDX) = BOK-IN-ISIN                              
015700        AND OB-QUANTITY (BOOK-IDX) > 0                                    
015800         MOVE "Y" TO BOK-FOUND-FLAG                                       
015900         MOVE BOOK-IDX TO BOK-INDEX                                       
016000         PERFORM 4200-COPY-OUT.                                           
016100 4200-COPY-OUT.                                                           
016200     MOVE OB-ORDER-ID (BOOK-IDX)       TO OBW-ORDER-ID.                   
016300     MOVE OB-REQ-ID (BOOK-IDX)         TO OBW-REQ-ID.                     
016400     MOVE OB-ISIN (BOOK-IDX)           TO OBW-ISIN.                       
016500     MOVE OB-SIDE (BOOK-IDX)           TO OBW-SIDE.                       
016600     MOVE OB-QUANTITY (BOOK-IDX)       TO OBW-QUANTITY.                   
016700     MOVE OB-TOTAL-QUANTITY (BOOK-IDX) TO OBW-TOTAL-QUANTITY.             
016800     MOVE OB-PRICE (BOOK-IDX)          TO OBW-PRICE.                      
016900     MOVE OB-BROKER-ID (BOOK-IDX)      TO OBW-BROKER-ID.                  
017000     MOVE OB-SHAREHOLDER-ID (BOOK-IDX) TO OBW-SHAREHOLDER-ID.             
017100     MOVE OB-PEAK-SIZE (BOOK-IDX)      TO OBW-PEAK-SIZE.                  
017200     MOVE OB-MIN-EXEC-QTY (BOOK-IDX)   TO OBW-MIN-EXEC-QTY.               
017300     MOVE OB-STOP-PRICE (BOOK-IDX)     TO OBW-STOP-PRICE.                 
017400     MOVE OB-ACTIVE-FLAG (BOOK-IDX)    TO OBW-ACTIVE-FLAG.                
017500     MOVE OB-ENTRY-SEQ (BOOK-IDX)      TO OBW-ENTRY-SEQ.                  
017600*****************************************************                     
017700* 5000 - FIND THE BEST CROSSING OPPOSITE-SIDE ENTRY.                      
017800*        BOK-IN-SIDE IS THE INCOMING ORDER'S SIDE;                        
017900*        WE SCAN THE OTHER SIDE'S ACTIVE BOOK.                            
018000*****************************************************                     
018100 5000-FIND-BEST-OPP.                                                      
018200     MOVE ZERO TO WS-SAVE-PRICE.                                          
018300     MOVE ZERO TO WS-SAVE-SEQ.                                            
018400     PERFORM 5100-SCAN-OPP                                                
018500         VARYING BOOK-IDX FROM 1 BY 1                                     
018600         UNTIL BOOK-IDX > BOOK-TAB-COUNT.                                 
018700     IF BOK-FOUND                                                         
018800         PERFORM 4200-COPY-OUT.                                           
018900 5000-EXIT.                                                               
019000     EXIT.                                                                
019100 5100-SCAN-OPP.                                                           
019200     IF OB-ISIN (BOOK-IDX) NOT = BOK-IN-ISIN                              
019300            OR OB-QUANTITY (BOOK-IDX) = 0                                 
019400            OR NOT OB-IS-ACTIVE (BOOK-IDX)                                
019500         GO TO 5100-EXIT.                                                 
019600     IF BOK-IN-SIDE = "B"                                                 
019700         IF NOT OB-SIDE-SELL (BOOK-IDX)                                   
019800               OR OB-PRICE (BOOK-IDX) > BOK-IN-CROSS-PRICE                
019900             GO TO 5100-EXIT                                              
020000         ELSE                                                             
020100             PERFORM 5200-BETTER-LOW                                      
020200     ELSE                                                                 
020300         IF NOT OB-SIDE-BUY (BOOK-IDX)                                    
020400               OR OB-PRICE (BOOK-IDX) < BOK-IN-CROSS-PRICE                
020500             GO TO 5100-EXIT                                              
020600         ELSE                                                             
020700             PERFORM 5300-BETTER-HIGH.                                    
020800 5100-EXIT.                                                               
020900     EXIT.                                                                
021000 5200-BETTER-LOW.                                                         
021100     IF NOT BOK-FOUND                                                     
021200            OR OB-PRICE (BOOK-IDX) < WS-SAVE-PRICE                        
021300            OR (OB-PRICE (BOOK-IDX) = WS-SAVE-PRICE                       
021400                AND OB-ENTRY-SEQ (BOOK-IDX) < WS-SAVE-SEQ)                
021500         MOVE "Y" TO BOK-FOUND-FLAG                                       
021600         MOVE BOOK-IDX TO BOK-INDEX                                       
021700         MOVE OB-PRICE (BOOK-IDX) TO WS-SAVE-PRICE                        
021800         MOVE OB-ENTRY-SEQ (BOOK-IDX) TO WS-SAVE-SEQ.                     
021900 5300-BETTER-HIGH.                                                        
022000     IF NOT BOK-FOUND                                                     
022100            OR OB-PRICE (BOOK-IDX) > WS-SAVE-PRICE                        
022200            OR (OB-PRICE (BOOK-IDX) = WS-SAVE-PRICE                       
022300                AND OB-ENTRY-SEQ (BOOK-IDX) < WS-SAVE-SEQ)                
022400         MOVE "Y" TO BOK-FOUND-FLAG                                       
022500         MOVE BOOK-IDX TO BOK-INDEX                                       
022600         MOVE OB-PRICE (BOOK-IDX) TO WS-SAVE-PRICE                        
022700         MOVE OB-ENTRY-SEQ (BOOK-IDX) TO WS-SAVE-SEQ.                     
022800*****************************************************                     
022900* 6000 - TOTAL SELL QUANTITY QUEUED BY A SHAREHOLDER                      
023000*        ON A SECURITY (ACTIVE AND INACTIVE SELLS)                        
023100*****************************************************                     
023200 6000-SELL-TOTAL.                                                         
023300     MOVE ZERO TO WS-SUM-QTY.                                             
023400     PERFORM 6100-ADD-IF-SELL                                             
023500         VARYING BOOK-IDX FROM 1 BY 1                                     
023600         UNTIL BOOK-IDX > BOOK-TAB-COUNT.                                 
023700     MOVE WS-SUM-QTY TO BOK-OUT-TOTAL-QTY.                                
023800     MOVE "Y" TO BOK-FOUND-FLAG.                                          
023900 6000-EXIT.                                                               
024000     EXIT.                                                                
024100 6100-ADD-IF-SELL.                                                        
024200     IF OB-ISIN (BOOK-IDX) = BOK-IN-ISIN                                  
024300            AND OB-SHAREHOLDER-ID (BOOK-IDX)                              
024400                = BOK-IN-SHAREHOLDER-ID                                   
024500            AND OB-SIDE-SELL (BOOK-IDX)                                   
024600            AND OB-QUANTITY (BOOK-IDX) > 0                                
024700         ADD OB-TOTAL-QUANTITY (BOOK-IDX) TO WS-SUM-QTY.                  
024800*****************************************************                     
024900* 7000 - NEXT INACTIVE STOP ORDER WHOSE CONDITION IS                      
025000*        MET AT THE CURRENT LAST TRADE PRICE, BUY                         
025100*        SIDE FIRST, THEN SELL, EARLIEST SEQ WINS                         
025200*****************************************************                     
025300 7000-NEXT-ACTIVATABLE.                                                   
025400     MOVE ZERO TO WS-SAVE-SEQ.                                            
025500     PERFORM 7100-SCAN-BUY-STOP                                           
025600         VARYING BOOK-IDX FROM 1 BY 1                                     
025700         UNTIL BOOK-IDX > BOOK-TAB-COUNT.                                 
025800     IF BOK-FOUND                                                         
025900         PERFORM 4200-COPY-OUT                                            
026000         GO TO 7000-EXIT.                                                 
026100     PERFORM 7200-SCAN-SELL-STOP                                          
026200         VARYING BOOK-IDX FROM 1 BY 1                                     
026300         UNTIL BOOK-IDX > BOOK-TAB-COUNT.                                 
026400     IF BOK-FOUND                                                         
026500         PERFORM 4200-COPY-OUT.                                           
026600 7000-EXIT.                                                               
026700     EXIT.                                                                
026800 7100-SCAN-BUY-STOP.                                                      
026900     IF OB-ISIN (BOOK-IDX) = BOK-IN-ISIN                                  
027000            AND OB-SIDE-BUY (BOOK-IDX)                                    
027100            AND OB-IS-INACTIVE (BOOK-IDX)                                 
027200            AND OB-QUANTITY (BOOK-IDX) > 0                                
027300            AND OB-STOP-PRICE (BOOK-IDX)                                  
027400                NOT > BOK-IN-LAST-PRICE                                   
027500         IF NOT BOK-FOUND                                                 
027600                OR OB-ENTRY-SEQ (BOOK-IDX) < WS-SAVE-SEQ                  
027700             MOVE "Y" TO BOK-FOUND-FLAG                                   
027800             MOVE BOOK-IDX TO BOK-INDEX                                   
027900             MOVE OB-ENTRY-SEQ (BOOK-IDX) TO WS-SAVE-SEQ.                 
028000 7200-SCAN-SELL-STOP.                                                     
028100     IF OB-ISIN (BOOK-IDX) = BOK-IN-ISIN                                  
028200            AND OB-SIDE-SELL (BOOK-IDX)                                   
028300            AND OB-IS-INACTIVE (BOOK-IDX)                                 
028400            AND OB-QUANTITY (BOOK-IDX) > 0                                
028500            AND OB-STOP-PRICE (BOOK-IDX)                                  
028600                NOT < BOK-IN-LAST-PRICE                                   
028700         IF NOT BOK-FOUND                                                 
028800                OR OB-ENTRY-SEQ (BOOK-IDX) < WS-SAVE-SEQ                  
028900             MOVE "Y" TO BOK-FOUND-FLAG                                   
029000             MOVE BOOK-IDX TO BOK-INDEX                                   
029100             MOVE OB-ENTRY-SEQ (BOOK-IDX) TO WS-SAVE-SEQ.                 
029200*****************************************************                     
029300* 8000 - REWRITE AN EXISTING ENTRY IN PLACE, USED                         
029400*        AFTER A PARTIAL FILL, AN ACTIVATION, OR AN                       
029500*        ICEBERG REPLENISHMENT                                            
029600*****************************************************                     
029700 8000-REWRITE-ENTRY.                                                      
029800     SET BOOK-IDX TO BOK-INDEX.                                           
029900     MOVE OBW-ORDER-ID       TO OB-ORDER-ID (BOOK-IDX).                   
030000     MOVE OBW-REQ-ID         TO OB-REQ-ID (BOOK-IDX).                     
030100     MOVE OBW-ISIN           TO OB-ISIN (BOOK-IDX).                       
030200     MOVE OBW-SIDE           TO OB-SIDE (BOOK-IDX).                       
030300     MOVE OBW-QUANTITY       TO OB-QUANTITY (BOOK-IDX).                   
030400     MOVE OBW-TOTAL-QUANTITY TO OB-TOTAL-QUANTITY (BOOK-IDX).             
030500     MOVE OBW-PRICE          TO OB-PRICE (BOOK-IDX).                      
030600     MOVE OBW-BROKER-ID      TO OB-BROKER-ID (BOOK-IDX).                  
030700     MOVE OBW-SHAREHOLDER-ID TO OB-SHAREHOLDER-ID (BOOK-IDX).             
030800     MOVE OBW-PEAK-SIZE      TO OB-PEAK-SIZE (BOOK-IDX).                  
030900     MOVE OBW-MIN-EXEC-QTY   TO OB-MIN-EXEC-QTY (BOOK-IDX).               
031000     MOVE OBW-STOP-PRICE     TO OB-STOP-PRICE (BOOK-IDX).                 
031100     MOVE OBW-ACTIVE-FLAG    TO OB-ACTIVE-FLAG (BOOK-IDX).                
031200     MOVE OBW-ENTRY-SEQ      TO OB-ENTRY-SEQ (BOOK-IDX).                  
031300     MOVE "Y" TO BOK-FOUND-FLAG.                                          
031400 8000-EXIT.                                                               
031500     EXIT.                                                                
031600                                                                          
