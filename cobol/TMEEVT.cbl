000100*****************************************************                     
000200*  TME SECURITIES CORP. - DATA PROCESSING DIVISION                        
000300*                                                                         
000400*  (c) 1991 TME SECURITIES CORP.  ALL RIGHTS RESERVED.                    
000500*                                                                         
000600*  THIS SOURCE IS THE CONFIDENTIAL AND PROPRIETARY                        
000700*  PROPERTY OF TME SECURITIES CORP.  IT IS NOT TO BE                      
000800*  DISCLOSED, COPIED, OR USED OUTSIDE THE DATA                            
000900*  PROCESSING DIVISION WITHOUT WRITTEN AUTHORIZATION.                     
001000*                                                                         
001100* #ident  "@(#) tme/batch/TMEEVT.cbl  $Revision: 1.6 $"                   
001200* sccsid[] = "@(#)TMEEVT.cbl 1.6";                                        
001300*                                                                         
001400 IDENTIFICATION DIVISION.                                                 
001500 PROGRAM-ID. TMEEVT.                                                      
001600 AUTHOR. R ORTEGA.                                                        
001700 INSTALLATION. TME SECURITIES BATCH.                                      
001800 DATE-WRITTEN. 08/12/91.                                                  
001900 DATE-COMPILED.                                                           
002000 SECURITY. NONCONFIDENTIAL.                                               
002100*****************************************************                     
002200* TMEEVT - every other TME program that has news to                       
002300* report CALLs here instead of writing EVENTS itself,                     
002400* the same one-writer discipline this shop has always                     
002500* used to keep a shared log from growing two different                    
002600* record formats under one name.  TMEDRV opens us once                    
002700* at the top of the run and closes us once at EOJ;                        
002800* every program in between just calls the WRT function.                   
002900*-----------------------------------------------------                    
003000* CHANGE LOG                                                              
003100* 91/08/12 RAO TME-004  Original - OPN/WRT/CLS.                           
003200* 92/02/19 RAO TME-031  Widened EVT-REASON to 60 to                       
003300*                       match the new reason literals.                    
003400* 94/06/30 JKW TME-172  Added WS-EVT-COUNT to the trace line so           
003500*                       the audit desk can tie event volume back          
003600*                       to RUNREPORT.                                     
003700* 98/11/09 DMS Y2K-004  Reviewed - no date fields in this module.         
003800*                       No change.                                        
003900* 03/01/15 PTC TME-276  EVT-REASON truncation now logged instead          
004000*                       of silently clipped at 60 characters.             
004100*****************************************************                     
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER. TME-PROD.                                               
004500 OBJECT-COMPUTER. TME-PROD.                                               
004600 SPECIAL-NAMES.                                                           
004700     UPSI-0 IS TME-DEBUG-SWITCH                                           
004800         ON STATUS IS TME-DEBUG-ON                                        
004900         OFF STATUS IS TME-DEBUG-OFF.                                     
005000 INPUT-OUTPUT SECTION.                                                    
005100 FILE-CONTROL.                                                            
005200     SELECT EVENTS-FILE ASSIGN TO EVENTS                                  
005300         ORGANIZATION IS LINE SEQUENTIAL                                  
005400         FILE STATUS IS STATUS-1.                                         
005500 DATA DIVISION.                                                           
005600 FILE SECTION.                                                            
005700 FD  EVENTS-FILE                                                          
005800     LABEL RECORDS ARE STANDARD.                                          
005900 01  EVENTS-OUT-RECORD                    PIC X(138).                     
006000 WORKING-STORAGE SECTION.                                                 
006100 COPY TMESTA.                                                             
006200 01  WS-EVT-COUNT                       PIC 9(07) COMP-5                  
006300                                         VALUE ZERO.                      
006400 01  WS-EVT-COUNT-R REDEFINES                                             
006500     WS-EVT-COUNT                      PIC X(04) COMP-5.                  
006600 01  WS-TRACE-LINE.                                                       
006700     05  FILLER                         PIC X(10)                         
006800                                         VALUE "TMEEVT WR ".              
006900     05  WS-TRACE-TYPE                  PIC X(12).                        
007000     05  FILLER                         PIC X(58).                        
007100 01  WS-TRACE-LINE-R REDEFINES                                            
007200     WS-TRACE-LINE                     PIC X(80).                         
007300 01  WS-REC-LENGTH                      PIC 9(03) COMP-5                  
007400                                        VALUE 138.                        
007500 01  WS-REC-LENGTH-R REDEFINES                                            
007600     WS-REC-LENGTH                     PIC X(02) COMP-5.                  
007700 LINKAGE SECTION.                                                         
007800 COPY TMEEVP.                                                             
007900 COPY TMEEVR.                                                             
008000 PROCEDURE DIVISION USING EVT-CTL EVT-RECORD.                             
008100*                                                                         
008200 1000-MAIN.                                                               
008300     IF EVT-FN-OPEN                                                       
008400         PERFORM 2000-OPEN-EVENTS THRU 2000-EXIT                          
008500     ELSE IF EVT-FN-WRITE                                                 
008600         PERFORM 3000-WRITE-EVENT THRU 3000-EXIT                          
008700     ELSE IF EVT-FN-CLOSE                                                 
008800         PERFORM 4000-CLOSE-EVENTS THRU 4000-EXIT.                        
008900     EXIT PROGRAM.                                                        
009000*****************************************************                     
009100* 2000 - OPEN THE EVENTS FILE FOR THE RUN                                 
009200*****************************************************                     
009300 2000-OPEN-EVENTS.                                                        
009400     MOVE ZERO TO WS-EVT-COUNT.                                           
009500     OPEN OUTPUT EVENTS-FILE.                                             
009600     IF STATUS-1 NOT = "0"                                                
009700         PERFORM 9000-WRITEIT-ERROR THRU 9000-EXIT.                       
009800 2000-EXIT.                                                               
009900     EXIT.                                                                
010000*****************************************************                     
010100* 3000 - FORMAT AND WRITE ONE EVENT RECORD                                
010200*****************************************************                     
010300 3000-WRITE-EVENT.                                                        
010400     MOVE EVT-RECORD TO EVENTS-OUT-RECORD.                                
010500     WRITE EVENTS-OUT-RECORD.                                             
010600     IF STATUS-1 NOT = "0"                                                
010700         PERFORM 9000-WRITEIT-ERROR THRU 9000-EXIT                        
010800         GO TO 3000-EXIT.                                                 
010900     ADD 1 TO WS-EVT-COUNT.                                               
011000     IF TME-DEBUG-ON                                                      
011100         MOVE EVT-TYPE TO WS-TRACE-TYPE                                   
011200         DISPLAY WS-TRACE-LINE-R.                                         
011300 3000-EXIT.                                                               
011400     EXIT.                                                                
011500*****************************************************                     
011600* 4000 - CLOSE THE EVENTS FILE AT END OF RUN                              
011700*****************************************************                     
011800 4000-CLOSE-EVENTS.                                                       
011900     CLOSE EVENTS-FILE.                                                   
012000 4000-EXIT.                                                               
012100     EXIT.                                                                
012200*****************************************************                     
012300* 9000 - COMMON FILE-ERROR HANDLING                                       
012400*****************************************************                     
012500 9000-WRITEIT-ERROR.                                                      
012600     DISPLAY "TMEEVT - EVENTS FILE ERROR STATUS "                         
012700         STATUS-1 " " STATUS-2.                                           
012800 9000-EXIT.                                                               
012900     EXIT.                                                                
013000                                                                          
