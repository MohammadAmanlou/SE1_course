000100*****************************************************                     
000200*  TME SECURITIES CORP. - DATA PROCESSING DIVISION                        
000300*                                                                         
000400*  (c) 1991 TME SECURITIES CORP.  ALL RIGHTS RESERVED.                    
000500*                                                                         
000600*  THIS SOURCE IS THE CONFIDENTIAL AND PROPRIETARY                        
000700*  PROPERTY OF TME SECURITIES CORP.  IT IS NOT TO BE                      
000800*  DISCLOSED, COPIED, OR USED OUTSIDE THE DATA                            
000900*  PROCESSING DIVISION WITHOUT WRITTEN AUTHORIZATION.                     
001000*                                                                         
001100* #ident  "@(#) tme/batch/TMEMAT.cbl  $Revision: 1.14 $"                  
001200* sccsid[] = "@(#)TMEMAT.cbl 1.14";                                       
001300*                                                                         
001400 IDENTIFICATION DIVISION.                                                 
001500 PROGRAM-ID. TMEMAT.                                                      
001600 AUTHOR. R ORTEGA.                                                        
001700 INSTALLATION. TME SECURITIES BATCH.                                      
001800 DATE-WRITTEN. 08/20/91.                                                  
001900 DATE-COMPILED.                                                           
002000 SECURITY. NONCONFIDENTIAL.                                               
002100*****************************************************                     
002200* TMEMAT - continuous matcher.  Given one order in                        
002300* OBW-ENTRY that has already cleared validation and                       
002400* the position check, walks the opposite book price-                      
002500* time priority order through TMEBOK's BOP function,                      
002600* settling broker credit trade by trade -- read,                          
002700* check, rewrite -- the same running-balance shape                        
002800* this shop uses anywhere one side's gain has to come                     
002900* out of the other side's balance in the same step.                       
003000* If MEQ or mid-walk credit fails we log every move                       
003100* into WS-TRADE-LOG and unwind it exactly, newest                         
003200* trade first, so a partial crossing never leaves a                       
003300* broker short or a book entry half-booked.                               
003400*-----------------------------------------------------                    
003500* CHANGE LOG                                                              
003600* 91/08/20 RAO TME-005  Original match loop, no MEQ.                      
003700* 91/09/03 RAO TME-010  Added MEQ check and rollback.                     
003800* 91/09/25 RAO TME-015  Added remainder enqueue with                      
003900*                       credit check for the leftover.                    
004000* 91/10/02 RAO TME-020  Iceberg replenishment on full fill.               
004100* 92/03/11 JKW TME-036  Position table updated for both sides of          
004200*                       every trade, not just the resting side.           
004300* 93/08/14 RAO TME-165  TRADE event now carries both                      
004400*                       BUY-ORDER and SELL-ORDER ids.                     
004500* 96/01/09 JKW TME-224  WS-TRADE-LOG bumped 25 -> 50, one auction         
004600*                       uncross was truncating the log.                   
004700* 98/11/09 DMS Y2K-004  Reviewed - no date fields in this module.         
004800*                       No change.                                        
004900* 01/07/23 PTC TME-264  Trade rollback now mirrors the incoming           
005000*                       side's broker instead of undoing both             
005100*                       sides unconditionally.                            
005200*****************************************************                     
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500 SOURCE-COMPUTER. TME-PROD.                                               
005600 OBJECT-COMPUTER. TME-PROD.                                               
005700 SPECIAL-NAMES.                                                           
005800     UPSI-0 IS TME-DEBUG-SWITCH                                           
005900         ON STATUS IS TME-DEBUG-ON                                        
006000         OFF STATUS IS TME-DEBUG-OFF.                                     
006100 DATA DIVISION.                                                           
006200 WORKING-STORAGE SECTION.                                                 
006300 COPY TMERSC.                                                             
006400*****************************************************                     
006500* WS-INCOMING - the order being matched, lifted out                       
006600* of OBW-ENTRY at entry so that TMEBOK's habit of                         
006700* overwriting OBW-ENTRY with whatever it just found                       
006800* does not clobber our own order out from under us.                       
006900*****************************************************                     
007000 01  WS-INCOMING.                                                         
007100     05  WS-IN-ORDER-ID                    PIC 9(09).                     
007200     05  WS-IN-REQ-ID                      PIC 9(09).                     
007300     05  WS-IN-ISIN                        PIC X(12).                     
007400     05  WS-IN-SIDE                        PIC X(01).                     
007500     05  WS-IN-QUANTITY                    PIC 9(09).                     
007600     05  WS-IN-QUANTITY-ORIG               PIC 9(09).                     
007700     05  WS-IN-PRICE                       PIC 9(09).                     
007800     05  WS-IN-BROKER-ID                   PIC 9(06).                     
007900     05  WS-IN-SHAREHOLDER-ID              PIC 9(06).                     
008000     05  WS-IN-PEAK-SIZE                   PIC 9(09).                     
008100     05  WS-IN-MIN-EXEC-QTY                PIC 9(09).                     
008200     05  WS-IN-ENTRY-SEQ                   PIC 9(09).                     
008300 01  WS-INCOMING-R REDEFINES WS-INCOMING   PIC X(85).                     
008400*****************************************************                     
008500* WS-OPPOSITE - the queued entry TMEBOK's BOP call                        
008600* last found, copied out of OBW-ENTRY right away.                         
008700*****************************************************                     
008800 01  WS-OPPOSITE.                                                         
008900     05  WS-OPP-BOOK-INDEX                 PIC 9(05) COMP-5.              
009000     05  WS-OPP-ORDER-ID                   PIC 9(09).                     
009100     05  WS-OPP-REQ-ID                     PIC 9(09).                     
009200     05  WS-OPP-ISIN                       PIC X(12).                     
009300     05  WS-OPP-SIDE                       PIC X(01).                     
009400     05  WS-OPP-QUANTITY                   PIC 9(09).                     
009500     05  WS-OPP-TOTAL-QUANTITY             PIC 9(09).                     
009600     05  WS-OPP-PRICE                      PIC 9(09).                     
009700     05  WS-OPP-BROKER-ID                  PIC 9(06).                     
009800     05  WS-OPP-SHAREHOLDER-ID             PIC 9(06).                     
009900     05  WS-OPP-PEAK-SIZE                  PIC 9(09).                     
010000     05  WS-OPP-MIN-EXEC-QTY               PIC 9(09).                     
010100     05  WS-OPP-STOP-PRICE                 PIC 9(09).                     
010200     05  WS-OPP-ACTIVE-FLAG                PIC X(01).                     
010300     05  WS-OPP-ENTRY-SEQ                  PIC 9(09).                     
010400     05  WS-OPP-NEW-VISIBLE                PIC 9(09).                     
010500     05  WS-OPP-NEW-TOTAL                  PIC 9(09).                     
010600 01  WS-OPPOSITE-R REDEFINES WS-OPPOSITE   PIC X(96).                     
010700 01  WS-TRADE-QTY                          PIC 9(09).                     
010800 01  WS-TRADE-PRICE                        PIC 9(09).                     
010900 01  WS-TRADE-AMOUNT                       PIC S9(13).                    
011000 01  WS-TRADE-AMOUNT-R REDEFINES                                          
011100     WS-TRADE-AMOUNT                      PIC X(08).                      
011200 01  WS-BUYER-BRK-IDX                      PIC 9(05) COMP-5.              
011300 01  WS-SELLER-BRK-IDX                     PIC 9(05) COMP-5.              
011400 01  WS-SCAN-BROKER-ID                     PIC 9(06).                     
011500 01  WS-SCAN-BRK-IDX                       PIC 9(05) COMP-5.              
011600 01  WS-FOUND-FLAG                         PIC X(01).                     
011700     88  WS-FOUND                              VALUE "Y".                 
011800     88  WS-NOT-FOUND                          VALUE "N".                 
011900 01  WS-NO-MORE-OPP-FLAG                   PIC X(01).                     
012000     88  WS-NO-MORE-OPP                        VALUE "Y".                 
012100 01  WS-TOTAL-TRADED                       PIC 9(09).                     
012200 01  WS-LOG-IDX                            PIC 9(03) COMP-5.              
012300*****************************************************                     
012400* WS-TRADE-LOG - every trade struck this call, kept so                    
012500* a mid-walk MEQ or credit failure can be unwound.                        
012600*****************************************************                     
012700 01  WS-TRADE-LOG.                                                        
012800     05  TRG-ENTRY OCCURS 50 TIMES                                        
012900                    INDEXED BY TRG-IDX.                                   
013000         10  TRG-BOOK-INDEX                PIC 9(05) COMP-5.              
013100         10  TRG-OLD-VISIBLE-QTY           PIC 9(09).                     
013200         10  TRG-OLD-TOTAL-QTY             PIC 9(09).                     
013300         10  TRG-OLD-ENTRY-SEQ             PIC 9(09).                     
013400         10  TRG-BUYER-BRK-IDX             PIC 9(05) COMP-5.              
013500         10  TRG-SELLER-BRK-IDX            PIC 9(05) COMP-5.              
013600         10  TRG-AMOUNT                    PIC S9(13).                    
013700         10  TRG-QTY                       PIC 9(09).                     
013800         10  TRG-PRICE                     PIC 9(09).                     
013900         10  TRG-BUY-ORDER-ID              PIC 9(09).                     
014000         10  TRG-SELL-ORDER-ID             PIC 9(09).                     
014100         10  TRG-BUY-SHAREHOLDER-ID        PIC 9(06).                     
014200         10  TRG-SELL-SHAREHOLDER-ID       PIC 9(06).                     
014300         10  TRG-ISIN                      PIC X(12).                     
014400        10  TRG-IN-SIDE                   PIC X(01).                      
014500 LINKAGE SECTION.                                                         
014600 COPY TMEMTP.                                                             
014700 COPY TMEBKE.                                                             
014800 COPY TMESEC.                                                             
014900 COPY TMEBRK.                                                             
015000 COPY TMEPOS.                                                             
015100 COPY TMECNT.                                                             
015200 COPY TMEEVP.                                                             
015300 COPY TMEEVR.                                                             
015400 COPY TMEBKP.                                                             
015500 PROCEDURE DIVISION USING MAT-PARM                                        
015600                           OBW-ENTRY                                      
015700                           BOOK-TABLE                                     
015800                           SEC-TABLE                                      
015900                           BRK-TABLE                                      
016000                           POS-TABLE                                      
016100                           TME-CONTROL-TOTALS                             
016200                           EVT-CTL                                        
016300                           EVT-RECORD.                                    
016400*                                                                         
016500 1000-MAIN.                                                               
016600     MOVE "N" TO MAT-REJECT-FLAG.                                         
016700     MOVE ZERO TO MAT-REASON-CODE.                                        
016800     MOVE ZERO TO MAT-TRADE-COUNT.                                        
016900     MOVE ZERO TO MAT-TRADED-QTY.                                         
017000     MOVE ZERO TO MAT-TRADED-VALUE.                                       
017100     MOVE ZERO TO WS-TOTAL-TRADED.                                        
017200     MOVE "N" TO WS-NO-MORE-OPP-FLAG.                                     
017300     MOVE OBW-ORDER-ID       TO WS-IN-ORDER-ID.                           
017400     MOVE OBW-REQ-ID         TO WS-IN-REQ-ID.                             
017500     MOVE OBW-ISIN           TO WS-IN-ISIN.                               
017600     MOVE OBW-SIDE           TO WS-IN-SIDE.                               
017700     MOVE OBW-TOTAL-QUANTITY TO WS-IN-QUANTITY.                           
017800     MOVE OBW-TOTAL-QUANTITY TO WS-IN-QUANTITY-ORIG.                      
017900     MOVE OBW-PRICE          TO WS-IN-PRICE.                              
018000     MOVE OBW-BROKER-ID      TO WS-IN-BROKER-ID.                          
018100     MOVE OBW-SHAREHOLDER-ID TO WS-IN-SHAREHOLDER-ID.                     
018200     MOVE OBW-PEAK-SIZE      TO WS-IN-PEAK-SIZE.                          
018300     MOVE OBW-MIN-EXEC-QTY   TO WS-IN-MIN-EXEC-QTY.                       
018400     MOVE OBW-ENTRY-SEQ      TO WS-IN-ENTRY-SEQ.                          
018500     PERFORM 2000-MATCH-LOOP THRU 2000-EXIT                               
018600         UNTIL WS-IN-QUANTITY = 0                                         
018700            OR WS-NO-MORE-OPP                                             
018800            OR MAT-REJECTED.                                              
018900     IF MAT-REJECTED                                                      
019000         GO TO 1000-EXIT.                                                 
019100     IF WS-IN-MIN-EXEC-QTY > 0                                            
019200         PERFORM 3000-CHECK-MEQ THRU 3000-EXIT.                           
019300     IF MAT-REJECTED                                                      
019400         GO TO 1000-EXIT.                                                 
019500     IF WS-IN-QUANTITY > 0                                                
019600         PERFORM 4000-ENQUEUE-REMAINDER THRU 4000-EXIT.                   
019700     IF MAT-REJECTED                                                      
019800         GO TO 1000-EXIT.                                                 
019900     IF MAT-TRADE-COUNT > 0                                               
020000         PERFORM 5000-FINISH-TRADES THRU 5000-EXIT.                       
020100     MOVE WS-IN-QUANTITY TO MAT-REMAINING-QTY.                            
020200 1000-EXIT.                                                               
020300     EXIT PROGRAM.                                                        
020400*****************************************************                     
020500* 2000 - ONE PASS OF THE PRICE-TIME MATCH LOOP                            
020600*****************************************************                     
020700 2000-MATCH-LOOP.                                                         
020800     MOVE WS-IN-ISIN    TO BOK-IN-ISIN.                                   
020900     MOVE WS-IN-SIDE    TO BOK-IN-SIDE.                                   
021000     MOVE WS-IN-PRICE   TO BOK-IN-CROSS-PRICE.                            
021100     MOVE "BOP"         TO BOK-OPCODE.                                    
021200     CALL "TMEBOK" USING BOK-PARM BOOK-TABLE OBW-ENTRY.                   
021300     IF BOK-NOT-FOUND                                                     
021400         MOVE "Y" TO WS-NO-MORE-OPP-FLAG                                  
021500         GO TO 2000-EXIT.                                                 
021600     MOVE BOK-INDEX          TO WS-OPP-BOOK-INDEX.                        
021700     MOVE OBW-ORDER-ID       TO WS-OPP-ORDER-ID.                          
021800     MOVE OBW-REQ-ID         TO WS-OPP-REQ-ID.                            
021900     MOVE OBW-ISIN           TO WS-OPP-ISIN.                              
022000     MOVE OBW-SIDE           TO WS-OPP-SIDE.                              
022100     MOVE OBW-QUANTITY       TO WS-OPP-QUANTITY.                          
022200     MOVE OBW-TOTAL-QUANTITY TO WS-OPP-TOTAL-QUANTITY.                    
022300     MOVE OBW-PRICE          TO WS-OPP-PRICE.                             
022400     MOVE OBW-BROKER-ID      TO WS-OPP-BROKER-ID.                         
022500     MOVE OBW-SHAREHOLDER-ID TO WS-OPP-SHAREHOLDER-ID.                    
022600     MOVE OBW-PEAK-SIZE      TO WS-OPP-PEAK-SIZE.                         
022700     MOVE OBW-MIN-EXEC-QTY   TO WS-OPP-MIN-EXEC-QTY.                      
022800     MOVE OBW-STOP-PRICE     TO WS-OPP-STOP-PRICE.                        
022900     MOVE OBW-ACTIVE-FLAG    TO WS-OPP-ACTIVE-FLAG.                       
023000     MOVE OBW-ENTRY-SEQ      TO WS-OPP-ENTRY-SEQ.                         
023100     IF WS-IN-QUANTITY NOT > WS-OPP-QUANTITY                              
023200         MOVE WS-IN-QUANTITY TO WS-TRADE-QTY                              
023300     ELSE                                                                 
023400         MOVE WS-OPP-QUANTITY TO WS-TRADE-QTY.                            
023500     MOVE WS-OPP-PRICE TO WS-TRADE-PRICE.                                 
023600     IF WS-IN-SIDE = "B"                                                  
023700         MOVE MAT-BRK-INDEX TO WS-BUYER-BRK-IDX                           
023800         MOVE WS-OPP-BROKER-ID TO WS-SCAN-BROKER-ID                       
023900         PERFORM 7000-FIND-BRK-INDEX THRU 7000-EXIT                       
024000         MOVE WS-SCAN-BRK-IDX TO WS-SELLER-BRK-IDX                        
024100     ELSE                                                                 
024200         MOVE WS-OPP-BROKER-ID TO WS-SCAN-BROKER-ID                       
024300         PERFORM 7000-FIND-BRK-INDEX THRU 7000-EXIT                       
024400         MOVE WS-SCAN-BRK-IDX TO WS-BUYER-BRK-IDX                         
024500         MOVE MAT-BRK-INDEX TO WS-SELLER-BRK-IDX.                         
024600     COMPUTE WS-TRADE-AMOUNT = WS-TRADE-QTY * WS-TRADE-PRICE.             
024700     IF WS-IN-SIDE = "B"                                                  
024800         IF BRK-TAB-CREDIT (WS-BUYER-BRK-IDX) < WS-TRADE-AMOUNT           
024900             PERFORM 8000-ROLLBACK-TRADES THRU 8000-EXIT                  
025000             MOVE "Y" TO MAT-REJECT-FLAG                                  
025100             MOVE RC-NOT-ENOUGH-CREDIT TO MAT-REASON-CODE                 
025200             GO TO 2000-EXIT.                                             
025300     IF WS-IN-SIDE = "B"                                                  
025400         SUBTRACT WS-TRADE-AMOUNT FROM                                    
025500             BRK-TAB-CREDIT (WS-BUYER-BRK-IDX).                           
025600     ADD WS-TRADE-AMOUNT TO                                               
025700         BRK-TAB-CREDIT (WS-SELLER-BRK-IDX).                              
025800     PERFORM 7500-LOG-TRADE THRU 7500-EXIT.                               
025900     SUBTRACT WS-TRADE-QTY FROM WS-IN-QUANTITY.                           
026000     COMPUTE WS-OPP-NEW-VISIBLE =                                         
026100         WS-OPP-QUANTITY - WS-TRADE-QTY.                                  
026200     COMPUTE WS-OPP-NEW-TOTAL =                                           
026300         WS-OPP-TOTAL-QUANTITY - WS-TRADE-QTY.                            
026400     IF WS-OPP-NEW-VISIBLE = 0 AND WS-OPP-NEW-TOTAL > 0                   
026500         PERFORM 7800-REPLENISH-ICEBERG THRU 7800-EXIT.                   
026600     MOVE WS-OPP-ORDER-ID       TO OBW-ORDER-ID.                          
026700     MOVE WS-OPP-REQ-ID         TO OBW-REQ-ID.                            
026800     MOVE WS-OPP-ISIN           TO OBW-ISIN.                              
026900     MOVE WS-OPP-SIDE           TO OBW-SIDE.                              
027000     MOVE WS-OPP-NEW-VISIBLE    TO OBW-QUANTITY.                          
027100     MOVE WS-OPP-NEW-TOTAL      TO OBW-TOTAL-QUANTITY.                    
027200     MOVE WS-OPP-PRICE          TO OBW-PRICE.                             
027300     MOVE WS-OPP-BROKER-ID      TO OBW-BROKER-ID.                         
027400     MOVE WS-OPP-SHAREHOLDER-ID TO OBW-SHAREHOLDER-ID.                    
027500     MOVE WS-OPP-PEAK-SIZE      TO OBW-PEAK-SIZE.                         
027600     MOVE WS-OPP-MIN-EXEC-QTY   TO OBW-MIN-EXEC-QTY.                      
027700     MOVE WS-OPP-STOP-PRICE     TO OBW-STOP-PRICE.                        
027800     MOVE WS-OPP-ACTIVE-FLAG    TO OBW-ACTIVE-FLAG.                       
027900     MOVE WS-OPP-ENTRY-SEQ      TO OBW-ENTRY-SEQ.                         
028000     MOVE WS-OPP-BOOK-INDEX     TO BOK-INDEX.                             
028100     MOVE "UPD"                 TO BOK-OPCODE.                            
028200     CALL "TMEBOK" USING BOK-PARM BOOK-TABLE OBW-ENTRY.                   
028300 2000-EXIT.                                                               
028400     EXIT.                                                                
028500*****************************************************                     
028600* 3000 - MINIMUM EXECUTION QUANTITY CHECK                                 
028700*****************************************************                     
028800 3000-CHECK-MEQ.                                                          
028900     IF WS-TOTAL-TRADED < WS-IN-MIN-EXEC-QTY                              
029000         PERFORM 8000-ROLLBACK-TRADES THRU 8000-EXIT                      
029100         MOVE "Y" TO MAT-REJECT-FLAG                                      
029200         MOVE RC-MEQ-NOT-MATCHED TO MAT-REASON-CODE.                      
029300 3000-EXIT.                                                               
029400     EXIT.                                                                
029500*****************************************************                     
029600* 4000 - CREDIT AND ENQUEUE WHATEVER QUANTITY IS LEFT                     
029700*        AFTER THE MATCH LOOP                                             
029800*****************************************************                     
029900 4000-ENQUEUE-REMAINDER.                                                  
030000     IF WS-IN-SIDE = "B"                                                  
030100         COMPUTE WS-TRADE-AMOUNT =                                        
030200             WS-IN-QUANTITY * WS-IN-PRICE                                 
030300         IF BRK-TAB-CREDIT (MAT-BRK-INDEX) < WS-TRADE-AMOUNT              
030400             PERFORM 8000-ROLLBACK-TRADES THRU 8000-EXIT                  
030500             MOVE "Y" TO MAT-REJECT-FLAG                                  
030600             MOVE RC-NOT-ENOUGH-CREDIT TO MAT-REASON-CODE                 
030700             GO TO 4000-EXIT                                              
030800         ELSE                                                             
030900             SUBTRACT WS-TRADE-AMOUNT FROM                                
031000                 BRK-TAB-CREDIT (MAT-BRK-INDEX).                          
031100     MOVE WS-IN-ORDER-ID        TO OBW-ORDER-ID.                          
031200     MOVE WS-IN-REQ-ID          TO OBW-REQ-ID.                            
031300     MOVE WS-IN-ISIN            TO OBW-ISIN.                              
031400     MOVE WS-IN-SIDE            TO OBW-SIDE.                              
031500     MOVE WS-IN-QUANTITY        TO OBW-TOTAL-QUANTITY.                    
031600     IF WS-IN-PEAK-SIZE > 0 AND WS-IN-PEAK-SIZE < WS-IN-QUANTITY          
031700         MOVE WS-IN-PEAK-SIZE   TO OBW-QUANTITY                           
031800     ELSE                                                                 
031900         MOVE WS-IN-QUANTITY    TO OBW-QUANTITY.                          
032000     MOVE WS-IN-PRICE           TO OBW-PRICE.                             
032100     MOVE WS-IN-BROKER-ID       TO OBW-BROKER-ID.                         
032200     MOVE WS-IN-SHAREHOLDER-ID  TO OBW-SHAREHOLDER-ID.                    
032300     MOVE WS-IN-PEAK-SIZE       TO OBW-PEAK-SIZE.                         
032400     MOVE WS-IN-MIN-EXEC-QTY    TO OBW-MIN-EXEC-QTY.                      
032500     MOVE ZERO                  TO OBW-STOP-PRICE.                        
032600     MOVE "Y"                   TO OBW-ACTIVE-FLAG.                       
032700     MOVE WS-IN-ENTRY-SEQ       TO OBW-ENTRY-SEQ.                         
032800     MOVE "INS"                 TO BOK-OPCODE.                            
032900     CALL "TMEBOK" USING BOK-PARM BOOK-TABLE OBW-ENTRY.                   
033000 4000-EXIT.                                                               
033100     EXIT.                                                                
033200*****************************************************                     
033300* 5000 - LAST TRADE PRICE, POSITIONS, AND EVENTS FOR                      
033400*        EVERY TRADE STRUCK THIS CALL                                     
033500*****************************************************                     
033600 5000-FINISH-TRADES.                                                      
033700     SET SEC-IDX TO MAT-SEC-INDEX.                                        
033800     MOVE TRG-PRICE (MAT-TRADE-COUNT)                                     
033900         TO SEC-TAB-LAST-PRICE (SEC-IDX).                                 
034000     PERFORM 6000-EMIT-TRADE THRU 6000-EXIT                               
034100         VARYING WS-LOG-IDX FROM 1 BY 1                                   
034200         UNTIL WS-LOG-IDX > MAT-TRADE-COUNT.                              
034300     MOVE "EXECUTED"      TO EVT-TYPE.                                    
034400     MOVE WS-IN-REQ-ID    TO EVT-REQ-ID.                                  
034500     MOVE WS-IN-ORDER-ID  TO EVT-ORDER-ID.                                
034600     MOVE WS-IN-ISIN      TO EVT-ISIN.                                    
034700     MOVE TRG-PRICE (MAT-TRADE-COUNT) TO EVT-PRICE.                       
034800     MOVE WS-TOTAL-TRADED TO EVT-QUANTITY.                                
034900     MOVE ZERO            TO EVT-BUY-ORDER.                               
035000     MOVE ZERO            TO EVT-SELL-ORDER.                              
035100     MOVE SPACES          TO EVT-REASON.                                  
035200     MOVE "WRT"           TO EVT-FUNCTION.                                
035300     CALL "TMEEVT" USING EVT-CTL EVT-RECORD.                              
035400 5000-EXIT.                                                               
035500     EXIT.                                                                
035600 6000-EMIT-TRADE.                                                         
035700     MOVE TRG-BUY-SHAREHOLDER-ID (WS-LOG-IDX)                             
035800         TO WS-SCAN-BROKER-ID.                                            
035900     PERFORM 6100-ADD-POSITION THRU 6100-EXIT.                            
036000     MOVE TRG-SELL-SHAREHOLDER-ID (WS-LOG-IDX)                            
036100         TO WS-SCAN-BROKER-ID.                                            
036200     PERFORM 6200-SUB-POSITION THRU 6200-EXIT.                            
036300     MOVE "TRADE"               TO EVT-TYPE.                              
036400     MOVE ZERO                  TO EVT-REQ-ID.                            
036500     MOVE ZERO                  TO EVT-ORDER-ID.                          
036600     MOVE TRG-ISIN (WS-LOG-IDX) TO EVT-ISIN.                              
036700     MOVE TRG-PRICE (WS-LOG-IDX) TO EVT-PRICE.                            
036800     MOVE TRG-QTY (WS-LOG-IDX)  TO EVT-QUANTITY.                          
036900     MOVE TRG-BUY-ORDER-ID (WS-LOG-IDX) TO EVT-BUY-ORDER.                 
037000     MOVE TRG-SELL-ORDER-ID (WS-LOG-IDX) TO EVT-SELL-ORDER.               
037100     MOVE SPACES                TO EVT-REASON.                            
037200     MOVE "WRT"                 TO EVT-FUNCTION.                          
037300     CALL "TMEEVT" USING EVT-CTL EVT-RECORD.                              
037400 6000-EXIT.                                                               
037500     EXIT.                                                                
037600 6100-ADD-POSITION.                                                       
037700     MOVE "N" TO WS-FOUND-FLAG.                                           
037800     PERFORM 6110-SCAN-POS                                                
037900         VARYING POS-IDX FROM 1 BY 1                                      
038000         UNTIL POS-IDX > POS-TAB-COUNT                                    
038100            OR WS-FOUND.                                                  
038200     IF WS-FOUND                                                          
038300         ADD TRG-QTY (WS-LOG-IDX)                                         
038400             TO POS-TAB-POSITION (POS-IDX).                               
038500 6100-EXIT.                                                               
038600     EXIT.                                                                
038700 6110-SCAN-POS.                                                           
038800     IF POS-TAB-SHAREHOLDER-ID (POS-IDX) = WS-SCAN-BROKER-ID              
038900            AND POS-TAB-ISIN (POS-IDX) = TRG-ISIN (WS-LOG-IDX)            
039000         MOVE "Y" TO WS-FOUND-FLAG.                                       
039100 6200-SUB-POSITION.                                                       
039200     MOVE "N" TO WS-FOUND-FLAG.                                           
039300     PERFORM 6110-SCAN-POS                                                
039400         VARYING POS-IDX FROM 1 BY 1                                      
039500         UNTIL POS-IDX > POS-TAB-COUNT                                    
039600            OR WS-FOUND.                                                  
039700     IF WS-FOUND                                                          
039800         SUBTRACT TRG-QTY (WS-LOG-IDX)                                    
039900             FROM POS-TAB-POSITION (POS-IDX).                             
040000 6200-EXIT.                                                               
040100     EXIT.                                                                
040200*****************************************************                     
040300* 7000 - BROKER-ID TO BRK-TABLE INDEX LOOKUP                              
040400*****************************************************                     
040500 7000-FIND-BRK-INDEX.                                                     
040600     MOVE "N" TO WS-FOUND-FLAG.                                           
040700     PERFORM 7100-SCAN-BRK                                                
040800         VARYING BRK-IDX FROM 1 BY 1                                      
040900         UNTIL BRK-IDX > BRK-TAB-COUNT                                    
041000            OR WS-FOUND.                                                  
041100 7000-EXIT.                                                               
041200     EXIT.                                                                
041300 7100-SCAN-BRK.                                                           
041400     IF BRK-TAB-BROKER-ID (BRK-IDX) = WS-SCAN-BROKER-ID                   
041500         MOVE "Y" TO WS-FOUND-FLAG                                        
041600         SET WS-SCAN-BRK-IDX TO BRK-IDX.                                  
041700*****************************************************                     
041800* 7500 - RECORD ONE TRADE FOR THE EVENT PASS AND FOR                      
041900*        A POSSIBLE ROLLBACK                                              
042000*****************************************************                     
042100 7500-LOG-TRADE.                                                          
042200     ADD 1 TO MAT-TRADE-COUNT.                                            
042300     SET TRG-IDX TO MAT-TRADE-COUNT.                                      
042400     MOVE WS-OPP-BOOK-INDEX  TO TRG-BOOK-INDEX (TRG-IDX).                 
042500     MOVE WS-OPP-QUANTITY    TO TRG-OLD-VISIBLE-QTY (TRG-IDX).            
042600     MOVE WS-OPP-TOTAL-QUANTITY                                           
042700                             TO TRG-OLD-TOTAL-QTY (TRG-IDX).              
042800     MOVE WS-OPP-ENTRY-SEQ   TO TRG-OLD-ENTRY-SEQ (TRG-IDX).              
042900     MOVE WS-BUYER-BRK-IDX   TO TRG-BUYER-BRK-IDX (TRG-IDX).              
043000     MOVE WS-SELLER-BRK-IDX  TO TRG-SELLER-BRK-IDX (TRG-IDX).             
043100     MOVE WS-TRADE-AMOUNT    TO TRG-AMOUNT (TRG-IDX).                     
043200     MOVE WS-TRADE-QTY       TO TRG-QTY (TRG-IDX).                        
043300     MOVE WS-TRADE-PRICE     TO TRG-PRICE (TRG-IDX).                      
043400     MOVE WS-IN-ISIN         TO TRG-ISIN (TRG-IDX).                       
043500     MOVE WS-IN-SIDE         TO TRG-IN-SIDE (TRG-IDX).                    
043600     IF WS-IN-SIDE = "B"                                                  
043700         MOVE WS-IN-ORDER-ID      TO TRG-BUY-ORDER-ID (TRG-IDX)           
043800         MOVE WS-OPP-ORDER-ID     TO TRG-SELL-ORDER-ID (TRG-IDX)          
043900         MOVE WS-IN-SHAREHOLDER-ID TO                                     
044000             TRG-BUY-SHAREHOLDER-ID (TRG-IDX)                             
044100         MOVE WS-OPP-SHAREHOLDER-ID TO                                    
044200             TRG-SELL-SHAREHOLDER-ID (TRG-IDX)                            
044300     ELSE                                                                 
044400         MOVE WS-OPP-ORDER-ID     TO TRG-BUY-ORDER-ID (TRG-IDX)           
044500         MOVE WS-IN-ORDER-ID      TO TRG-SELL-ORDER-ID (TRG-IDX)          
044600         MOVE WS-OPP-SHAREHOLDER-ID TO                                    
044700             TRG-BUY-SHAREHOLDER-ID (TRG-IDX)                             
044800         MOVE WS-IN-SHAREHOLDER-ID TO                                     
044900             TRG-SELL-SHAREHOLDER-ID (TRG-IDX).                           
045000     ADD WS-TRADE-QTY TO WS-TOTAL-TRADED.                                 
045100     ADD WS-TRADE-QTY TO MAT-TRADED-QTY.                                  
045200     ADD WS-TRADE-AMOUNT TO MAT-TRADED-VALUE.                             
045300 7500-EXIT.                                                               
045400     EXIT.                                                                
045500*****************************************************                     
045600* 7800 - ICEBERG REPLENISHMENT, NEW ARRIVAL SEQUENCE                      
045700*****************************************************                     
045800 7800-REPLENISH-ICEBERG.                                                  
045900     IF WS-OPP-PEAK-SIZE < WS-OPP-NEW-TOTAL                               
046000         MOVE WS-OPP-PEAK-SIZE TO WS-OPP-NEW-VISIBLE                      
046100     ELSE                                                                 
046200         MOVE WS-OPP-NEW-TOTAL TO WS-OPP-NEW-VISIBLE.                     
046300     ADD 1 TO CNT-NEXT-ENTRY-SEQ.                                         
046400     MOVE CNT-NEXT-ENTRY-SEQ TO WS-OPP-ENTRY-SEQ.                         
046500 7800-EXIT.                                                               
046600     EXIT.                                                                
046700*****************************************************                     
046800* 8000 - UNWIND EVERY LOGGED TRADE, NEWEST FIRST                          
046900*****************************************************                     
047000 8000-ROLLBACK-TRADES.                                                    
047100     PERFORM 8100-UNDO-ONE-TRADE                                          
047200         VARYING TRG-IDX FROM MAT-TRADE-COUNT BY -1                       
047300         UNTIL TRG-IDX < 1.                                               
047400     ADD WS-TOTAL-TRADED TO WS-IN-QUANTITY.                               
047500     MOVE WS-IN-QUANTITY-ORIG TO WS-IN-QUANTITY.                          
047600     MOVE ZERO TO MAT-TRADE-COUNT.                                        
047700     MOVE ZERO TO MAT-TRADED-QTY.                                         
047800     MOVE ZERO TO MAT-TRADED-VALUE.                                       
047900     MOVE ZERO TO WS-TOTAL-TRADED.                                        
048000 8000-EXIT.                                                               
048100     EXIT.                                                                
048200 8100-UNDO-ONE-TRADE.                                                     
048300     SET BOOK-IDX TO TRG-BOOK-INDEX (TRG-IDX).                            
048400     MOVE TRG-OLD-VISIBLE-QTY (TRG-IDX)                                   
048500         TO OB-QUANTITY (BOOK-IDX).                                       
048600     MOVE TRG-OLD-TOTAL-QTY (TRG-IDX)                                     
048700         TO OB-TOTAL-QUANTITY (BOOK-IDX).                                 
048800     MOVE TRG-OLD-ENTRY-SEQ (TRG-IDX)                                     
048900         TO OB-ENTRY-SEQ (BOOK-IDX).                                      
049000     IF TRG-IN-SIDE (TRG-IDX) = "B"                                       
049100         ADD TRG-AMOUNT (TRG-IDX)                                         
049200             TO BRK-TAB-CREDIT (TRG-BUYER-BRK-IDX (TRG-IDX)).             
049300     SUBTRACT TRG-AMOUNT (TRG-IDX)                                        
049400         FROM BRK-TAB-CREDIT (TRG-SELLER-BRK-IDX (TRG-IDX)).              
049500                                                                          
049600                                                                          
049700                                                                          
049800                                                                          
049900                                                                          
