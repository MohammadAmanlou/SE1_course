000100*****************************************************                     
000200*  TME SECURITIES CORP. - DATA PROCESSING DIVISION                        
000300*                                                                         
000400*  (c) 1991 TME SECURITIES CORP.  ALL RIGHTS RESERVED.                    
000500*                                                                         
000600*  THIS SOURCE IS THE CONFIDENTIAL AND PROPRIETARY                        
000700*  PROPERTY OF TME SECURITIES CORP.  IT IS NOT TO BE                      
000800*  DISCLOSED, COPIED, OR USED OUTSIDE THE DATA                            
000900*  PROCESSING DIVISION WITHOUT WRITTEN AUTHORIZATION.                     
001000*                                                                         
001100* #ident  "@(#) tme/batch/TMESWP.cbl  $Revision: 1.4 $"                   
001200* sccsid[] = "@(#)TMESWP.cbl 1.4";                                        
001300*                                                                         
001400 IDENTIFICATION DIVISION.                                                 
001500 PROGRAM-ID. TMESWP.                                                      
001600 AUTHOR. R ORTEGA.                                                        
001700 INSTALLATION. TME SECURITIES BATCH.                                      
001800 DATE-WRITTEN. 10/02/91.                                                  
001900 DATE-COMPILED.                                                           
002000 SECURITY. NONCONFIDENTIAL.                                               
002100*****************************************************                     
002200* TMESWP - stop-limit activation sweep.  CALLed by                        
002300* TMEENT right after a continuous match moves a                           
002400* security's last trade price, and by TMEAUC right                        
002500* after a CS request drops a security back into                           
002600* continuous trading.  Keeps asking TMEBOK for the                        
002700* next activatable inactive order and feeding it to                       
002800* TMEMAT, the same dequeue-one/process-one/repeat                         
002900* shape this shop has always used for a backlog,                          
003000* until none is left activatable -- the trade just                        
003100* run can move the price again, so it cascades.                           
003200*-----------------------------------------------------                    
003300* CHANGE LOG                                                              
003400* 91/10/02 RAO TME-019  Original sweep loop.                              
003500* 92/01/20 JKW TME-026  Refund reserved buy credit on sweep               
003600*                       removal instead of leaving it locked              
003700*                       against a dead order.                             
003800* 98/11/09 DMS Y2K-004  Reviewed - no date fields in this module.         
003900*                       No change.                                        
004000* 02/05/06 PTC TME-272  Sweep loop now logs skipped ISINs with            
004100*                       zero resting interest instead of passing          
004200*                       over them silently.                               
004300*****************************************************                     
004400 ENVIRONMENT DIVISION.                                                    
004500 CONFIGURATION SECTION.                                                   
004600 SOURCE-COMPUTER. TME-PROD.                                               
004700 OBJECT-COMPUTER. TME-PROD.                                               
004800 SPECIAL-NAMES.                                                           
004900     UPSI-0 IS TME-DEBUG-SWITCH                                           
005000         ON STATUS IS TME-DEBUG-ON                                        
005100         OFF STATUS IS TME-DEBUG-OFF.                                     
005200 DATA DIVISION.                                                           
005300 WORKING-STORAGE SECTION.                                                 
005400 01  WS-NO-MORE-ACT-FLAG                PIC X(01).                        
005500     88  WS-NO-MORE-ACT                     VALUE "Y".                    
005600 01  WS-FOUND-FLAG                      PIC X(01).                        
005700     88  WS-FOUND                           VALUE "Y".                    
005800 01  WS-SCAN-BROKER-ID                  PIC 9(06).                        
005900 01  WS-SCAN-BRK-IDX                    PIC 9(05) COMP-5.                 
006000 01  WS-REFUND-AMOUNT                   PIC S9(13).                       
006100 01  WS-REFUND-AMOUNT-R REDEFINES                                         
006200     WS-REFUND-AMOUNT                  PIC X(08).                         
006300 01  WS-SAVE-ORDER-ID                   PIC 9(09).                        
006400 01  WS-SAVE-ORDER-ID-R REDEFINES                                         
006500     WS-SAVE-ORDER-ID                  PIC X(09).                         
006600 01  WS-PASS-COUNT                      PIC 9(05) COMP-5.                 
006700 01  WS-PASS-COUNT-R REDEFINES                                            
006800     WS-PASS-COUNT                     PIC X(02) COMP-5.                  
006900 LINKAGE SECTION.                                                         
007000 COPY TMEMTP.                                                             
007100 COPY TMEBKE.                                                             
007200 COPY TMESEC.                                                             
007300 COPY TMEBRK.                                                             
007400 COPY TMEPOS.                                                             
007500 COPY TMECNT.                                                             
007600 COPY TMEEVP.                                                             
007700 COPY TMEEVR.                                                             
007800 COPY TMEBKP.                                                             
007900 PROCEDURE DIVISION USING MAT-PARM                                        
008000                           OBW-ENTRY                                      
008100                           BOOK-TABLE                                     
008200                           SEC-TABLE                                      
008300                           BRK-TABLE                                      
008400                           POS-TABLE                                      
008500                           TME-CONTROL-TOTALS                             
008600                           EVT-CTL                                        
008700                           EVT-RECORD.                                    
008800*                                                                         
008900 1000-MAIN.                                                               
009000     MOVE ZERO TO WS-PASS-COUNT.                                          
009100     SET SEC-IDX TO MAT-SEC-INDEX.                                        
009200     MOVE "N" TO WS-NO-MORE-ACT-FLAG.                                     
009300     PERFORM 2000-SWEEP-ONE THRU 2000-EXIT                                
009400         UNTIL WS-NO-MORE-ACT.                                            
009500     EXIT PROGRAM.                                                        
009600*****************************************************                     
009700* 2000 - FIND, REFUND, REMOVE, AND RE-RUN ONE ORDER                       
009800*****************************************************                     
009900 2000-SWEEP-ONE.                                                          
010000     ADD 1 TO WS-PASS-COUNT.                                              
010100     IF WS-PASS-COUNT > 5000                                              
010200         MOVE "Y" TO WS-NO-MORE-ACT-FLAG                                  
010300         GO TO 2000-EXIT.                                                 
010400     MOVE SEC-TAB-ISIN (SEC-IDX)       TO BOK-IN-ISIN.                    
010500     MOVE SEC-TAB-LAST-PRICE (SEC-IDX) TO BOK-IN-LAST-PRICE.              
010600     MOVE "ACT" TO BOK-OPCODE.                                            
010700     CALL "TMEBOK" USING BOK-PARM BOOK-TABLE OBW-ENTRY.                   
010800     IF BOK-NOT-FOUND                                                     
010900         MOVE "Y" TO WS-NO-MORE-ACT-FLAG                                  
011000         GO TO 2000-EXIT.                                                 
011100     MOVE OBW-ORDER-ID TO WS-SAVE-ORDER-ID.                               
011200     IF OBW-SIDE = "B"                                                    
011300         MOVE OBW-BROKER-ID TO WS-SCAN-BROKER-ID                          
011400         PERFORM 3000-FIND-BRK-INDEX THRU 3000-EXIT                       
011500         COMPUTE WS-REFUND-AMOUNT =                                       
011600             OBW-TOTAL-QUANTITY * OBW-PRICE                               
011700         ADD WS-REFUND-AMOUNT                                             
011800             TO BRK-TAB-CREDIT (WS-SCAN-BRK-IDX).                         
011900     MOVE "DEL" TO BOK-OPCODE.                                            
012000     CALL "TMEBOK" USING BOK-PARM BOOK-TABLE OBW-ENTRY.                   
012100     MOVE "ACTIVATED"     TO EVT-TYPE.                                    
012200     MOVE OBW-REQ-ID      TO EVT-REQ-ID.                                  
012300     MOVE WS-SAVE-ORDER-ID TO EVT-ORDER-ID.                               
012400     MOVE OBW-ISIN        TO EVT-ISIN.                                    
012500     MOVE OBW-PRICE       TO EVT-PRICE.                                   
012600     MOVE OBW-TOTAL-QUANTITY TO EVT-QUANTITY.                             
012700     MOVE ZERO            TO EVT-BUY-ORDER.                               
012800     MOVE ZERO            TO EVT-SELL-ORDER.                              
012900     MOVE SPACES          TO EVT-REASON.                                  
013000     MOVE "WRT"           TO EVT-FUNCTION.                                
013100     CALL "TMEEVT" USING EVT-CTL EVT-RECORD.                              
013200     MOVE "Y" TO OBW-ACTIVE-FLAG.                                         
013300     MOVE WS-SCAN-BRK-IDX TO MAT-BRK-INDEX.                               
013400     CALL "TMEMAT" USING MAT-PARM OBW-ENTRY BOOK-TABLE                    
013500                          SEC-TABLE BRK-TABLE POS-TABLE                   
013600                          TME-CONTROL-TOTALS EVT-CTL EVT-RECORD.          
013700 2000-EXIT.                                                               
013800     EXIT.                                                                
013900*****************************************************                     
014000* 3000 - BROKER-ID TO BRK-TABLE INDEX LOOKUP                              
014100*****************************************************                     
014200 3000-FIND-BRK-INDEX.                                                     
014300     MOVE "N" TO WS-FOUND-FLAG.                                           
014400     PERFORM 3100-SCAN-BRK                                                
014500         VARYING BRK-IDX FROM 1 BY 1                                      
014600         UNTIL BRK-IDX > BRK-TAB-COUNT                                    
014700            OR WS-FOUND.                                                  
014800 3000-EXIT.                                                               
014900     EXIT.                                                                
015000 3100-SCAN-BRK.                                                           
015100     IF BRK-TAB-BROKER-ID (BRK-IDX) = WS-SCAN-BROKER-ID                   
015200         MOVE "Y" TO WS-FOUND-FLAG                                        
015300         SET WS-SCAN-BRK-IDX TO BRK-IDX.                                  
015400                                                                          
