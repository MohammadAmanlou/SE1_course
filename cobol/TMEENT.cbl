000100*****************************************************                     
000200*  TME SECURITIES CORP. - DATA PROCESSING DIVISION                        
000300*                                                                         
000400*  (c) 1991 TME SECURITIES CORP.  ALL RIGHTS RESERVED.                    
000500*                                                                         
000600*  THIS SOURCE IS THE CONFIDENTIAL AND PROPRIETARY                        
000700*  PROPERTY OF TME SECURITIES CORP.  IT IS NOT TO BE                      
000800*  DISCLOSED, COPIED, OR USED OUTSIDE THE DATA                            
000900*  PROCESSING DIVISION WITHOUT WRITTEN AUTHORIZATION.                     
001000*                                                                         
001100* #ident  "@(#) tme/batch/TMEENT.cbl  $Revision: 1.16 $"                  
001200* sccsid[] = "@(#)TMEENT.cbl 1.16";                                       
001300*                                                                         
001400 IDENTIFICATION DIVISION.                                                 
001500 PROGRAM-ID. TMEENT.                                                      
001600 AUTHOR. R ORTEGA.                                                        
001700 INSTALLATION. TME SECURITIES BATCH.                                      
001800 DATE-WRITTEN. 08/28/91.                                                  
001900 DATE-COMPILED.                                                           
002000 SECURITY. NONCONFIDENTIAL.                                               
002100*****************************************************                     
002200* TMEENT - order construction and entry.  TMEDRV                          
002300* CALLs here once per NW/UP/DL request.  This member                      
002400* owns nothing but traffic direction: it validates                        
002500* through TMEVAL, classifies the order, and routes it                     
002600* to TMEBOK/TMEMAT/TMEAUC/TMESWP, translating whatever                    
002700* comes back into the ACCEPTED/REJECTED/UPDATED/                          
002800* DELETED/EXECUTED/ACTIVATED/OPENPRICE events.                            
002900*-----------------------------------------------------                    
003000* CHANGE LOG                                                              
003100* 91/08/28 RAO TME-006  Original NW entry flow only.                      
003200* 91/09/30 RAO TME-013  Added DL flow.                                    
003300* 91/10/21 RAO TME-016  Added UP flow.                                    
003400* 92/03/02 RAO TME-034  Stop-limit feasibility test was                   
003500*                       being skipped for sells - added                   
003600*                       the position re-use from the                      
003700*                       general sell position check.                      
003800* 92/11/14 JKW TME-147  Iceberg visible size on entry now checked         
003900*                       against total quantity before the order is        
004000*                       booked.                                           
004100* 93/06/19 JKW TME-168  Update flow: priority-loss test now               
004200*                       compares price and quantity, not just             
004300*                       price.                                            
004400* 94/09/02 RAO TME-187  Delete flow: auction-mode                         
004500*                       inactive-stop removal now                         
004600*                       correctly rejected instead of                     
004700*                       silently allowed.                                 
004800* 96/05/11 JKW TME-231  Update flow: failed re-match now restores         
004900*                       the original entry instead of leaving the         
005000*                       book short.                                       
005100* 98/11/09 DMS Y2K-004  Reviewed - no date fields in this module.         
005200*                       No change.                                        
005300* 00/11/30 PTC TME-260  Reactivate-stop on UPDATE now re-tests            
005400*                       feasibility and the last-price trigger            
005500*                       instead of always re-enqueuing inactive.          
005600*****************************************************                     
005700 ENVIRONMENT DIVISION.                                                    
005800 CONFIGURATION SECTION.                                                   
005900 SOURCE-COMPUTER. TME-PROD.                                               
006000 OBJECT-COMPUTER. TME-PROD.                                               
006100 SPECIAL-NAMES.                                                           
006200     UPSI-0 IS TME-DEBUG-SWITCH                                           
006300         ON STATUS IS TME-DEBUG-ON                                        
006400         OFF STATUS IS TME-DEBUG-OFF.                                     
006500 DATA DIVISION.                                                           
006600 WORKING-STORAGE SECTION.                                                 
006700 COPY TMERSC.                                                             
006800 COPY TMERSN.                                                             
006900 01  WS-FOUND-FLAG                      PIC X(01).                        
007000     88  WS-FOUND                           VALUE "Y".                    
007100 01  WS-OLD-SIDE                        PIC X(01).                        
007200 01  WS-OLD-QUANTITY                    PIC 9(09).                        
007300 01  WS-OLD-TOTAL-QUANTITY              PIC 9(09).                        
007400 01  WS-OLD-PRICE                       PIC 9(09).                        
007500 01  WS-OLD-PEAK-SIZE                   PIC 9(09).                        
007600 01  WS-OLD-STOP-PRICE                  PIC 9(09).                        
007700 01  WS-OLD-ACTIVE-FLAG                 PIC X(01).                        
007800 01  WS-OLD-ENTRY-SEQ                   PIC 9(09).                        
007900 01  WS-OLD-BOOK-IDX                    PIC 9(05) COMP-5.                 
008000 01  WS-OLD-BOOK-IDX-R REDEFINES                                          
008100     WS-OLD-BOOK-IDX                   PIC X(02) COMP-5.                  
008200 01  WS-LOSE-PRIORITY-FLAG              PIC X(01).                        
008300     88  WS-LOSE-PRIORITY                   VALUE "Y".                    
008400 01  WS-QUEUED-SELL-TOTAL               PIC 9(09).                        
008500 01  WS-QUEUED-SELL-TOTAL-R REDEFINES                                     
008600     WS-QUEUED-SELL-TOTAL              PIC X(04).                         
008700 01  WS-REFUND-AMOUNT                   PIC S9(13).                       
008800 01  WS-NEED-AMOUNT                     PIC S9(13).                       
008900 01  WS-NEED-AMOUNT-R REDEFINES                                           
009000     WS-NEED-AMOUNT                    PIC X(08).                         
009100 LINKAGE SECTION.                                                         
009200 COPY TMEREQ.                                                             
009300 COPY TMESEC.                                                             
009400 COPY TMEBRK.                                                             
009500 COPY TMEPOS.                                                             
009600 COPY TMEBKE.                                                             
009700 COPY TMECNT.                                                             
009800 COPY TMEEVP.                                                             
009900 COPY TMEEVR.                                                             
010000 COPY TMEVLP.                                                             
010100 COPY TMEBKP.                                                             
010200 COPY TMEMTP.                                                             
010300 COPY TMEAUP.                                                             
010400 PROCEDURE DIVISION USING REQ-RECORD                                      
010500                           SEC-TABLE                                      
010600                           BRK-TABLE                                      
010700                           POS-TABLE                                      
010800                           BOOK-TABLE                                     
010900                           TME-CONTROL-TOTALS                             
011000                           EVT-CTL                                        
011100                           EVT-RECORD.                                    
011200*                                                                         
011300 1000-MAIN.                                                               
011400     IF REQ-TYPE = "NW"                                                   
011500         PERFORM 2000-ENTER-NEW THRU 2000-EXIT                            
011600         GO TO 1000-EXIT.                                                 
011700     IF REQ-TYPE = "UP"                                                   
011800         PERFORM 3000-UPDATE-ORDER THRU 3000-EXIT                         
011900         GO TO 1000-EXIT.                                                 
012000     IF REQ-TYPE = "DL"                                                   
012100         PERFORM 4000-DELETE-ORDER THRU 4000-EXIT.                        
012200 1000-EXIT.                                                               
012300     EXIT PROGRAM.                                                        
012400*****************************************************                     
012500* 2000 - NW: NEW-ORDER ENTRY FLOW                                         
012600*****************************************************                     
012700 2000-ENTER-NEW.                                                          
012800     MOVE "NEW" TO VAL-MODE.                                              
012900     CALL "TMEVAL" USING VAL-PARM REQ-RECORD                              
013000         SEC-TABLE BRK-TABLE POS-TABLE OBW-ENTRY.                         
013100     IF VAL-REJECTED                                                      
013200         PERFORM 8100-EMIT-REJECTED THRU 8100-EXIT                        
013300         GO TO 2000-EXIT.                                                 
013400     IF REQ-SIDE = "S"                                                    
013500         PERFORM 7000-QUEUED-SELL-TOTAL THRU 7000-EXIT                    
013600         IF WS-QUEUED-SELL-TOTAL + REQ-QUANTITY >                         
013700            POS-TAB-POSITION (VAL-POS-INDEX)                              
013800             MOVE RC-SELLER-NOT-ENOUGH-POS TO VAL-REASON-CODE             
013900             PERFORM 8100-EMIT-REJECTED THRU 8100-EXIT                    
014000             GO TO 2000-EXIT.                                             
014100     IF REQ-STOP-PRICE > 0                                                
014200         PERFORM 2500-ENTER-STOP-LIMIT THRU 2500-EXIT                     
014300         GO TO 2000-EXIT.                                                 
014400     PERFORM 2600-BUILD-NEW-ENTRY THRU 2600-EXIT.                         
014500     PERFORM 2700-ROUTE-TO-MARKET THRU 2700-EXIT.                         
014600 2000-EXIT.                                                               
014700     EXIT.                                                                
014800*****************************************************                     
014900* 2500 - NW STOP-LIMIT ORDER (FEASIBILITY + QUEUE)                        
015000*****************************************************                     
015100 2500-ENTER-STOP-LIMIT.                                                   
015200     IF REQ-SIDE = "B"                                                    
015300      AND BRK-TAB-CREDIT (VAL-BRK-INDEX) <                                
015400          REQ-QUANTITY * REQ-PRICE                                        
015500         MOVE RC-NOT-ENOUGH-CREDIT TO VAL-REASON-CODE                     
015600         PERFORM 8100-EMIT-REJECTED THRU 8100-EXIT                        
015700         GO TO 2500-EXIT.                                                 
015800     IF REQ-SIDE = "B"                                                    
015900      AND SEC-TAB-LAST-PRICE (VAL-SEC-INDEX) >= REQ-STOP-PRICE            
016000         PERFORM 2600-BUILD-NEW-ENTRY THRU 2600-EXIT                      
016100         PERFORM 2700-ROUTE-TO-MARKET THRU 2700-EXIT                      
016200         GO TO 2500-EXIT.                                                 
016300     IF REQ-SIDE = "S"                                                    
016400      AND SEC-TAB-LAST-PRICE (VAL-SEC-INDEX) <= REQ-STOP-PRICE            
016500         PERFORM 2600-BUILD-NEW-ENTRY THRU 2600-EXIT                      
016600         PERFORM 2700-ROUTE-TO-MARKET THRU 2700-EXIT                      
016700         GO TO 2500-EXIT.                                                 
016800     IF REQ-SIDE = "B"                                                    
016900         COMPUTE WS-REFUND-AMOUNT = REQ-QUANTITY * REQ-PRICE              
017000         SUBTRACT WS-REFUND-AMOUNT                                        
017100             FROM BRK-TAB-CREDIT (VAL-BRK-INDEX).                         
017200     ADD 1 TO CNT-NEXT-ENTRY-SEQ.                                         
017300     MOVE REQ-ORDER-ID        TO OBW-ORDER-ID.                            
017400     MOVE REQ-ID              TO OBW-REQ-ID.                              
017500     MOVE REQ-ISIN            TO OBW-ISIN.                                
017600     MOVE REQ-SIDE            TO OBW-SIDE.                                
017700     MOVE REQ-QUANTITY        TO OBW-QUANTITY.                            
017800     MOVE REQ-QUANTITY        TO OBW-TOTAL-QUANTITY.                      
017900     MOVE REQ-PRICE           TO OBW-PRICE.                               
018000     MOVE REQ-BROKER-ID       TO OBW-BROKER-ID.                           
018100     MOVE REQ-SHAREHOLDER-ID  TO OBW-SHAREHOLDER-ID.                      
018200     MOVE ZERO                TO OBW-PEAK-SIZE.                           
018300     MOVE ZERO                TO OBW-MIN-EXEC-QTY.                        
018400     MOVE REQ-STOP-PRICE      TO OBW-STOP-PRICE.                          
018500     MOVE "N"                 TO OBW-ACTIVE-FLAG.                         
018600     MOVE CNT-NEXT-ENTRY-SEQ  TO OBW-ENTRY-SEQ.                           
018700     MOVE "INS"               TO BOK-OPCODE.                              
018800     CALL "TMEBOK" USING BOK-PARM BOOK-TABLE OBW-ENTRY.                   
018900     PERFORM 8000-EMIT-ACCEPTED THRU 8000-EXIT.                           
019000 2500-EXIT.                                                               
019100     EXIT.                                                                
019200*****************************************************                     
019300* 2600 - BUILD OBW-ENTRY FOR A PLAIN/ICEBERG ORDER                        
019400*****************************************************                     
019500 2600-BUILD-NEW-ENTRY.                                                    
019600     ADD 1 TO CNT-NEXT-ENTRY-SEQ.                                         
019700     MOVE REQ-ORDER-ID        TO OBW-ORDER-ID.                            
019800     MOVE REQ-ID              TO OBW-REQ-ID.                              
019900     MOVE REQ-ISIN            TO OBW-ISIN.                                
020000     MOVE REQ-SIDE            TO OBW-SIDE.                                
020100     IF REQ-PEAK-SIZE > 0 AND REQ-PEAK-SIZE < REQ-QUANTITY                
020200         MOVE REQ-PEAK-SIZE   TO OBW-QUANTITY                             
020300     ELSE                                                                 
020400         MOVE REQ-QUANTITY    TO OBW-QUANTITY.                            
020500     MOVE REQ-QUANTITY        TO OBW-TOTAL-QUANTITY.                      
020600     MOVE REQ-PRICE           TO OBW-PRICE.                               
020700     MOVE REQ-BROKER-ID       TO OBW-BROKER-ID.                           
020800     MOVE REQ-SHAREHOLDER-ID  TO OBW-SHAREHOLDER-ID.                      
020900     MOVE REQ-PEAK-SIZE       TO OBW-PEAK-SIZE.                           
021000     MOVE REQ-MIN-EXEC-QTY    TO OBW-MIN-EXEC-QTY.                        
021100     MOVE ZERO                TO OBW-STOP-PRICE.                          
021200     MOVE "Y"                 TO OBW-ACTIVE-FLAG.                         
021300     MOVE CNT-NEXT-ENTRY-SEQ  TO OBW-ENTRY-SEQ.                           
021400 2600-EXIT.                                                               
021500     EXIT.                                                                
021600*****************************************************                     
021700* 2700 - ROUTE A BUILT ORDER TO CONTINUOUS OR AUCTION                     
021800*****************************************************                     
021900 2700-ROUTE-TO-MARKET.                                                    
022000     IF SEC-TAB-CONTINUOUS (VAL-SEC-INDEX)                                
022100         PERFORM 2710-ROUTE-CONTINUOUS THRU 2710-EXIT                     
022200         GO TO 2700-EXIT.                                                 
022300     IF OBW-SIDE = "B"                                                    
022400         COMPUTE WS-NEED-AMOUNT =                                         
022500             OBW-TOTAL-QUANTITY * OBW-PRICE                               
022600         IF BRK-TAB-CREDIT (VAL-BRK-INDEX) < WS-NEED-AMOUNT               
022700             MOVE "Y" TO VAL-REJECT-FLAG                                  
022800             MOVE RC-NOT-ENOUGH-CREDIT TO VAL-REASON-CODE                 
022900             PERFORM 8100-EMIT-REJECTED THRU 8100-EXIT                    
023000             GO TO 2700-EXIT                                              
023100         ELSE                                                             
023200             SUBTRACT WS-NEED-AMOUNT                                      
023300                 FROM BRK-TAB-CREDIT (VAL-BRK-INDEX).                     
023400     MOVE "INS" TO BOK-OPCODE.                                            
023500     CALL "TMEBOK" USING BOK-PARM BOOK-TABLE OBW-ENTRY.                   
023600     PERFORM 8000-EMIT-ACCEPTED THRU 8000-EXIT.                           
023700     MOVE VAL-SEC-INDEX TO AUC-SEC-INDEX.                                 
023800     MOVE REQ-ID        TO AUC-REQ-ID.                                    
023900     MOVE "IND"         TO AUC-FUNCTION.                                  
024000     CALL "TMEAUC" USING AUC-PARM SEC-TABLE BRK-TABLE                     
024100         POS-TABLE BOOK-TABLE TME-CONTROL-TOTALS                          
024200         EVT-CTL EVT-RECORD.                                              
024300     PERFORM 8200-EMIT-OPENPRICE THRU 8200-EXIT.                          
024400 2700-EXIT.                                                               
024500     EXIT.                                                                
024600 2710-ROUTE-CONTINUOUS.                                                   
024700     MOVE VAL-SEC-INDEX TO MAT-SEC-INDEX.                                 
024800     MOVE VAL-BRK-INDEX TO MAT-BRK-INDEX.                                 
024900     CALL "TMEMAT" USING MAT-PARM OBW-ENTRY BOOK-TABLE                    
025000         SEC-TABLE BRK-TABLE POS-TABLE                                    
025100         TME-CONTROL-TOTALS EVT-CTL EVT-RECORD.                           
025200     IF MAT-REJECTED                                                      
025300         MOVE "Y" TO VAL-REJECT-FLAG                                      
025400         MOVE MAT-REASON-CODE TO VAL-REASON-CODE                          
025500         PERFORM 8100-EMIT-REJECTED THRU 8100-EXIT                        
025600         GO TO 2710-EXIT.                                                 
025700     PERFORM 8000-EMIT-ACCEPTED THRU 8000-EXIT.                           
025800     IF MAT-TRADE-COUNT > 0                                               
025900         MOVE "EXECUTED"          TO EVT-TYPE                             
026000         MOVE REQ-ID              TO EVT-REQ-ID                           
026100         MOVE REQ-ORDER-ID        TO EVT-ORDER-ID                         
026200         MOVE REQ-ISIN            TO EVT-ISIN                             
026300         MOVE ZERO                TO EVT-PRICE                            
026400         MOVE MAT-TRADED-QTY      TO EVT-QUANTITY                         
026500         MOVE ZERO                TO EVT-BUY-ORDER                        
026600         MOVE ZERO                TO EVT-SELL-ORDER                       
026700         MOVE SPACES              TO EVT-REASON                           
026800         MOVE "WRT"               TO EVT-FUNCTION                         
026900         CALL "TMEEVT" USING EVT-CTL EVT-RECORD                           
027000         MOVE VAL-SEC-INDEX       TO MAT-SEC-INDEX                        
027100         CALL "TMESWP" USING MAT-PARM OBW-ENTRY                           
027200             BOOK-TABLE SEC-TABLE BRK-TABLE POS-TABLE                     
027300             TME-CONTROL-TOTALS EVT-CTL EVT-RECORD.                       
027400 2710-EXIT.                                                               
027500     EXIT.                                                                
027600*****************************************************                     
027700* 3000 - UP: UPDATE-ORDER FLOW                                            
027800*****************************************************                     
027900 3000-UPDATE-ORDER.                                                       
028000     MOVE REQ-ISIN      TO BOK-IN-ISIN.                                   
028100     MOVE REQ-ORDER-ID  TO BOK-IN-ORDER-ID.                               
028200     MOVE REQ-SIDE      TO BOK-IN-SIDE.                                   
028300     MOVE "FND"         TO BOK-OPCODE.                                    
028400     CALL "TMEBOK" USING BOK-PARM BOOK-TABLE OBW-ENTRY.                   
028500     IF BOK-NOT-FOUND                                                     
028600         PERFORM 9000-FIND-SECURITY THRU 9000-EXIT                        
028700         MOVE RC-ORDER-ID-NOT-FOUND TO VAL-REASON-CODE                    
028800         PERFORM 8100-EMIT-REJECTED THRU 8100-EXIT                        
028900         GO TO 3000-EXIT.                                                 
029000     MOVE BOK-INDEX TO WS-OLD-BOOK-IDX.                                   
029100     MOVE OBW-SIDE           TO WS-OLD-SIDE.                              
029200     MOVE OBW-QUANTITY       TO WS-OLD-QUANTITY.                          
029300     MOVE OBW-TOTAL-QUANTITY TO WS-OLD-TOTAL-QUANTITY.                    
029400     MOVE OBW-PRICE          TO WS-OLD-PRICE.                             
029500     MOVE OBW-PEAK-SIZE      TO WS-OLD-PEAK-SIZE.                         
029600     MOVE OBW-STOP-PRICE     TO WS-OLD-STOP-PRICE.                        
029700     MOVE OBW-ACTIVE-FLAG    TO WS-OLD-ACTIVE-FLAG.                       
029800     MOVE OBW-ENTRY-SEQ      TO WS-OLD-ENTRY-SEQ.                         
029900     MOVE "UPD" TO VAL-MODE.                                              
030000     CALL "TMEVAL" USING VAL-PARM REQ-RECORD                              
030100         SEC-TABLE BRK-TABLE POS-TABLE OBW-ENTRY.                         
030200     IF VAL-REJECTED                                                      
030300         PERFORM 8100-EMIT-REJECTED THRU 8100-EXIT                        
030400         GO TO 3000-EXIT.                                                 
030500     IF REQ-SIDE = "S"                                                    
030600         PERFORM 7000-QUEUED-SELL-TOTAL THRU 7000-EXIT                    
030700         IF WS-QUEUED-SELL-TOTAL - WS-OLD-TOTAL-QUANTITY                  
030800            + REQ-QUANTITY > POS-TAB-POSITION (VAL-POS-INDEX)             
030900             MOVE RC-SELLER-NOT-ENOUGH-POS TO VAL-REASON-CODE             
031000             PERFORM 8100-EMIT-REJECTED THRU 8100-EXIT                    
031100             GO TO 3000-EXIT.                                             
031200     IF WS-OLD-SIDE = "B"                                                 
031300         COMPUTE WS-REFUND-AMOUNT =                                       
031400             WS-OLD-TOTAL-QUANTITY * WS-OLD-PRICE                         
031500         ADD WS-REFUND-AMOUNT TO BRK-TAB-CREDIT (VAL-BRK-INDEX).          
031600     MOVE "N" TO WS-LOSE-PRIORITY-FLAG.                                   
031700     IF REQ-QUANTITY > WS-OLD-TOTAL-QUANTITY                              
031800         MOVE "Y" TO WS-LOSE-PRIORITY-FLAG.                               
031900     IF REQ-PRICE NOT = WS-OLD-PRICE                                      
032000         MOVE "Y" TO WS-LOSE-PRIORITY-FLAG.                               
032100     IF REQ-PEAK-SIZE > WS-OLD-PEAK-SIZE                                  
032200         MOVE "Y" TO WS-LOSE-PRIORITY-FLAG.                               
032300     IF NOT WS-LOSE-PRIORITY                                              
032400      AND WS-OLD-STOP-PRICE = 0                                           
032500         PERFORM 3100-APPLY-IN-PLACE THRU 3100-EXIT                       
032600         GO TO 3000-EXIT.                                                 
032700     SET BOOK-IDX TO WS-OLD-BOOK-IDX.                                     
032800     MOVE WS-OLD-BOOK-IDX TO BOK-INDEX.                                   
032900     MOVE "DEL" TO BOK-OPCODE.                                            
033000     CALL "TMEBOK" USING BOK-PARM BOOK-TABLE OBW-ENTRY.                   
033100     PERFORM 2600-BUILD-NEW-ENTRY THRU 2600-EXIT.                         
033200     IF REQ-STOP-PRICE > 0                                                
033300         PERFORM 3500-REACTIVATE-STOP THRU 3500-EXIT                      
033400     ELSE                                                                 
033500         PERFORM 2700-ROUTE-TO-MARKET THRU 2700-EXIT.                     
033600     IF VAL-REJECTED                                                      
033700         PERFORM 3900-RESTORE-ORIGINAL THRU 3900-EXIT                     
033800         GO TO 3000-EXIT.                                                 
033900     PERFORM 8300-EMIT-UPDATED THRU 8300-EXIT.                            
034000 3000-EXIT.                                                               
034100     EXIT.                                                                
034200 3100-APPLY-IN-PLACE.                                                     
034300     MOVE REQ-QUANTITY TO OBW-QUANTITY.                                   
034400     MOVE REQ-QUANTITY TO OBW-TOTAL-QUANTITY.                             
034500     MOVE REQ-PRICE    TO OBW-PRICE.                                      
034600     MOVE WS-OLD-ACTIVE-FLAG TO OBW-ACTIVE-FLAG.                          
034700     MOVE WS-OLD-ENTRY-SEQ   TO OBW-ENTRY-SEQ.                            
034800     SET BOOK-IDX TO WS-OLD-BOOK-IDX.                                     
034900     MOVE WS-OLD-BOOK-IDX TO BOK-INDEX.                                   
035000     MOVE "UPD" TO BOK-OPCODE.                                            
035100     CALL "TMEBOK" USING BOK-PARM BOOK-TABLE OBW-ENTRY.                   
035200     IF REQ-SIDE = "B"                                                    
035300         COMPUTE WS-NEED-AMOUNT = REQ-QUANTITY * REQ-PRICE                
035400         SUBTRACT WS-NEED-AMOUNT                                          
035500             FROM BRK-TAB-CREDIT (VAL-BRK-INDEX).                         
035600     PERFORM 8300-EMIT-UPDATED THRU 8300-EXIT.                            
035700 3100-EXIT.                                                               
035800     EXIT.                                                                
035900 3500-REACTIVATE-STOP.                                                    
036000     IF REQ-SIDE = "B"                                                    
036100      AND BRK-TAB-CREDIT (VAL-BRK-INDEX) <                                
036200          REQ-QUANTITY * REQ-PRICE                                        
036300         MOVE "Y" TO VAL-REJECT-FLAG                                      
036400         MOVE RC-NOT-ENOUGH-CREDIT TO VAL-REASON-CODE                     
036500         PERFORM 8100-EMIT-REJECTED THRU 8100-EXIT                        
036600         GO TO 3500-EXIT.                                                 
036700     IF REQ-SIDE = "B"                                                    
036800      AND SEC-TAB-LAST-PRICE (VAL-SEC-INDEX) >= REQ-STOP-PRICE            
036900         PERFORM 2700-ROUTE-TO-MARKET THRU 2700-EXIT                      
037000         GO TO 3500-EXIT.                                                 
037100     IF REQ-SIDE = "S"                                                    
037200      AND SEC-TAB-LAST-PRICE (VAL-SEC-INDEX) <= REQ-STOP-PRICE            
037300         PERFORM 2700-ROUTE-TO-MARKET THRU 2700-EXIT                      
037400         GO TO 3500-EXIT.                                                 
037500     IF REQ-SIDE = "B"                                                    
037600         COMPUTE WS-REFUND-AMOUNT = REQ-QUANTITY * REQ-PRICE              
037700         SUBTRACT WS-REFUND-AMOUNT                                        
037800             FROM BRK-TAB-CREDIT (VAL-BRK-INDEX).                         
037900     MOVE REQ-STOP-PRICE TO OBW-STOP-PRICE.                               
038000     MOVE "N"            TO OBW-ACTIVE-FLAG.                              
038100     MOVE "INS"          TO BOK-OPCODE.                                   
038200     CALL "TMEBOK" USING BOK-PARM BOOK-TABLE OBW-ENTRY.                   
038300 3500-EXIT.                                                               
038400     EXIT.                                                                
038500 3900-RESTORE-ORIGINAL.                                                   
038600     MOVE REQ-ORDER-ID        TO OBW-ORDER-ID.                            
038700     MOVE REQ-ID              TO OBW-REQ-ID.                              
038800     MOVE REQ-ISIN            TO OBW-ISIN.                                
038900     MOVE WS-OLD-SIDE         TO OBW-SIDE.                                
039000     MOVE WS-OLD-QUANTITY     TO OBW-QUANTITY.                            
039100     MOVE WS-OLD-TOTAL-QUANTITY TO OBW-TOTAL-QUANTITY.                    
039200     MOVE WS-OLD-PRICE        TO OBW-PRICE.                               
039300     MOVE REQ-BROKER-ID       TO OBW-BROKER-ID.                           
039400     MOVE REQ-SHAREHOLDER-ID  TO OBW-SHAREHOLDER-ID.                      
039500     MOVE WS-OLD-PEAK-SIZE    TO OBW-PEAK-SIZE.                           
039600     MOVE REQ-MIN-EXEC-QTY    TO OBW-MIN-EXEC-QTY.                        
039700     MOVE WS-OLD-STOP-PRICE   TO OBW-STOP-PRICE.                          
039800     MOVE WS-OLD-ACTIVE-FLAG  TO OBW-ACTIVE-FLAG.                         
039900     MOVE WS-OLD-ENTRY-SEQ    TO OBW-ENTRY-SEQ.                           
040000     MOVE "INS" TO BOK-OPCODE.                                            
040100     CALL "TMEBOK" USING BOK-PARM BOOK-TABLE OBW-ENTRY.                   
040200     IF WS-OLD-SIDE = "B"                                                 
040300         COMPUTE WS-REFUND-AMOUNT =                                       
040400             WS-OLD-TOTAL-QUANTITY * WS-OLD-PRICE                         
040500         SUBTRACT WS-REFUND-AMOUNT                                        
040600             FROM BRK-TAB-CREDIT (VAL-BRK-INDEX).                         
040700     PERFORM 8100-EMIT-REJECTED THRU 8100-EXIT.                           
040800 3900-EXIT.                                                               
040900     EXIT.                                                                
041000*****************************************************                     
041100* 4000 - DL: DELETE-ORDER FLOW                                            
041200*****************************************************                     
041300 4000-DELETE-ORDER.                                                       
041400     MOVE "DEL" TO VAL-MODE.                                              
041500     CALL "TMEVAL" USING VAL-PARM REQ-RECORD                              
041600         SEC-TABLE BRK-TABLE POS-TABLE OBW-ENTRY.                         
041700     IF VAL-REJECTED                                                      
041800         PERFORM 8100-EMIT-REJECTED THRU 8100-EXIT                        
041900         GO TO 4000-EXIT.                                                 
042000     MOVE REQ-ISIN      TO BOK-IN-ISIN.                                   
042100     MOVE REQ-ORDER-ID  TO BOK-IN-ORDER-ID.                               
042200     MOVE REQ-SIDE      TO BOK-IN-SIDE.                                   
042300     MOVE "FND"         TO BOK-OPCODE.                                    
042400     CALL "TMEBOK" USING BOK-PARM BOOK-TABLE OBW-ENTRY.                   
042500     IF BOK-NOT-FOUND                                                     
042600         MOVE RC-ORDER-ID-NOT-FOUND TO VAL-REASON-CODE                    
042700         PERFORM 8100-EMIT-REJECTED THRU 8100-EXIT                        
042800         GO TO 4000-EXIT.                                                 
042900     IF OBW-ACTIVE-FLAG = "N"                                             
043000      AND SEC-TAB-AUCTION (VAL-SEC-INDEX)                                 
043100         MOVE RC-STOPLIM-AUCT-CANT-REMOVE TO VAL-REASON-CODE              
043200         PERFORM 8100-EMIT-REJECTED THRU 8100-EXIT                        
043300         GO TO 4000-EXIT.                                                 
043400     IF OBW-SIDE = "B"                                                    
043500         COMPUTE WS-REFUND-AMOUNT =                                       
043600             OBW-TOTAL-QUANTITY * OBW-PRICE                               
043700         ADD WS-REFUND-AMOUNT TO BRK-TAB-CREDIT (VAL-BRK-INDEX).          
043800     MOVE "DEL" TO BOK-OPCODE.                                            
043900     CALL "TMEBOK" USING BOK-PARM BOOK-TABLE OBW-ENTRY.                   
044000     MOVE "DELETED"            TO EVT-TYPE.                               
044100     MOVE REQ-ID               TO EVT-REQ-ID.                             
044200     MOVE REQ-ORDER-ID         TO EVT-ORDER-ID.                           
044300     MOVE REQ-ISIN             TO EVT-ISIN.                               
044400     MOVE ZERO                 TO EVT-PRICE.                              
044500     MOVE ZERO                 TO EVT-QUANTITY.                           
044600     MOVE ZERO                 TO EVT-BUY-ORDER.                          
044700     MOVE ZERO                 TO EVT-SELL-ORDER.                         
044800     MOVE SPACES               TO EVT-REASON.                             
044900     MOVE "WRT"                TO EVT-FUNCTION.                           
045000     CALL "TMEEVT" USING EVT-CTL EVT-RECORD.                              
045100     ADD 1 TO CNT-REQUESTS-ACCEPTED.                                      
045200     IF SEC-TAB-AUCTION (VAL-SEC-INDEX)                                   
045300         MOVE VAL-SEC-INDEX TO AUC-SEC-INDEX                              
045400         MOVE REQ-ID        TO AUC-REQ-ID                                 
045500         MOVE "IND"         TO AUC-FUNCTION                               
045600         CALL "TMEAUC" USING AUC-PARM SEC-TABLE BRK-TABLE                 
045700             POS-TABLE BOOK-TABLE TME-CONTROL-TOTALS                      
045800             EVT-CTL EVT-RECORD                                           
045900         PERFORM 8200-EMIT-OPENPRICE THRU 8200-EXIT.                      
046000 4000-EXIT.                                                               
046100     EXIT.                                                                
046200*****************************************************                     
046300* 7000 - QUEUED SELL TOTAL FOR A SHAREHOLDER/SECURITY                     
046400*****************************************************                     
046500 7000-QUEUED-SELL-TOTAL.                                                  
046600     MOVE REQ-ISIN           TO BOK-IN-ISIN.                              
046700     MOVE REQ-SHAREHOLDER-ID TO BOK-IN-SHAREHOLDER-ID.                    
046800     MOVE "SEL"              TO BOK-OPCODE.                               
046900     CALL "TMEBOK" USING BOK-PARM BOOK-TABLE OBW-ENTRY.                   
047000     MOVE BOK-OUT-TOTAL-QTY TO WS-QUEUED-SELL-TOTAL.                      
047100 7000-EXIT.                                                               
047200     EXIT.                                                                
047300*****************************************************                     
047400* 8000 - EVENT EMISSION HELPERS                                           
047500*****************************************************                     
047600 8000-EMIT-ACCEPTED.                                                      
047700     MOVE "ACCEPTED"    TO EVT-TYPE.                                      
047800     MOVE REQ-ID        TO EVT-REQ-ID.                                    
047900     MOVE REQ-ORDER-ID  TO EVT-ORDER-ID.                                  
048000     MOVE REQ-ISIN      TO EVT-ISIN.                                      
048100     MOVE ZERO          TO EVT-PRICE.                                     
048200     MOVE ZERO          TO EVT-QUANTITY.                                  
048300     MOVE ZERO          TO EVT-BUY-ORDER.                                 
048400     MOVE ZERO          TO EVT-SELL-ORDER.                                
048500     MOVE SPACES        TO EVT-REASON.                                    
048600     MOVE "WRT"         TO EVT-FUNCTION.                                  
048700     CALL "TMEEVT" USING EVT-CTL EVT-RECORD.                              
048800     ADD 1 TO CNT-REQUESTS-ACCEPTED.                                      
048900 8000-EXIT.                                                               
049000     EXIT.                                                                
049100 8100-EMIT-REJECTED.                                                      
049200     SET RSN-IDX TO VAL-REASON-CODE.                                      
049300     MOVE "REJECTED"    TO EVT-TYPE.                                      
049400     MOVE REQ-ID        TO EVT-REQ-ID.                                    
049500     MOVE REQ-ORDER-ID  TO EVT-ORDER-ID.                                  
049600     MOVE REQ-ISIN      TO EVT-ISIN.                                      
049700     MOVE ZERO          TO EVT-PRICE.                                     
049800     MOVE ZERO          TO EVT-QUANTITY.                                  
049900     MOVE ZERO          TO EVT-BUY-ORDER.                                 
050000     MOVE ZERO          TO EVT-SELL-ORDER.                                
050100     MOVE RSN-TEXT (RSN-IDX) TO EVT-REASON.                               
050200     MOVE "WRT"         TO EVT-FUNCTION.                                  
050300     CALL "TMEEVT" USING EVT-CTL EVT-RECORD.                              
050400     ADD 1 TO CNT-REQUESTS-REJECTED.                                      
050500 8100-EXIT.                                                               
050600     EXIT.                                                                
050700 8200-EMIT-OPENPRICE.                                                     
050800     MOVE "OPENPRICE"   TO EVT-TYPE.                                      
050900     MOVE REQ-ID        TO EVT-REQ-ID.                                    
051000     MOVE ZERO          TO EVT-ORDER-ID.                                  
051100     MOVE REQ-ISIN      TO EVT-ISIN.                                      
051200     MOVE SEC-TAB-IND-PRICE (VAL-SEC-INDEX)    TO EVT-PRICE.              
051300     MOVE SEC-TAB-IND-QUANTITY (VAL-SEC-INDEX) TO EVT-QUANTITY.           
051400     MOVE ZERO          TO EVT-BUY-ORDER.                                 
051500     MOVE ZERO          TO EVT-SELL-ORDER.                                
051600     MOVE SPACES        TO EVT-REASON.                                    
051700     MOVE "WRT"         TO EVT-FUNCTION.                                  
051800     CALL "TMEEVT" USING EVT-CTL EVT-RECORD.                              
051900 8200-EXIT.                                                               
052000     EXIT.                                                                
052100 8300-EMIT-UPDATED.                                                       
052200     MOVE "UPDATED"     TO EVT-TYPE.                                      
052300     MOVE REQ-ID        TO EVT-REQ-ID.                                    
052400     MOVE REQ-ORDER-ID  TO EVT-ORDER-ID.                                  
052500     MOVE REQ-ISIN      TO EVT-ISIN.                                      
052600     MOVE ZERO          TO EVT-PRICE.                                     
052700     MOVE ZERO          TO EVT-QUANTITY.                                  
052800     MOVE ZERO          TO EVT-BUY-ORDER.                                 
052900     MOVE ZERO          TO EVT-SELL-ORDER.                                
053000     MOVE SPACES        TO EVT-REASON.                                    
053100     MOVE "WRT"         TO EVT-FUNCTION.                                  
053200     CALL "TMEEVT" USING EVT-CTL EVT-RECORD.                              
053300     ADD 1 TO CNT-REQUESTS-ACCEPTED.                                      
053400 8300-EXIT.                                                               
053500     EXIT.                                                                
053600*****************************************************                     
053700* 9000 - SECURITY LOOKUP (USED ON ORDER-NOT-FOUND)                        
053800*****************************************************                     
053900 9000-FIND-SECURITY.                                                      
054000     MOVE "N" TO WS-FOUND-FLAG.                                           
054100     PERFORM 9100-SCAN-SEC                                                
054200         VARYING SEC-IDX FROM 1 BY 1                                      
054300         UNTIL SEC-IDX > SEC-TAB-COUNT                                    
054400            OR WS-FOUND.                                                  
054500     SET VAL-SEC-INDEX TO SEC-IDX.                                        
054600 9000-EXIT.                                                               
054700     EXIT.                                                                
054800 9100-SCAN-SEC.                                                           
054900     IF SEC-TAB-ISIN (SEC-IDX) = REQ-ISIN                                 
055000         MOVE "Y" TO WS-FOUND-FLAG.                                       
055100                                                                          
055200                                                                          
